000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETDTCK.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/91.
000700 DATE-COMPILED. 03/12/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          EDITS AN ISO-8601 UTC TIMESTAMP OF THE FORM
001400*          YYYY-MM-DDTHH:MM:SSZ -- PUNCTUATION/POSITIONS, NUMERIC
001500*          COMPONENTS, MONTH 1-12, DAY VALID FOR THE MONTH (WITH
001600*          THE GREGORIAN LEAP-YEAR RULE FOR FEB 29), HOUR <= 23,
001700*          MINUTE/SECOND <= 59.  RETURNS A NEGATIVE RETURN-CODE
001800*          ON ANY FAILURE, SAME CONVENTION THIS SHOP USES ON
001900*          EVERY OTHER DATE/TIME EDIT ROUTINE (CALL ... RC).
002000*
002100* CHANGE LOG
002200*    DATE     INIT  TICKET      DESCRIPTION
002300* --------  ------ --------- -----------------------------------
002400* 03/12/91   JRH    NM-0008   ORIGINAL, MODELED ON THE SHOP'S
002500*                             STANDARD RETURN-CODE CALL PATTERN
002600* 07/02/93   DCS    NM-0119   ADDED LEAP-YEAR TABLE FOR FEB 29
002700* 02/18/96   RTC    NM-0267   TIGHTENED PUNCTUATION CHECK -- WAS
002800*                             ACCEPTING ANY NON-NUMERIC SEPARATOR RTC9602
002900* 09/30/99   PKM    NM-0409   Y2K -- CENTURY IN 4-DIGIT YEAR
003000*                             YEAR ALREADY, LEAP RULE RECHECKED
003100*                             THROUGH 2096, NO CHANGE REQUIRED    PKM9909
003200* 05/14/01   RTC    NM-0513   DIVIDE-BY-4/100/400 REMAINDER TEST
003300*                             REPLACES THE OLD HARD-CODED TABLE   RTC0105
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES. C01 IS NEXT-PAGE.
004100 INPUT-OUTPUT SECTION.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700 01  WS-TS-HOLDER                PIC X(22).
004800 01  WS-TS-PARTS REDEFINES WS-TS-HOLDER.
004900     05  WS-TS-YYYY               PIC 9(4).
005000     05  WS-DASH-1                PIC X(1).
005100     05  WS-TS-MM                 PIC 9(2).
005200     05  WS-DASH-2                PIC X(1).
005300     05  WS-TS-DD                 PIC 9(2).
005400     05  WS-TEE                   PIC X(1).
005500     05  WS-TS-HH                 PIC 9(2).
005600     05  WS-COLON-1                PIC X(1).
005700     05  WS-TS-MIN                PIC 9(2).
005800     05  WS-COLON-2                PIC X(1).
005900     05  WS-TS-SS                 PIC 9(2).
006000     05  WS-ZEE                   PIC X(1).
006100     05  FILLER                   PIC X(2).
006200*
006300 01  MISC-FIELDS.
006400     05  WS-LEAP-QUOTIENT         PIC 9(4) COMP.
006500     05  WS-LEAP-REM-4            PIC 9(4) COMP.
006600     05  WS-LEAP-REM-100          PIC 9(4) COMP.
006700     05  WS-LEAP-REM-400          PIC 9(4) COMP.
006800     05  WS-DAYS-IN-MONTH         PIC 9(2) COMP.
006900     05  WS-LEAP-YEAR-SW          PIC X(01).
007000         88  LEAP-YEAR           VALUE "Y".
007100         88  NOT-LEAP-YEAR       VALUE "N".
007200     05  FILLER                   PIC X(04).
007300*
007400* RAW VIEW OF MISC-FIELDS FOR THE OLD SYSOUT SNAPSHOT OF THE
007500* LEAP-YEAR WORK FIELDS -- PARAGRAPH LONG GONE, VIEW NEVER PULLED.
007600 01  MISC-FIELDS-RAW-VIEW REDEFINES MISC-FIELDS.
007700     05  FILLER                   PIC X(19).
007800*
007900* TABLE OF NORMAL DAYS-PER-MONTH, SEARCHED BY MONTH NUMBER --
008000* FEBRUARY IS BUMPED TO 29 BELOW WHEN LEAP-YEAR IS TRUE.  LOADED
008100* BY REDEFINING A LITERAL-FILLED GROUP, SAME AS THE OLD SHOP
008200* TABLES -- NO RUNTIME INITIALIZATION PARAGRAPH NEEDED.
008300 01  DAYS-PER-MONTH-VALUES.
008400     05  FILLER  PIC 9(02) VALUE 31.
008500     05  FILLER  PIC 9(02) VALUE 28.
008600     05  FILLER  PIC 9(02) VALUE 31.
008700     05  FILLER  PIC 9(02) VALUE 30.
008800     05  FILLER  PIC 9(02) VALUE 31.
008900     05  FILLER  PIC 9(02) VALUE 30.
009000     05  FILLER  PIC 9(02) VALUE 31.
009100     05  FILLER  PIC 9(02) VALUE 31.
009200     05  FILLER  PIC 9(02) VALUE 30.
009300     05  FILLER  PIC 9(02) VALUE 31.
009400     05  FILLER  PIC 9(02) VALUE 30.
009500     05  FILLER  PIC 9(02) VALUE 31.
009600 01  DAYS-PER-MONTH-TABLE REDEFINES DAYS-PER-MONTH-VALUES.
009700     05  DAYS-PER-MONTH           PIC 9(02) OCCURS 12 TIMES.
009800*
009900 LINKAGE SECTION.
010000 01  NETDTCK-TIMESTAMP            PIC X(20).
010100 01  NETDTCK-RETURN-CD            PIC S9(4) COMP.
010200*
010300 PROCEDURE DIVISION USING NETDTCK-TIMESTAMP, NETDTCK-RETURN-CD.
010400     PERFORM 000-CHECK-TIMESTAMP THRU 000-EXIT.
010500     GOBACK.
010600*
010700 000-CHECK-TIMESTAMP.
010800     MOVE ZERO TO NETDTCK-RETURN-CD.
010900     MOVE NETDTCK-TIMESTAMP TO WS-TS-HOLDER.
011000*
011100     IF NETDTCK-TIMESTAMP(5:1) NOT = "-"
011200     OR NETDTCK-TIMESTAMP(8:1) NOT = "-"
011300     OR NETDTCK-TIMESTAMP(11:1) NOT = "T"
011400     OR NETDTCK-TIMESTAMP(14:1) NOT = ":"
011500     OR NETDTCK-TIMESTAMP(17:1) NOT = ":"
011600     OR NETDTCK-TIMESTAMP(20:1) NOT = "Z"
011700         MOVE -1 TO NETDTCK-RETURN-CD
011800         GO TO 000-EXIT.
011900*
012000     IF WS-TS-YYYY IS NOT NUMERIC
012100     OR WS-TS-MM   IS NOT NUMERIC
012200     OR WS-TS-DD   IS NOT NUMERIC
012300     OR WS-TS-HH   IS NOT NUMERIC
012400     OR WS-TS-MIN  IS NOT NUMERIC
012500     OR WS-TS-SS   IS NOT NUMERIC
012600         MOVE -2 TO NETDTCK-RETURN-CD
012700         GO TO 000-EXIT.
012800*
012900     IF WS-TS-MM < 1 OR WS-TS-MM > 12
013000         MOVE -3 TO NETDTCK-RETURN-CD
013100         GO TO 000-EXIT.
013200*
013300     IF WS-TS-HH > 23 OR WS-TS-MIN > 59 OR WS-TS-SS > 59
013400         MOVE -4 TO NETDTCK-RETURN-CD
013500         GO TO 000-EXIT.
013600*
013700     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
013800     MOVE DAYS-PER-MONTH(WS-TS-MM) TO WS-DAYS-IN-MONTH.
013900     IF WS-TS-MM = 2 AND LEAP-YEAR
014000         MOVE 29 TO WS-DAYS-IN-MONTH.
014100*
014200     IF WS-TS-DD < 1 OR WS-TS-DD > WS-DAYS-IN-MONTH
014300         MOVE -5 TO NETDTCK-RETURN-CD.
014400 000-EXIT.
014500     EXIT.
014600*
014700 100-CHECK-LEAP-YEAR.
014800     DIVIDE WS-TS-YYYY BY 4
014900         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-4.
015000     DIVIDE WS-TS-YYYY BY 100
015100         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-100.
015200     DIVIDE WS-TS-YYYY BY 400
015300         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-400.
015400     IF WS-LEAP-REM-400 = 0
015500         SET LEAP-YEAR TO TRUE
015600         GO TO 100-EXIT.
015700     IF WS-LEAP-REM-100 = 0
015800         SET NOT-LEAP-YEAR TO TRUE
015900         GO TO 100-EXIT.
016000     IF WS-LEAP-REM-4 = 0
016100         SET LEAP-YEAR TO TRUE
016200     ELSE
016300         SET NOT-LEAP-YEAR TO TRUE.
016400 100-EXIT.
016500     EXIT.
