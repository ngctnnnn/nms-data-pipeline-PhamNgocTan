000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETMINS.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/20/91.
000700 DATE-COMPILED. 03/20/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          TURNS A YYYY/MM/DD/HH/MIN/SS TIMESTAMP INTO A SINGLE
001400*          SIGNED COUNT OF SECONDS FROM A FIXED 1970-01-01 BASE,
001500*          SO NETXFRM CAN TEST THE +/-5 MINUTE SYSLOG-CORRELATION
001600*          WINDOW WITH A PLAIN SUBTRACT INSTEAD OF RE-PARSING TWO
001700*          TIMESTAMPS FIELD BY FIELD.  GOOD FOR ANY GREGORIAN DATE
001800*          THE SHOP WILL EVER SEE -- MONTH/YEAR BOUNDARIES AND
001900*          LEAP YEARS ARE HANDLED BY THE ERA/DAY-OF-ERA SPLIT
002000*          BELOW, NOT BY A FIXED 31-DAYS-A-MONTH SHORTCUT.
002100*
002200* CHANGE LOG
002300*    DATE     INIT  TICKET      DESCRIPTION
002400* --------  ------ --------- -----------------------------------
002500* 03/20/91   JRH    NM-0010   ORIGINAL
002600* 07/02/93   DCS    NM-0119   REUSED THE ERA/DAY-OF-ERA SPLIT FROM
002700*                             THE LEAP-YEAR TABLE WORK ON NETDTCK
002800* 09/30/99   PKM    NM-0409   Y2K -- 4-DIGIT YEAR IN, NO CENTURY
002900*                             WINDOWING NEEDED, NO CHANGE REQUIRED
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES. C01 IS NEXT-PAGE.
003700 INPUT-OUTPUT SECTION.
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-ADJ-YEAR             PIC S9(9) COMP.
004500     05  WS-ADJ-MONTH            PIC S9(9) COMP.
004600     05  WS-ERA                  PIC S9(9) COMP.
004700     05  WS-YEAR-OF-ERA          PIC S9(9) COMP.
004800     05  WS-DAY-OF-YEAR          PIC S9(9) COMP.
004900     05  WS-DAY-OF-ERA           PIC S9(9) COMP.
005000     05  WS-DAYS-FROM-EPOCH      PIC S9(9) COMP.
005100     05  FILLER                  PIC X(04).
005200*
005300* RAW BYTE VIEW OF MISC-FIELDS -- LEFT OVER FROM A CONSOLE-DUMP
005400* PARAGRAPH THAT USED TO TRACE THE ERA/DAY-OF-ERA SPLIT ON A BAD
005500* CONVERSION.  THE PARAGRAPH IS GONE; THE VIEW NEVER GOT PULLED.
005600 01  MISC-FIELDS-RAW-VIEW REDEFINES MISC-FIELDS.
005700     05  FILLER                  PIC X(28).
005800     05  FILLER                  PIC X(04).
005900*
006000* ALTERNATE SCALED VIEW OF THE DAY COUNT, KEPT FOR THE DAY A
006100* CALLER NEEDS WHOLE-DAY GRANULARITY INSTEAD OF SECONDS.
006200 01  WS-DAYS-HOLDER              PIC S9(9) COMP.
006300 01  WS-DAYS-AS-HOURS REDEFINES WS-DAYS-HOLDER.
006400     05  WS-DAYS-SCALE           PIC S9(9) COMP.
006500*
006600 01  WS-SCRATCH-HOLDER           PIC S9(9) COMP.
006700 01  WS-SCRATCH-VIEW REDEFINES WS-SCRATCH-HOLDER.
006800     05  WS-SCRATCH-BYTES        PIC X(04).
006900*
007000 LINKAGE SECTION.
007100 01  NETMINS-YYYY                PIC 9(4).
007200 01  NETMINS-MM                  PIC 9(2).
007300 01  NETMINS-DD                  PIC 9(2).
007400 01  NETMINS-HH                  PIC 9(2).
007500 01  NETMINS-MIN                 PIC 9(2).
007600 01  NETMINS-SS                  PIC 9(2).
007700 01  NETMINS-TOTAL-SEC           PIC S9(11) COMP.
007800*
007900 PROCEDURE DIVISION USING NETMINS-YYYY, NETMINS-MM, NETMINS-DD,
008000     NETMINS-HH, NETMINS-MIN, NETMINS-SS, NETMINS-TOTAL-SEC.
008100     PERFORM 000-CALC-SECONDS THRU 000-EXIT.
008200     GOBACK.
008300*
008400 000-CALC-SECONDS.
008500*    ERA/DAY-OF-ERA SPLIT, SAME SHAPE AS THE LEAP-YEAR TABLE
008600*    WORK ON NETDTCK -- ERA IS A 400-YEAR BLOCK, YEAR-OF-ERA
008700*    RUNS 0-399 WITHIN IT, AND THE CALENDAR YEAR IS SHIFTED SO
008800*    MARCH IS MONTH 0 (LEAP DAY FALLS AT THE END OF THE SHIFTED
008900*    YEAR, NOT IN THE MIDDLE) -- KEEPS THE LEAP-DAY CASE OUT OF
009000*    THE MIDDLE OF THE MONTH-LENGTH ARITHMETIC BELOW.
009100     IF NETMINS-MM > 2
009200         COMPUTE WS-ADJ-YEAR = NETMINS-YYYY
009300         COMPUTE WS-ADJ-MONTH = NETMINS-MM - 3
009400     ELSE
009500         COMPUTE WS-ADJ-YEAR = NETMINS-YYYY - 1
009600         COMPUTE WS-ADJ-MONTH = NETMINS-MM + 9.
009700*
009800     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.
009900     COMPUTE WS-YEAR-OF-ERA = WS-ADJ-YEAR - (WS-ERA * 400).
010000     COMPUTE WS-DAY-OF-YEAR =
010100         ((153 * WS-ADJ-MONTH) + 2) / 5 + NETMINS-DD - 1.
010200     COMPUTE WS-DAY-OF-ERA =
010300         (WS-YEAR-OF-ERA * 365)
010400         + (WS-YEAR-OF-ERA / 4)
010500         - (WS-YEAR-OF-ERA / 100)
010600         + WS-DAY-OF-YEAR.
010700     COMPUTE WS-DAYS-FROM-EPOCH =
010800         (WS-ERA * 146097) + WS-DAY-OF-ERA - 719468.
010900     MOVE WS-DAYS-FROM-EPOCH TO WS-DAYS-HOLDER.
011000*
011100     COMPUTE NETMINS-TOTAL-SEC =
011200         (WS-DAYS-FROM-EPOCH * 86400)
011300         + (NETMINS-HH * 3600)
011400         + (NETMINS-MIN * 60)
011500         + NETMINS-SS.
011600 000-EXIT.
011700     EXIT.
