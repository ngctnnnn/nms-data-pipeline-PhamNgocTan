000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETSTRL.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF A TEXT FIELD (NO
001400*          TRAILING SPACES).  USED BY NETEDIT WHEN APPENDING THE
001500*          NEXT "; "-SEPARATED REASON CODE TO THE INVALID-RECORD
001600*          REASON FIELD, SO IT KNOWS WHERE THE CURRENT TEXT ENDS.
001700*
001800* CHANGE LOG
001900*    DATE     INIT  TICKET      DESCRIPTION
002000* --------  ------ --------- -----------------------------------
002100* 03/11/91   JRH    NM-0007   ORIGINAL, ADAPTED FROM THE SHOP'S
002200*                             STANDARD STRING-HANDLING ROUTINE
002300* 07/02/93   DCS    NM-0118   WIDENED TEXT FIELD FROM X(40) TO
002400*                             X(80) TO MATCH THE REASON FIELD
002500* 09/30/99   PKM    NM-0409   Y2K REVIEW -- NO DATE FIELDS, NO
002600*                             CHANGE REQUIRED                     PKM9909
002700* 05/14/01   RTC    NM-0512   REPLACED LEADING-SPACE COUNT OF THE
002800*                             UN-REVERSED FIELD WITH THE REVERSE/
002900*                             TALLY IDIOM, FASTER ON LONG TEXT    RTC0105
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES. C01 IS NEXT-PAGE.
003700 INPUT-OUTPUT SECTION.
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05 L               PIC S9(4) COMP.
004500     05 TEMP-TXT        PIC X(80).
004600     05 FILLER          PIC X(04).
004700*
004800* CHAR-AT-A-TIME VIEW OF TEMP-TXT, KEPT FOR THE DAY SOMEBODY
004900* NEEDS TO SCAN FOR EMBEDDED DELIMITERS INSTEAD OF JUST SPACES.
005000 01  TEMP-TXT-TABLE REDEFINES TEMP-TXT.
005100     05 TEMP-TXT-CHAR   PIC X(01) OCCURS 80 TIMES.
005200*
005300* 1-BYTE SWITCH VIEW, SAME GROUP -- ALLOWS A SINGLE-CHARACTER
005400* PEEK AT THE FIRST BYTE OF TEMP-TXT WITHOUT A SUBSCRIPT.
005500 01  TEMP-TXT-1ST-BYTE REDEFINES TEMP-TXT.
005600     05 TEMP-TXT-FIRST-CHAR PIC X(01).
005700     05 FILLER          PIC X(79).
005800*
005900* COUNTER-AS-BYTES VIEW OF L -- KEPT FROM A DEBUG BUILD THAT
006000* DISPLAYED THE RAW COUNTER ON AN UNEXPECTED NEGATIVE LENGTH.
006100 01  L-HOLDER                PIC S9(4) COMP.
006200 01  L-RAW-VIEW REDEFINES L-HOLDER.
006300     05 FILLER          PIC X(02).
006400*
006500 LINKAGE SECTION.
006600 01  NETSTRL-TEXT        PIC X(80).
006700 01  NETSTRL-LENGTH      PIC S9(4) COMP.
006800*
006900 PROCEDURE DIVISION USING NETSTRL-TEXT, NETSTRL-LENGTH.
007000 000-CALC-LENGTH.
007100     MOVE 0 TO L.
007200     MOVE FUNCTION REVERSE(NETSTRL-TEXT) TO TEMP-TXT.
007300     INSPECT TEMP-TXT
007400               TALLYING L FOR LEADING SPACES.
007500     COMPUTE NETSTRL-LENGTH = LENGTH OF NETSTRL-TEXT - L.
007600     GOBACK.
