000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETDRIV.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/91.
000700 DATE-COMPILED. 04/05/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          DRIVER FOR THE NIGHTLY NETWORK-MANAGEMENT RUN.  CALLS
001400*          THE THREE WORKER STEPS IN ORDER -- NETEDIT (INGEST AND
001500*          QUALITY CONTROL), NETXFRM (TRANSFORM), NETSUMM
001600*          (ANALYTICS) -- PASSING BACK RECORD COUNTS THROUGH THE
001700*          LINKAGE SECTION OF EACH, AND PRINTS A BANNER AND COUNT
001800*          LINE FOR EVERY STEP SO THE OPERATOR CAN TELL FROM THE
001900*          JOB LOG ALONE WHETHER THE RUN DID ANYTHING.  REPLACES
002000*          THE OLD JCL JOB STEP CHAIN NOW THAT ALL THREE PROGRAMS
002100*          RUN UNDER ONE STEP.
002200*
002300* CHANGE LOG
002400*    DATE     INIT  TICKET      DESCRIPTION
002500* --------  ------ --------- -----------------------------------
002600* 04/05/91   JRH    NM-0014   ORIGINAL
002700* 07/02/93   DCS    NM-0118   NO CHANGE -- REVIEWED AFTER THE
002800*                             ENRICHMENT FIELDS WENT INTO NETXFRM
002900* 09/30/99   PKM    NM-0409   Y2K -- RUN-DATE BANNER ALREADY
003000*                   PKM9909   4-DIGIT YEAR, NO CHANGE REQUIRED
003100* 05/14/01   RTC    NM-0520   COLLAPSED THE 3 SEPARATE JCL JOB
003200*                   RTC0105   STEPS INTO THIS ONE-STEP CALL CHAIN
003300* 09/19/03   DPK    NM-0542   NETEDIT NOW RETURNS RAW IFSTAT/
003400*                             SYSLOG READ COUNTS -- PICKED UP HERE
003500*                             AND DISPLAYED WITH THE OTHER COUNTS
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES. C01 IS NEXT-PAGE.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
004700         FILE STATUS IS SOCODE.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT-FILE.
005200 01  SYSOUT-REC                 PIC X(130).
005300*
005400* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
005500* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
005600* LISTING INSTEAD OF ONE RAW X(130) STRING.
005700 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
005800     05  FILLER                  PIC X(30).
005900     05  FILLER                  PIC X(60).
006000     05  FILLER                  PIC X(20).
006100     05  FILLER                  PIC X(20).
006200*
006300 WORKING-STORAGE SECTION.
006400 01  FILE-STATUS-CODES.
006500     05  SOCODE                 PIC X(02).
006600     05  FILLER                 PIC X(04).
006700*
006800     COPY NETABND.
006900*
007000 01  WS-RUN-DATE-HOLDER          PIC X(08).
007100 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
007200     05  WS-RUN-YY               PIC 9(02).
007300     05  WS-RUN-MM               PIC 9(02).
007400     05  WS-RUN-DD               PIC 9(02).
007500     05  FILLER                  PIC X(02).
007600*
007700* COUNTS RETURNED FROM THE NETEDIT STEP (INGEST + QUALITY CTRL).
007800 01  WS-NETEDIT-COUNTS.
007900     05  WS-ED-DEVICE-COUNT       PIC 9(07) COMP.
008000     05  WS-ED-IFSTAT-READ        PIC 9(07) COMP.
008100     05  WS-ED-IFSTAT-VALID       PIC 9(07) COMP.
008200     05  WS-ED-IFSTAT-INVALID     PIC 9(07) COMP.
008300     05  WS-ED-SYSLOG-READ        PIC 9(07) COMP.
008400     05  WS-ED-SYSLOG-VALID       PIC 9(07) COMP.
008500     05  WS-ED-SYSLOG-INVALID     PIC 9(07) COMP.
008600     05  FILLER                  PIC X(04).
008700*
008800* OLD OPERATOR CONSOLE DUMP ROUTINE PRINTED THE RAW NETEDIT
008900* COUNTS AS A SINGLE HEX-ISH STRING -- KEPT, NEVER CALLED NOW.
009000 01  WS-NETEDIT-COUNTS-RAW-VIEW REDEFINES WS-NETEDIT-COUNTS.
009100     05  WS-ED-RAW               PIC X(28).
009200     05  FILLER                  PIC X(04).
009300*
009400* COUNTS RETURNED FROM THE NETXFRM STEP (TRANSFORM).
009500 01  WS-NETXFRM-COUNTS.
009600     05  WS-XF-DEVICE-COUNT       PIC 9(07) COMP.
009700     05  WS-XF-SYSLOG-TAB-COUNT   PIC 9(07) COMP.
009800     05  WS-XF-TRANSFORMED-COUNT  PIC 9(07) COMP.
009900     05  FILLER                  PIC X(04).
010000*
010100 01  WS-NETXFRM-COUNTS-RAW-VIEW REDEFINES WS-NETXFRM-COUNTS.
010200     05  WS-XF-RAW               PIC X(12).
010300     05  FILLER                  PIC X(04).
010400*
010500* COUNTS RETURNED FROM THE NETSUMM STEP (ANALYTICS).
010600 01  WS-NETSUMM-COUNTS.
010700     05  WS-SM-DEVICE-COUNT       PIC 9(07) COMP.
010800     05  WS-SM-XDET-READ-COUNT    PIC 9(07) COMP.
010900     05  FILLER                  PIC X(04).
011000*
011100 PROCEDURE DIVISION.
011200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011300     PERFORM 100-CALL-NETEDIT-RTN THRU 100-EXIT.
011400     PERFORM 200-CALL-NETXFRM-RTN THRU 200-EXIT.
011500     PERFORM 300-CALL-NETSUMM-RTN THRU 300-EXIT.
011600     PERFORM 900-CLEANUP THRU 900-EXIT.
011700     GOBACK.
011800*
011900 000-HOUSEKEEPING.
012000     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
012100     OPEN EXTEND SYSOUT-FILE.
012200     DISPLAY "================================================".
012300     DISPLAY "NETDRIV -- NETWORK MGMT NIGHTLY RUN -- RUN DATE "
012400         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
012500     DISPLAY "================================================".
012600 000-EXIT.
012700     EXIT.
012800*
012900 100-CALL-NETEDIT-RTN.
013000     DISPLAY "STEP 1 OF 3 -- NETEDIT -- INGEST AND QC".
013100     CALL "NETEDIT" USING WS-ED-DEVICE-COUNT, WS-ED-IFSTAT-READ,
013200         WS-ED-IFSTAT-VALID, WS-ED-IFSTAT-INVALID,
013300         WS-ED-SYSLOG-READ, WS-ED-SYSLOG-VALID,
013400         WS-ED-SYSLOG-INVALID.
013500     DISPLAY "NETDRIV -- DEVICES IN INVENTORY   "
013600         WS-ED-DEVICE-COUNT.
013700     DISPLAY "NETDRIV -- INTERFACE STATS READ    "
013800         WS-ED-IFSTAT-READ.
013900     DISPLAY "NETDRIV -- VALID INTERFACE STATS   "
014000         WS-ED-IFSTAT-VALID.
014100     DISPLAY "NETDRIV -- INVALID INTERFACE STATS "
014200         WS-ED-IFSTAT-INVALID.
014300     DISPLAY "NETDRIV -- SYSLOG RECORDS READ      "
014400         WS-ED-SYSLOG-READ.
014500     DISPLAY "NETDRIV -- VALID SYSLOG RECORDS    "
014600         WS-ED-SYSLOG-VALID.
014700     DISPLAY "NETDRIV -- INVALID SYSLOG RECORDS  "
014800         WS-ED-SYSLOG-INVALID.
014900     IF WS-ED-DEVICE-COUNT = 0
015000         MOVE "100-CALL-NETEDIT-RTN" TO NETABND-PARA-NAME
015100         MOVE "NETEDIT RETURNED A ZERO DEVICE COUNT"
015200             TO NETABND-REASON
015300         MOVE "AT LEAST 1 DEVICE" TO NETABND-EXPECTED-VAL
015400         MOVE "0 DEVICES"         TO NETABND-ACTUAL-VAL
015500         GO TO 1000-ABEND-RTN
015600     END-IF.
015700 100-EXIT.
015800     EXIT.
015900*
016000 200-CALL-NETXFRM-RTN.
016100     DISPLAY "STEP 2 OF 3 -- NETXFRM -- TRANSFORM".
016200     CALL "NETXFRM" USING WS-XF-DEVICE-COUNT,
016300         WS-XF-SYSLOG-TAB-COUNT, WS-XF-TRANSFORMED-COUNT.
016400     DISPLAY "NETDRIV -- DEVICES IN INVENTORY    "
016500         WS-XF-DEVICE-COUNT.
016600     DISPLAY "NETDRIV -- SYSLOG TABLE ENTRIES     "
016700         WS-XF-SYSLOG-TAB-COUNT.
016800     DISPLAY "NETDRIV -- TRANSFORMED RECS WRITTEN "
016900         WS-XF-TRANSFORMED-COUNT.
017000 200-EXIT.
017100     EXIT.
017200*
017300 300-CALL-NETSUMM-RTN.
017400     DISPLAY "STEP 3 OF 3 -- NETSUMM -- ANALYTICS".
017500     CALL "NETSUMM" USING WS-SM-DEVICE-COUNT,
017600         WS-SM-XDET-READ-COUNT.
017700     DISPLAY "NETDRIV -- DETAIL RECORDS READ  "
017800         WS-SM-XDET-READ-COUNT.
017900     DISPLAY "NETDRIV -- DEVICES SUMMARIZED   "
018000         WS-SM-DEVICE-COUNT.
018100 300-EXIT.
018200     EXIT.
018300*
018400 900-CLEANUP.
018500     CLOSE SYSOUT-FILE.
018600     DISPLAY "================================================".
018700     DISPLAY "NETDRIV -- RUN COMPLETE -- OUTPUT FILES PRODUCED:".
018800     DISPLAY "NETDRIV --   TRANSFORMED-DATA (NETXDTF)".
018900     DISPLAY "NETDRIV --   DEVICE-SUMMARY   (NETDSMF)".
019000     DISPLAY "NETDRIV --   SUMMARY REPORT   (NETRPTF)".
019100     IF WS-ED-IFSTAT-INVALID > 0 OR WS-ED-SYSLOG-INVALID > 0
019200         DISPLAY "NETDRIV --   INVALID-RECORDS  (NETINVF)"
019300     END-IF.
019400     DISPLAY "================================================".
019500 900-EXIT.
019600     EXIT.
019700*
019800 1000-ABEND-RTN.
019900     WRITE SYSOUT-REC FROM NETABND-REC.
020000     CLOSE SYSOUT-FILE.
020100     DISPLAY "*** ABNORMAL END OF JOB-NETDRIV ***" UPON CONSOLE.
020200     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
