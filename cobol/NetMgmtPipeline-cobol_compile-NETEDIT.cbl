000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETEDIT.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          NIGHTLY NETWORK-MANAGEMENT BATCH, STEP 1 OF 3.
001400*
001500*          LOADS THE DEVICE INVENTORY INTO AN IN-MEMORY TABLE,
001600*          THEN EDITS EACH INTERFACE-STATS AND SYSLOG RECORD
001700*          AGAINST THE INVENTORY AND AGAINST FIELD-LEVEL RULES.
001800*          RECORDS THAT PASS ARE WRITTEN TO WORK FILES FOR THE
001900*          NEXT STEP (NETXFRM); RECORDS THAT FAIL ARE WRITTEN TO
002000*          THE INVALID-RECORDS FILE WITH ONE OR MORE REASON CODES,
002100*          JOINED BY "; " IN CHECK ORDER.  THE INVALID FILE IS
002200*          OPENED ONLY ON THE FIRST REJECT OF THE RUN -- A RUN
002300*          WITH NO REJECTS PRODUCES NO INVALID FILE AT ALL.
002400*
002500*          INPUT FILE    -   NETDEVF  (DEVICE INVENTORY)
002600*          INPUT FILE    -   NETIFSF  (INTERFACE STATS)
002700*          INPUT FILE    -   NETSYSF  (SYSLOG EVENTS)
002800*          WORK FILE OUT -   NETIFSV  (VALID INTERFACE STATS)
002900*          WORK FILE OUT -   NETSYSV  (VALID SYSLOG EVENTS)
003000*          EXCEPTION FILE-   NETINVF  (INVALID RECORDS, COND'L)
003100*          DUMP FILE     -   SYSOUT
003200*
003300* CHANGE LOG
003400*    DATE     INIT  TICKET      DESCRIPTION
003500* --------  ------ --------- -----------------------------------
003600* 03/18/91   JRH    NM-0009   ORIGINAL, ADAPTED FROM THE SHOP'S
003700*                             STANDARD DAILY EDIT JOB STEP
003800* 07/02/93   DCS    NM-0118   ADDED ROLE TO THE DEVICE TABLE ROW
003900* 02/18/96   RTC    NM-0266   WIDENED SYSLOG MESSAGE COLUMN, NO
004000*                             LOGIC CHANGE IN THIS PROGRAM        RTC9602
004100* 09/30/99   PKM    NM-0409   Y2K -- REVIEWED NETDTCK CALL, TS
004200*                             FIELD ALREADY 4-DIGIT YEAR          PKM9909
004300* 05/14/01   RTC    NM-0513   INVALID FILE NOW OPENED LAZILY ON
004400*                             FIRST REJECT, NOT UP FRONT          RTC0105
004500* 09/19/03   DPK    NM-0542   IFSTAT-READ/SYSLOG-READ WERE TALLIED
004600*                             BUT NEVER PASSED BACK OR DISPLAYED,
004700*                             RAW READ COUNTS ADDED TO LINKAGE AND
004800*                             TO 900-CLEANUP'S DISPLAY BLOCK
004900******************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200*
006300     SELECT NETDEVF
006400     ASSIGN TO UT-S-NETDEVF
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS DVCODE.
006700*
006800     SELECT NETIFSF
006900     ASSIGN TO UT-S-NETIFSF
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200*
007300     SELECT NETSYSF
007400     ASSIGN TO UT-S-NETSYSF
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS SLCODE.
007700*
007800     SELECT NETIFSV
007900     ASSIGN TO UT-S-NETIFSV
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS VICODE.
008200*
008300     SELECT NETSYSV
008400     ASSIGN TO UT-S-NETSYSV
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS VSCODE.
008700*
008800     SELECT NETINVF
008900     ASSIGN TO UT-S-NETINVF
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS EFCODE.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200*
010300* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
010400* FD, SAME 130 BYTES, JUST BROKEN OUT FIELD BY FIELD SO A SYSOUT
010500* LISTING SHOWS COLUMN HEADERS INSTEAD OF ONE RAW X(130) STRING.
010600 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
010700     05  FILLER                  PIC X(30).
010800     05  FILLER                  PIC X(60).
010900     05  FILLER                  PIC X(20).
011000     05  FILLER                  PIC X(20).
011100*
011200***** DEVICE-INVENTORY MASTER -- READ ONCE, FULLY, INTO THE TABLE
011300 FD  NETDEVF
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 60 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS NETDEVF-REC.
011900 01  NETDEVF-REC  PIC X(60).
012000*
012100***** INTERFACE-STATS FEED -- ONE ROW PER UTILIZATION SAMPLE
012200 FD  NETIFSF
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 75 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS NETIFSF-REC.
012800 01  NETIFSF-REC  PIC X(75).
012900*
013000***** SYSLOG FEED -- ONE ROW PER EVENT
013100 FD  NETSYSF
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 116 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS NETSYSF-REC.
013700 01  NETSYSF-REC  PIC X(116).
013800*
013900***** VALID INTERFACE-STATS WORK FILE, PICKED UP BY NETXFRM
014000 FD  NETIFSV
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 75 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS NETIFSV-REC.
014600 01  NETIFSV-REC  PIC X(75).
014700*
014800***** VALID SYSLOG WORK FILE, PICKED UP BY NETXFRM AND NETSUMM
014900 FD  NETSYSV
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 116 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS NETSYSV-REC.
015500 01  NETSYSV-REC  PIC X(116).
015600*
015700***** INVALID-RECORDS EXCEPTION FILE -- OPENED ONLY IF NEEDED, SEE
015800***** 650-WRITE-INVALID-RTN
015900 FD  NETINVF
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 230 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS NETINVF-REC.
016500 01  NETINVF-REC  PIC X(230).
016600*
016700 WORKING-STORAGE SECTION.
016800 01  FILE-STATUS-CODES.
016900     05  DVCODE                  PIC X(2).
017000         88 NO-MORE-DEVICE  VALUE "10".
017100     05  IFCODE                  PIC X(2).
017200         88 NO-MORE-IFSTAT  VALUE "10".
017300     05  SLCODE                  PIC X(2).
017400         88 NO-MORE-SYSLOG  VALUE "10".
017500     05  VICODE                  PIC X(2).
017600     05  VSCODE                  PIC X(2).
017700     05  EFCODE                  PIC X(2).
017800     05  FILLER                  PIC X(04).
017900*
018000 COPY NETDEV.
018100 COPY NETIFST.
018200 COPY NETSYSL.
018300 COPY NETINVR.
018400 COPY NETABND.
018500*
018600* IN-MEMORY DEVICE TABLE -- LOADED ONCE PER RUN FROM NETDEVF,
018700* SEARCHED SEQUENTIALLY BY EVERY IFSTAT/SYSLOG RECORD EDITED.
018800* SAME FLAT-TABLE, SEQUENTIAL-SEARCH IDIOM THIS SHOP USES
018900* FOR EVERY SMALL LOOKUP TABLE.
019000 01  WS-DEVICE-TABLE.
019100     05  WS-DEVICE-TAB-ROW  OCCURS 500 TIMES
019200                             INDEXED BY DEV-IDX.
019300         10  WS-DEVTAB-DEVICE    PIC X(20).
019400         10  WS-DEVTAB-SITE      PIC X(10).
019500         10  WS-DEVTAB-VENDOR    PIC X(12).
019600         10  WS-DEVTAB-ROLE      PIC X(12).
019700         10  FILLER              PIC X(06).
019800*
019900 01  MISC-WS-FLDS.
020000     05  WS-REASON-TEXT          PIC X(80).
020100     05  WS-REASON-HOLD          PIC X(80).
020200     05  WS-REASON-CODE          PIC X(24).
020300     05  WS-REASON-LEN           PIC S9(4) COMP.
020400     05  WS-DEVICE-FOUND-SW      PIC X(01).
020500         88 WS-DEVICE-FOUND     VALUE "Y".
020600         88 WS-DEVICE-NOT-FOUND VALUE "N".
020700     05  NETDTCK-RETURN-CD       PIC S9(4) COMP.
020800     05  FILLER                  PIC X(06).
020900*
021000* RUN-DATE, SPLIT INTO ITS CALENDAR PARTS THE SAME WAY EVERY
021100* OTHER STEP IN THIS RUN BREAKS OUT ACCEPT ... FROM DATE.
021200 01  WS-RUN-DATE-HOLDER          PIC X(08).
021300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
021400     05  WS-RUN-DATE-YY           PIC 9(02).
021500     05  WS-RUN-DATE-MM           PIC 9(02).
021600     05  WS-RUN-DATE-DD           PIC 9(02).
021700     05  FILLER                  PIC X(02).
021800*
021900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022000     05  DEVICE-COUNT            PIC 9(07) COMP.
022100     05  IFSTAT-READ             PIC 9(07) COMP.
022200     05  IFSTAT-VALID            PIC 9(07) COMP.
022300     05  IFSTAT-INVALID          PIC 9(07) COMP.
022400     05  IFSTAT-INDEX            PIC 9(05) COMP.
022500     05  SYSLOG-READ             PIC 9(07) COMP.
022600     05  SYSLOG-VALID            PIC 9(07) COMP.
022700     05  SYSLOG-INVALID          PIC 9(07) COMP.
022800     05  SYSLOG-INDEX            PIC 9(05) COMP.
022900     05  FILLER                  PIC X(04).
023000*
023100 01  FLAGS-AND-SWITCHES.
023200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
023300         88 RECORD-ERROR-FOUND  VALUE "Y".
023400         88 VALID-RECORD        VALUE "N".
023500     05  INVALID-OPEN-SW         PIC X(01) VALUE "N".
023600         88 INVALID-FILE-OPEN   VALUE "Y".
023700     05  FILLER                  PIC X(04).
023800*
023900* RAW VIEW OF THE TWO SWITCHES -- OLD OPERATOR CONSOLE TRACE
024000* ROUTINE PRINTED THIS AS A 2-CHAR CODE, NEVER TAKEN OUT.
024100 01  WS-SWITCH-RAW-VIEW REDEFINES FLAGS-AND-SWITCHES.
024200     05  WS-SWITCH-RAW           PIC X(02).
024300     05  FILLER                  PIC X(04).
024400*
024500 LINKAGE SECTION.
024600 01  NETEDIT-DEVICE-COUNT        PIC 9(07) COMP.
024700 01  NETEDIT-IFSTAT-READ         PIC 9(07) COMP.
024800 01  NETEDIT-IFSTAT-VALID        PIC 9(07) COMP.
024900 01  NETEDIT-IFSTAT-INVALID      PIC 9(07) COMP.
025000 01  NETEDIT-SYSLOG-READ         PIC 9(07) COMP.
025100 01  NETEDIT-SYSLOG-VALID        PIC 9(07) COMP.
025200 01  NETEDIT-SYSLOG-INVALID      PIC 9(07) COMP.
025300*
025400 PROCEDURE DIVISION USING NETEDIT-DEVICE-COUNT,
025500     NETEDIT-IFSTAT-READ, NETEDIT-IFSTAT-VALID,
025600     NETEDIT-IFSTAT-INVALID, NETEDIT-SYSLOG-READ,
025700     NETEDIT-SYSLOG-VALID, NETEDIT-SYSLOG-INVALID.
025800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025900     PERFORM 100-MAINLINE THRU 100-EXIT
026000             UNTIL NO-MORE-IFSTAT.
026100     PERFORM 300-MAINLINE-SYSLOG THRU 300-EXIT
026200             UNTIL NO-MORE-SYSLOG.
026300     PERFORM 900-CLEANUP THRU 900-EXIT.
026400     GOBACK.
026500*
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO NETABND-PARA-NAME.
026800     DISPLAY "******** BEGIN JOB NETEDIT ********".
026900     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
027000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027100     MOVE SPACES TO WS-REASON-TEXT.
027200     MOVE "N" TO INVALID-OPEN-SW.
027300     OPEN INPUT NETDEVF, NETIFSF, NETSYSF.
027400     OPEN OUTPUT NETIFSV, NETSYSV, SYSOUT.
027500*
027600     SET DEV-IDX TO 1.
027700     PERFORM 050-READ-NETDEVF THRU 050-EXIT
027800             UNTIL NO-MORE-DEVICE OR DEV-IDX > 500.
027900     MOVE DEV-IDX TO DEVICE-COUNT.
028000     SUBTRACT 1 FROM DEVICE-COUNT.
028100*
028200     IF DEVICE-COUNT = 0
028300         MOVE "EMPTY DEVICE INVENTORY FILE" TO NETABND-REASON
028400         GO TO 1000-ABEND-RTN.
028500*
028600     PERFORM 910-READ-NETIFSF THRU 910-EXIT.
028700     PERFORM 920-READ-NETSYSF THRU 920-EXIT.
028800 000-EXIT.
028900     EXIT.
029000*
029100 050-READ-NETDEVF.
029200     READ NETDEVF INTO NETDEV-REC
029300         AT END
029400         GO TO 050-EXIT
029500     END-READ.
029600     MOVE NETDEV-DEVICE TO WS-DEVTAB-DEVICE(DEV-IDX).
029700     MOVE NETDEV-SITE   TO WS-DEVTAB-SITE(DEV-IDX).
029800     MOVE NETDEV-VENDOR TO WS-DEVTAB-VENDOR(DEV-IDX).
029900     MOVE NETDEV-ROLE   TO WS-DEVTAB-ROLE(DEV-IDX).
030000     SET DEV-IDX UP BY 1.
030100 050-EXIT.
030200     EXIT.
030300*
030400 100-MAINLINE.
030500     MOVE "100-MAINLINE" TO NETABND-PARA-NAME.
030600     PERFORM 200-EDIT-IFSTAT-RTN THRU 200-EXIT.
030700*
030800     IF RECORD-ERROR-FOUND
030900         ADD 1 TO IFSTAT-INVALID
031000         MOVE "interface_stats" TO NETINVR-SOURCE
031100         MOVE IFSTAT-INDEX      TO NETINVR-RECORD-INDEX
031200         MOVE NETIFSF-REC       TO NETINVR-RECORD
031300         MOVE WS-REASON-TEXT    TO NETINVR-REASON
031400         PERFORM 650-WRITE-INVALID-RTN THRU 650-EXIT
031500     ELSE
031600         ADD 1 TO IFSTAT-VALID
031700         WRITE NETIFSV-REC FROM NETIFST-REC.
031800*
031900     ADD 1 TO IFSTAT-INDEX.
032000     PERFORM 910-READ-NETIFSF THRU 910-EXIT.
032100 100-EXIT.
032200     EXIT.
032300*
032400 200-EDIT-IFSTAT-RTN.
032500     MOVE "200-EDIT-IFSTAT-RTN" TO NETABND-PARA-NAME.
032600     MOVE SPACES TO WS-REASON-TEXT.
032700     MOVE "N" TO ERROR-FOUND-SW.
032800     PERFORM 205-LOOKUP-DEVICE-RTN THRU 205-EXIT.
032900     PERFORM 210-CHECK-IS1-DEVICE THRU 210-EXIT.
033000     PERFORM 220-CHECK-IS2-TIMESTAMP THRU 220-EXIT.
033100     PERFORM 230-CHECK-IS3-UTIL-IN THRU 230-EXIT.
033200     PERFORM 240-CHECK-IS4-UTIL-OUT THRU 240-EXIT.
033300     PERFORM 250-CHECK-IS5-OPER-STATUS THRU 250-EXIT.
033400 200-EXIT.
033500     EXIT.
033600*
033700 205-LOOKUP-DEVICE-RTN.
033800     MOVE "N" TO WS-DEVICE-FOUND-SW.
033900     SET DEV-IDX TO 1.
034000     SEARCH WS-DEVICE-TAB-ROW
034100         AT END
034200             MOVE "N" TO WS-DEVICE-FOUND-SW
034300         WHEN WS-DEVTAB-DEVICE(DEV-IDX) = NETIFST-DEVICE
034400             MOVE "Y" TO WS-DEVICE-FOUND-SW
034500     END-SEARCH.
034600 205-EXIT.
034700     EXIT.
034800*
034900 210-CHECK-IS1-DEVICE.
035000     IF WS-DEVICE-NOT-FOUND
035100         MOVE "device_not_in_inventory" TO WS-REASON-CODE
035200         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
035300         MOVE "Y" TO ERROR-FOUND-SW.
035400 210-EXIT.
035500     EXIT.
035600*
035700 220-CHECK-IS2-TIMESTAMP.
035800     CALL "NETDTCK" USING NETIFST-TS, NETDTCK-RETURN-CD.
035900     IF NETDTCK-RETURN-CD < 0
036000         MOVE "invalid_timestamp" TO WS-REASON-CODE
036100         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
036200         MOVE "Y" TO ERROR-FOUND-SW.
036300 220-EXIT.
036400     EXIT.
036500*
036600 230-CHECK-IS3-UTIL-IN.
036700     IF NETIFST-UTIL-IN IS NOT NUMERIC
036800     OR NETIFST-UTIL-IN < 0
036900     OR NETIFST-UTIL-IN > 100
037000         MOVE "invalid_util_in" TO WS-REASON-CODE
037100         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
037200         MOVE "Y" TO ERROR-FOUND-SW.
037300 230-EXIT.
037400     EXIT.
037500*
037600 240-CHECK-IS4-UTIL-OUT.
037700     IF NETIFST-UTIL-OUT IS NOT NUMERIC
037800     OR NETIFST-UTIL-OUT < 0
037900     OR NETIFST-UTIL-OUT > 100
038000         MOVE "invalid_util_out" TO WS-REASON-CODE
038100         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
038200         MOVE "Y" TO ERROR-FOUND-SW.
038300 240-EXIT.
038400     EXIT.
038500*
038600 250-CHECK-IS5-OPER-STATUS.
038700     IF NETIFST-OPER-STATUS NOT = 1
038800     AND NETIFST-OPER-STATUS NOT = 2
038900         MOVE "invalid_oper_status" TO WS-REASON-CODE
039000         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
039100         MOVE "Y" TO ERROR-FOUND-SW.
039200 250-EXIT.
039300     EXIT.
039400*
039500 300-MAINLINE-SYSLOG.
039600     MOVE "300-MAINLINE-SYSLOG" TO NETABND-PARA-NAME.
039700     PERFORM 310-EDIT-SYSLOG-RTN THRU 310-EXIT.
039800*
039900     IF RECORD-ERROR-FOUND
040000         ADD 1 TO SYSLOG-INVALID
040100         MOVE "syslog"           TO NETINVR-SOURCE
040200         MOVE SYSLOG-INDEX       TO NETINVR-RECORD-INDEX
040300         MOVE NETSYSF-REC        TO NETINVR-RECORD
040400         MOVE WS-REASON-TEXT     TO NETINVR-REASON
040500         PERFORM 650-WRITE-INVALID-RTN THRU 650-EXIT
040600     ELSE
040700         ADD 1 TO SYSLOG-VALID
040800         WRITE NETSYSV-REC FROM NETSYSL-REC.
040900*
041000     ADD 1 TO SYSLOG-INDEX.
041100     PERFORM 920-READ-NETSYSF THRU 920-EXIT.
041200 300-EXIT.
041300     EXIT.
041400*
041500 310-EDIT-SYSLOG-RTN.
041600     MOVE "310-EDIT-SYSLOG-RTN" TO NETABND-PARA-NAME.
041700     MOVE SPACES TO WS-REASON-TEXT.
041800     MOVE "N" TO ERROR-FOUND-SW.
041900     PERFORM 315-LOOKUP-SL-DEVICE-RTN THRU 315-EXIT.
042000     PERFORM 320-CHECK-SL1-DEVICE THRU 320-EXIT.
042100     PERFORM 330-CHECK-SL2-TIMESTAMP THRU 330-EXIT.
042200 310-EXIT.
042300     EXIT.
042400*
042500 315-LOOKUP-SL-DEVICE-RTN.
042600     MOVE "N" TO WS-DEVICE-FOUND-SW.
042700     SET DEV-IDX TO 1.
042800     SEARCH WS-DEVICE-TAB-ROW
042900         AT END
043000             MOVE "N" TO WS-DEVICE-FOUND-SW
043100         WHEN WS-DEVTAB-DEVICE(DEV-IDX) = NETSYSL-DEVICE
043200             MOVE "Y" TO WS-DEVICE-FOUND-SW
043300     END-SEARCH.
043400 315-EXIT.
043500     EXIT.
043600*
043700 320-CHECK-SL1-DEVICE.
043800     IF WS-DEVICE-NOT-FOUND
043900         MOVE "device_not_in_inventory" TO WS-REASON-CODE
044000         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
044100         MOVE "Y" TO ERROR-FOUND-SW.
044200 320-EXIT.
044300     EXIT.
044400*
044500 330-CHECK-SL2-TIMESTAMP.
044600     CALL "NETDTCK" USING NETSYSL-TS, NETDTCK-RETURN-CD.
044700     IF NETDTCK-RETURN-CD < 0
044800         MOVE "invalid_timestamp" TO WS-REASON-CODE
044900         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
045000         MOVE "Y" TO ERROR-FOUND-SW.
045100 330-EXIT.
045200     EXIT.
045300*
045400 600-BUILD-REASON-RTN.
045500     IF WS-REASON-TEXT = SPACES
045600         MOVE WS-REASON-CODE TO WS-REASON-TEXT
045700     ELSE
045800         CALL "NETSTRL" USING WS-REASON-TEXT, WS-REASON-LEN
045900         MOVE SPACES TO WS-REASON-HOLD
046000         STRING WS-REASON-TEXT(1:WS-REASON-LEN) DELIMITED BY SIZE
046100                "; "                            DELIMITED BY SIZE
046200                WS-REASON-CODE              DELIMITED BY SPACE
046300                INTO WS-REASON-HOLD
046400         MOVE WS-REASON-HOLD TO WS-REASON-TEXT.
046500 600-EXIT.
046600     EXIT.
046700*
046800 650-WRITE-INVALID-RTN.
046900     IF INVALID-OPEN-SW = "N"
047000         OPEN OUTPUT NETINVF
047100         MOVE "Y" TO INVALID-OPEN-SW.
047200     WRITE NETINVF-REC FROM NETINVR-REC.
047300 650-EXIT.
047400     EXIT.
047500*
047600 850-CLOSE-FILES.
047700     MOVE "850-CLOSE-FILES" TO NETABND-PARA-NAME.
047800     CLOSE NETDEVF, NETIFSF, NETSYSF, NETIFSV, NETSYSV, SYSOUT.
047900     IF INVALID-FILE-OPEN
048000         CLOSE NETINVF.
048100 850-EXIT.
048200     EXIT.
048300*
048400 900-CLEANUP.
048500     MOVE "900-CLEANUP" TO NETABND-PARA-NAME.
048600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700     MOVE DEVICE-COUNT     TO NETEDIT-DEVICE-COUNT.
048800     MOVE IFSTAT-READ      TO NETEDIT-IFSTAT-READ.
048900     MOVE IFSTAT-VALID     TO NETEDIT-IFSTAT-VALID.
049000     MOVE IFSTAT-INVALID   TO NETEDIT-IFSTAT-INVALID.
049100     MOVE SYSLOG-READ      TO NETEDIT-SYSLOG-READ.
049200     MOVE SYSLOG-VALID     TO NETEDIT-SYSLOG-VALID.
049300     MOVE SYSLOG-INVALID   TO NETEDIT-SYSLOG-INVALID.
049400     DISPLAY "** DEVICES LOADED **".
049500     DISPLAY DEVICE-COUNT.
049600     DISPLAY "** INTERFACE-STATS READ **".
049700     DISPLAY IFSTAT-READ.
049800     DISPLAY "** INTERFACE-STATS VALID/INVALID **".
049900     DISPLAY IFSTAT-VALID.
050000     DISPLAY IFSTAT-INVALID.
050100     DISPLAY "** SYSLOG READ **".
050200     DISPLAY SYSLOG-READ.
050300     DISPLAY "** SYSLOG VALID/INVALID **".
050400     DISPLAY SYSLOG-VALID.
050500     DISPLAY SYSLOG-INVALID.
050600     DISPLAY "******** NORMAL END OF JOB NETEDIT ********".
050700 900-EXIT.
050800     EXIT.
050900*
051000 910-READ-NETIFSF.
051100     READ NETIFSF INTO NETIFST-REC
051200         AT END
051300         GO TO 910-EXIT
051400     END-READ.
051500     ADD 1 TO IFSTAT-READ.
051600 910-EXIT.
051700     EXIT.
051800*
051900 920-READ-NETSYSF.
052000     READ NETSYSF INTO NETSYSL-REC
052100         AT END
052200         GO TO 920-EXIT
052300     END-READ.
052400     ADD 1 TO SYSLOG-READ.
052500 920-EXIT.
052600     EXIT.
052700*
052800 1000-ABEND-RTN.
052900     WRITE SYSOUT-REC FROM NETABND-REC.
053000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053100     DISPLAY "*** ABNORMAL END OF JOB-NETEDIT ***" UPON CONSOLE.
053200     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
