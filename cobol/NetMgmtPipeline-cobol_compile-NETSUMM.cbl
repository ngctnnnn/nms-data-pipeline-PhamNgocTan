000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETSUMM.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          ANALYTICS STEP OF THE NIGHTLY NETWORK-MANAGEMENT RUN.
001400*          READS THE TRANSFORMED-DETAIL WORK FILE NETXFRM LEFT
001500*          BEHIND AND BUILDS ONE IN-MEMORY ROW PER DEVICE --
001600*          UTILIZATION SUM/COUNT/MAX -- THEN RE-READS THE VALID-
001700*          SYSLOG WORK FILE TO TALLY ERROR-SEVERITY EVENTS PER
001800*          DEVICE.  THE TABLE IS BUILT IN WHATEVER ORDER DEVICES
001900*          FIRST APPEAR AND IS PUT IN ASCENDING DEVICE ORDER BY
002000*          AN INSERTION SORT (SHOP HAS NEVER HAD A SORT UTILITY
002100*          STEP ON THIS JOB, SO THE TABLE SORTS ITSELF).  WRITES
002200*          THE DEVICE-SUMMARY WORK FILE AND THE PRINTED REPORT.
002300*
002400* CHANGE LOG
002500*    DATE     INIT  TICKET      DESCRIPTION
002600* --------  ------ --------- -----------------------------------
002700* 04/02/91   JRH    NM-0013   ORIGINAL
002800* 07/02/93   DCS    NM-0118   ERROR-COUNT TALLY FROM SYSLOG PASS
002900* 02/18/96   RTC    NM-0266   MAX-UTIL NOW ACCUMULATED AT 4-DEC
003000*                   RTC9602   PRECISION, ROUNDED ONCE AT BREAK
003100*                             TIME (WAS ROUNDING EVERY RECORD)
003200* 09/30/99   PKM    NM-0409   Y2K -- NO DATE ARITHMETIC IN THIS
003300*                   PKM9909   STEP, REVIEWED, NO CHANGE REQUIRED
003400* 05/14/01   RTC    NM-0502   DEVICE TABLE CAP RAISED 200 TO 500
003500*                   RTC0105   FOR THE LARGER SITES ON THE WAN
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES. C01 IS NEXT-PAGE.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
004700         FILE STATUS IS SOCODE.
004800     SELECT NETXDTF       ASSIGN TO UT-S-NETXDTF
004900         FILE STATUS IS XDCODE.
005000     SELECT NETSYSV       ASSIGN TO UT-S-NETSYSV
005100         FILE STATUS IS VSCODE.
005200     SELECT NETDSMF       ASSIGN TO UT-S-NETDSMF
005300         FILE STATUS IS DSCODE.
005400     SELECT NETRPTF       ASSIGN TO UT-S-NETRPTF
005500         FILE STATUS IS RPCODE.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT-FILE.
006000 01  SYSOUT-REC                 PIC X(130).
006100*
006200* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
006300* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
006400* LISTING INSTEAD OF ONE RAW X(130) STRING.
006500 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
006600     05  FILLER                  PIC X(30).
006700     05  FILLER                  PIC X(60).
006800     05  FILLER                  PIC X(20).
006900     05  FILLER                  PIC X(20).
007000*
007100 FD  NETXDTF.
007200 01  NETXDTF-REC                PIC X(178).
007300*
007400 FD  NETSYSV.
007500 01  NETSYSV-REC                PIC X(116).
007600*
007700 FD  NETDSMF.
007800 01  NETDSMF-REC                PIC X(45).
007900*
008000 FD  NETRPTF.
008100 01  NETRPTF-REC                PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400 01  FILE-STATUS-CODES.
008500     05  SOCODE                 PIC X(02).
008600     05  XDCODE                 PIC X(02).
008700         88  NO-MORE-XDET        VALUE "10".
008800     05  VSCODE                 PIC X(02).
008900         88  NO-MORE-SYSLOG      VALUE "10".
009000     05  DSCODE                 PIC X(02).
009100     05  RPCODE                 PIC X(02).
009200     05  FILLER                 PIC X(04).
009300*
009400     COPY NETXDET.
009500     COPY NETSYSL.
009600     COPY NETDSUM.
009700     COPY NETABND.
009800*
009900* DEVICE-ACCUMULATOR TABLE -- ONE ROW PER DISTINCT DEVICE SEEN IN
010000* THE TRANSFORMED-DETAIL FILE, BUILT IN FIRST-SEEN ORDER AND SORT-
010100* ED ASCENDING BY DEVICE AT 400-SORT-TABLE-RTN BEFORE THE REPORT
010200* AND DEVICE-SUMMARY FILE ARE WRITTEN.
010300 01  WS-DSUM-TABLE.
010400     05  WS-DSUM-ROW OCCURS 500 TIMES
010500             INDEXED BY DS-IDX.
010600         10  WS-DSUM-TAB-DEVICE      PIC X(20).
010700         10  WS-DSUM-TAB-SUM-UTIL    PIC S9(7)V9(4) COMP-3.
010800         10  WS-DSUM-TAB-REC-COUNT   PIC 9(07) COMP.
010900         10  WS-DSUM-TAB-MAX-UTIL    PIC S9(3)V9(4) COMP-3.
011000         10  WS-DSUM-TAB-ERROR-COUNT PIC 9(05) COMP.
011100         10  FILLER                  PIC X(06).
011200*
011300* SWAP AREA FOR THE INSERTION SORT -- SAME FIELDS, SAME ORDER, AS
011400* ONE ROW OF WS-DSUM-TABLE, SO A GROUP MOVE COPIES IT INTACT.
011500 01  WS-DSUM-HOLD-ROW.
011600     05  WS-DSUM-HOLD-DEVICE         PIC X(20).
011700     05  WS-DSUM-HOLD-SUM-UTIL       PIC S9(7)V9(4) COMP-3.
011800     05  WS-DSUM-HOLD-REC-COUNT      PIC 9(07) COMP.
011900     05  WS-DSUM-HOLD-MAX-UTIL       PIC S9(3)V9(4) COMP-3.
012000     05  WS-DSUM-HOLD-ERROR-COUNT    PIC 9(05) COMP.
012100     05  FILLER                      PIC X(06).
012200*
012300 01  WS-RPT-HDR-LINE.
012400     05  FILLER             PIC X(30)
012500             VALUE "NETWORK DEVICE SUMMARY REPORT".
012600     05  FILLER             PIC X(102) VALUE SPACES.
012700*
012800 01  WS-RPT-COLHDR-LINE.
012900     05  FILLER             PIC X(23) VALUE "DEVICE".
013000     05  FILLER             PIC X(11) VALUE "AVG-UTIL".
013100     05  FILLER             PIC X(11) VALUE "MAX-UTIL".
013200     05  FILLER             PIC X(09) VALUE "ERRORS".
013300     05  FILLER             PIC X(78) VALUE SPACES.
013400*
013500 01  WS-RPT-DETAIL-LINE.
013600     05  RPT-DEVICE-O       PIC X(23).
013700     05  RPT-AVG-UTIL-O     PIC ZZ9.99.
013800     05  FILLER             PIC X(03) VALUE SPACES.
013900     05  RPT-MAX-UTIL-O     PIC ZZ9.99.
014000     05  FILLER             PIC X(04) VALUE SPACES.
014100     05  RPT-ERRORS-O       PIC ZZZZ9.
014200     05  FILLER             PIC X(85) VALUE SPACES.
014300*
014400 01  WS-RPT-TOTAL-LINE.
014500     05  FILLER             PIC X(15) VALUE "TOTAL DEVICES: ".
014600     05  RPT-TOTAL-DEVICES-O PIC ZZZZ9.
014700     05  FILLER             PIC X(112) VALUE SPACES.
014800*
014900 01  WS-RPT-BLANK-LINE.
015000     05  FILLER             PIC X(132) VALUE SPACES.
015100*
015200 01  WS-RUN-DATE-HOLDER          PIC X(08).
015300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
015400     05  WS-RUN-YY               PIC 9(02).
015500     05  WS-RUN-MM               PIC 9(02).
015600     05  WS-RUN-DD               PIC 9(02).
015700     05  FILLER                  PIC X(02).
015800*
015900 01  MISC-WS-FLDS.
016000     05  WS-REC-UTIL             PIC S9(3)V9(4) COMP-3.
016100     05  WS-ROW-FOUND-SW         PIC X(01).
016200         88  WS-ROW-FOUND         VALUE "Y".
016300         88  WS-ROW-NOT-FOUND     VALUE "N".
016400     05  SRT-I                   PIC S9(07) COMP.
016500     05  SRT-J                   PIC S9(07) COMP.
016600     05  SRT-K                   PIC S9(07) COMP.
016700     05  FILLER                  PIC X(06).
016800*
016900* RAW VIEW OF THE ROW-FOUND SWITCH -- OLD OPERATOR CONSOLE TRACE
017000* ROUTINE PRINTED THIS, NEVER TAKEN OUT.
017100 01  WS-SWITCH-RAW-VIEW REDEFINES MISC-WS-FLDS.
017200     05  FILLER                  PIC X(04).
017300     05  WS-SWITCH-RAW           PIC X(01).
017400     05  FILLER                  PIC X(12).
017500     05  FILLER                  PIC X(06).
017600*
017700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017800     05  DSUM-COUNT              PIC 9(07) COMP.
017900     05  XDET-READ-COUNT         PIC 9(07) COMP.
018000     05  SYSLOG-READ-COUNT       PIC 9(07) COMP.
018100     05  DEVICE-COUNT            PIC 9(07) COMP.
018200     05  FILLER                  PIC X(04).
018300*
018400 LINKAGE SECTION.
018500 01  NETSUMM-DEVICE-COUNT        PIC 9(07) COMP.
018600 01  NETSUMM-XDET-READ-COUNT     PIC 9(07) COMP.
018700*
018800 PROCEDURE DIVISION USING NETSUMM-DEVICE-COUNT,
018900     NETSUMM-XDET-READ-COUNT.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 100-MAINLINE THRU 100-EXIT
019200         UNTIL NO-MORE-XDET.
019300     PERFORM 920-READ-NETSYSV THRU 920-EXIT.
019400     PERFORM 200-TALLY-ERRORS-RTN THRU 200-EXIT
019500         UNTIL NO-MORE-SYSLOG.
019600     PERFORM 400-SORT-TABLE-RTN THRU 400-EXIT.
019700     PERFORM 700-WRITE-RPT-HDR-RTN THRU 700-EXIT.
019800     PERFORM 500-WRITE-DEVICE-RTN THRU 500-EXIT
019900         VARYING DS-IDX FROM 1 BY 1
020000         UNTIL DS-IDX > DSUM-COUNT.
020100     PERFORM 750-WRITE-RPT-TOTAL-RTN THRU 750-EXIT.
020200     PERFORM 900-CLEANUP THRU 900-EXIT.
020300     GOBACK.
020400*
020500 000-HOUSEKEEPING.
020600     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
020700     MOVE ZERO TO DSUM-COUNT XDET-READ-COUNT
020800         SYSLOG-READ-COUNT DEVICE-COUNT.
020900     OPEN INPUT NETXDTF NETSYSV.
021000     OPEN OUTPUT NETDSMF NETRPTF.
021100     OPEN EXTEND SYSOUT-FILE.
021200     PERFORM 910-READ-NETXDTF THRU 910-EXIT.
021300 000-EXIT.
021400     EXIT.
021500*
021600 100-MAINLINE.
021700     ADD 1 TO XDET-READ-COUNT.
021800     COMPUTE WS-REC-UTIL =
021900         (NETXDET-UTIL-IN + NETXDET-UTIL-OUT) / 2.
022000     PERFORM 110-FIND-OR-INSERT-RTN THRU 110-EXIT.
022100     ADD 1 TO WS-DSUM-TAB-REC-COUNT (DS-IDX).
022200     ADD WS-REC-UTIL TO WS-DSUM-TAB-SUM-UTIL (DS-IDX).
022300     IF WS-REC-UTIL > WS-DSUM-TAB-MAX-UTIL (DS-IDX)
022400         MOVE WS-REC-UTIL TO WS-DSUM-TAB-MAX-UTIL (DS-IDX)
022500     END-IF.
022600     PERFORM 910-READ-NETXDTF THRU 910-EXIT.
022700 100-EXIT.
022800     EXIT.
022900*
023000 110-FIND-OR-INSERT-RTN.
023100     SET DS-IDX TO 1.
023200     SEARCH WS-DSUM-ROW
023300         AT END
023400             IF DSUM-COUNT >= 500
023500                 MOVE "110-FIND-OR-INSERT-RTN" TO
023600                     NETABND-PARA-NAME
023700                 MOVE "DEVICE-ACCUMULATOR TABLE IS FULL"
023800                     TO NETABND-REASON
023900                 MOVE "500 DEVICES OR FEWER" TO
024000                     NETABND-EXPECTED-VAL
024100                 MOVE "OVER 500 DEVICES"
024200                     TO NETABND-ACTUAL-VAL
024300                 GO TO 1000-ABEND-RTN
024400             END-IF
024500             ADD 1 TO DSUM-COUNT
024600             SET DS-IDX TO DSUM-COUNT
024700             MOVE NETXDET-DEVICE TO WS-DSUM-TAB-DEVICE (DS-IDX)
024800             MOVE ZERO TO WS-DSUM-TAB-SUM-UTIL (DS-IDX)
024900                 WS-DSUM-TAB-REC-COUNT (DS-IDX)
025000                 WS-DSUM-TAB-MAX-UTIL (DS-IDX)
025100                 WS-DSUM-TAB-ERROR-COUNT (DS-IDX)
025200         WHEN WS-DSUM-TAB-DEVICE (DS-IDX) = NETXDET-DEVICE
025300             CONTINUE.
025400 110-EXIT.
025500     EXIT.
025600*
025700 200-TALLY-ERRORS-RTN.
025800     ADD 1 TO SYSLOG-READ-COUNT.
025900     IF NETSYSL-SEVERITY = "ERROR"
026000         SET DS-IDX TO 1
026100         SET WS-ROW-NOT-FOUND TO TRUE
026200         SEARCH WS-DSUM-ROW
026300             AT END SET WS-ROW-NOT-FOUND TO TRUE
026400             WHEN WS-DSUM-TAB-DEVICE (DS-IDX) = NETSYSL-DEVICE
026500                 SET WS-ROW-FOUND TO TRUE
026600         END-SEARCH
026700         IF WS-ROW-FOUND
026800             ADD 1 TO WS-DSUM-TAB-ERROR-COUNT (DS-IDX)
026900         END-IF
027000     END-IF.
027100     PERFORM 920-READ-NETSYSV THRU 920-EXIT.
027200 200-EXIT.
027300     EXIT.
027400*
027500* INSERTION SORT, ASCENDING BY DEVICE NAME.  SRT-I WALKS THE
027600* UNSORTED TAIL, SRT-J WALKS BACKWARD THROUGH THE SORTED HEAD
027700* OPENING UP A GAP, SRT-K IS WHERE THE HELD ROW FINALLY LANDS.
027800 400-SORT-TABLE-RTN.
027900     IF DSUM-COUNT > 1
028000         PERFORM 410-INSERTION-PASS-RTN THRU 410-EXIT
028100             VARYING SRT-I FROM 2 BY 1 UNTIL SRT-I > DSUM-COUNT
028200     END-IF.
028300 400-EXIT.
028400     EXIT.
028500*
028600 410-INSERTION-PASS-RTN.
028700     MOVE WS-DSUM-ROW (SRT-I) TO WS-DSUM-HOLD-ROW.
028800     COMPUTE SRT-J = SRT-I - 1.
028900     PERFORM 420-SHIFT-RTN THRU 420-EXIT
029000         UNTIL SRT-J < 1
029100             OR WS-DSUM-TAB-DEVICE (SRT-J)
029200                 NOT > WS-DSUM-HOLD-DEVICE.
029300     COMPUTE SRT-K = SRT-J + 1.
029400     MOVE WS-DSUM-HOLD-ROW TO WS-DSUM-ROW (SRT-K).
029500 410-EXIT.
029600     EXIT.
029700*
029800 420-SHIFT-RTN.
029900     COMPUTE SRT-K = SRT-J + 1.
030000     MOVE WS-DSUM-ROW (SRT-J) TO WS-DSUM-ROW (SRT-K).
030100     COMPUTE SRT-J = SRT-J - 1.
030200 420-EXIT.
030300     EXIT.
030400*
030500 500-WRITE-DEVICE-RTN.
030600     MOVE WS-DSUM-TAB-DEVICE (DS-IDX) TO NETDSUM-DEVICE.
030700     COMPUTE NETDSUM-AVG-UTIL ROUNDED =
030800         WS-DSUM-TAB-SUM-UTIL (DS-IDX)
030900             / WS-DSUM-TAB-REC-COUNT (DS-IDX).
031000     COMPUTE NETDSUM-MAX-UTIL ROUNDED =
031100         WS-DSUM-TAB-MAX-UTIL (DS-IDX).
031200     MOVE WS-DSUM-TAB-ERROR-COUNT (DS-IDX) TO
031300         NETDSUM-ERROR-COUNT.
031400     WRITE NETDSMF-REC FROM NETDSUM-REC.
031500     MOVE WS-DSUM-TAB-DEVICE (DS-IDX)   TO RPT-DEVICE-O.
031600     MOVE NETDSUM-AVG-UTIL              TO RPT-AVG-UTIL-O.
031700     MOVE NETDSUM-MAX-UTIL              TO RPT-MAX-UTIL-O.
031800     MOVE WS-DSUM-TAB-ERROR-COUNT (DS-IDX) TO RPT-ERRORS-O.
031900     WRITE NETRPTF-REC FROM WS-RPT-DETAIL-LINE
032000         AFTER ADVANCING 1.
032100     ADD 1 TO DEVICE-COUNT.
032200 500-EXIT.
032300     EXIT.
032400*
032500 700-WRITE-RPT-HDR-RTN.
032600     WRITE NETRPTF-REC FROM WS-RPT-HDR-LINE
032700         AFTER ADVANCING NEXT-PAGE.
032800     WRITE NETRPTF-REC FROM WS-RPT-COLHDR-LINE
032900         AFTER ADVANCING 1.
033000 700-EXIT.
033100     EXIT.
033200*
033300 750-WRITE-RPT-TOTAL-RTN.
033400     MOVE DEVICE-COUNT TO RPT-TOTAL-DEVICES-O.
033500     WRITE NETRPTF-REC FROM WS-RPT-BLANK-LINE
033600         AFTER ADVANCING 1.
033700     WRITE NETRPTF-REC FROM WS-RPT-TOTAL-LINE
033800         AFTER ADVANCING 1.
033900 750-EXIT.
034000     EXIT.
034100*
034200 900-CLEANUP.
034300     CLOSE NETXDTF NETSYSV NETDSMF NETRPTF SYSOUT-FILE.
034400     MOVE DEVICE-COUNT      TO NETSUMM-DEVICE-COUNT.
034500     MOVE XDET-READ-COUNT   TO NETSUMM-XDET-READ-COUNT.
034600     DISPLAY "NETSUMM -- ANALYTICS STEP COMPLETE -- RUN DATE "
034700         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
034800     DISPLAY "NETSUMM -- DETAIL RECS READ   " XDET-READ-COUNT.
034900     DISPLAY "NETSUMM -- DEVICES SUMMARIZED " DEVICE-COUNT.
035000 900-EXIT.
035100     EXIT.
035200*
035300 910-READ-NETXDTF.
035400     READ NETXDTF INTO NETXDET-REC
035500         AT END MOVE "10" TO XDCODE.
035600 910-EXIT.
035700     EXIT.
035800*
035900 920-READ-NETSYSV.
036000     READ NETSYSV INTO NETSYSL-REC
036100         AT END MOVE "10" TO VSCODE.
036200 920-EXIT.
036300     EXIT.
036400*
036500 1000-ABEND-RTN.
036600     WRITE SYSOUT-REC FROM NETABND-REC.
036700     CLOSE NETXDTF NETSYSV NETDSMF NETRPTF SYSOUT-FILE.
036800     DISPLAY "*** ABNORMAL END OF JOB-NETSUMM ***" UPON CONSOLE.
036900     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
