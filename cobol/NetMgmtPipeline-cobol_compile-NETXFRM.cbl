000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  NETXFRM.
000400 AUTHOR. J HUDACEK.
000500 INSTALLATION. NETOPS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/91.
000700 DATE-COMPILED. 03/25/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          TRANSFORM STEP OF THE NIGHTLY NETWORK-MANAGEMENT RUN.
001400*          TAKES THE VALID-INTERFACE-STATS AND VALID-SYSLOG WORK
001500*          FILES NETEDIT LEFT BEHIND, RE-READS THE DEVICE
001600*          INVENTORY TO REBUILD THE SAME LOOKUP TABLE, AND FOR
001700*          EVERY VALID
001800*          STATS RECORD WRITES ONE ENRICHED DETAIL RECORD --
001900*          SITE/VENDOR/ROLE FROM THE INVENTORY, PLUS THE FIRST
002000*          SYSLOG EVENT FOR THAT DEVICE FALLING WITHIN 5 MINUTES
002100*          EITHER SIDE OF THE SAMPLE TIME.  NO MATCH, NO INVENTORY
002200*          HIT -- THE ENRICHMENT FIELDS SIMPLY GO TO SPACES.
002300*
002400* CHANGE LOG
002500*    DATE     INIT  TICKET      DESCRIPTION
002600* --------  ------ --------- -----------------------------------
002700* 03/25/91   JRH    NM-0012   ORIGINAL
002800* 07/02/93   DCS    NM-0118   ADDED SITE/VENDOR/ROLE ENRICHMENT
002900* 02/18/96   RTC    NM-0266   ADDED SYSLOG-SEVERITY/SYSLOG-MSG,
003000*                   RTC9602   CHANGED WINDOW SEARCH TO STOP ON
003100*                             FIRST HIT INSTEAD OF CLOSEST HIT
003200* 09/30/99   PKM    NM-0409   Y2K -- TS FIELDS ALREADY 4-DIGIT
003300*                   PKM9909   YEAR VIA NETEDIT, NO CHANGE HERE
003400* 05/14/01   RTC    NM-0501   SYSLOG TABLE CAP RAISED 500 TO 2000
003500*                   RTC0105   FOR THE LARGER SITES ON THE WAN
003600* 09/19/03   DPK    NM-0540   NO-MORE-IFSTAT/NO-MORE-DEVICE WERE
003700*                   DPK0309   NESTED UNDER XDCODE (OUTPUT FILE) --
003800*                             MOVED TO VICODE/DVCODE, THE FILES
003900*                             THEY ACTUALLY BELONG TO.  STEP WAS
004000*                             RUNNING AWAY PAST EOF ON SOME SITES.
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES. C01 IS NEXT-PAGE.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
005200         FILE STATUS IS SOCODE.
005300     SELECT NETDEVF       ASSIGN TO UT-S-NETDEVF
005400         FILE STATUS IS DVCODE.
005500     SELECT NETIFSV       ASSIGN TO UT-S-NETIFSV
005600         FILE STATUS IS VICODE.
005700     SELECT NETSYSV       ASSIGN TO UT-S-NETSYSV
005800         FILE STATUS IS VSCODE.
005900     SELECT NETXDTF       ASSIGN TO UT-S-NETXDTF
006000         FILE STATUS IS XDCODE.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT-FILE.
006500 01  SYSOUT-REC                 PIC X(130).
006600*
006700* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
006800* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
006900* LISTING INSTEAD OF ONE RAW X(130) STRING.
007000 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
007100     05  FILLER                  PIC X(30).
007200     05  FILLER                  PIC X(60).
007300     05  FILLER                  PIC X(20).
007400     05  FILLER                  PIC X(20).
007500*
007600 FD  NETDEVF.
007700 01  NETDEVF-REC                PIC X(60).
007800*
007900 FD  NETIFSV.
008000 01  NETIFSV-REC                PIC X(75).
008100*
008200 FD  NETSYSV.
008300 01  NETSYSV-REC                PIC X(116).
008400*
008500 FD  NETXDTF.
008600 01  NETXDTF-REC                PIC X(178).
008700*
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  SOCODE                 PIC X(02).
009100     05  DVCODE                 PIC X(02).
009200         88  NO-MORE-DEVICE      VALUE "10".
009300     05  VICODE                 PIC X(02).
009400         88  NO-MORE-IFSTAT      VALUE "10".
009500     05  VSCODE                 PIC X(02).
009600     05  XDCODE                 PIC X(02).
009700     05  FILLER                 PIC X(04).
009800*
009900     COPY NETDEV.
010000     COPY NETIFST.
010100     COPY NETSYSL.
010200     COPY NETXDET.
010300     COPY NETABND.
010400*
010500* IN-MEMORY DEVICE LOOKUP TABLE -- SAME SHAPE AS THE ONE NETEDIT
010600* BUILDS, REBUILT HERE SINCE EACH STEP RUNS AS ITS OWN JOB STEP.
010700 01  WS-DEVICE-TABLE.
010800     05  WS-DEVTAB-ROW OCCURS 500 TIMES
010900             INDEXED BY DEV-IDX.
011000         10  WS-DEVTAB-DEVICE    PIC X(20).
011100         10  WS-DEVTAB-SITE      PIC X(10).
011200         10  WS-DEVTAB-VENDOR    PIC X(12).
011300         10  WS-DEVTAB-ROLE      PIC X(12).
011400         10  FILLER              PIC X(06).
011500*
011600* IN-MEMORY SYSLOG TABLE -- LOADED ONCE FROM THE VALID-SYSLOG WORK
011700* FILE.  WS-SYSTAB-SECS IS THE EPOCH-SECONDS VIEW OF THE EVENT TS,
011800* COMPUTED ONCE AT LOAD TIME SO THE WINDOW COMPARE IS A PLAIN
011900* SUBTRACT INSTEAD OF A CALL FOR EVERY STATS/SYSLOG PAIR.
012000 01  WS-SYSLOG-TABLE.
012100     05  WS-SYSTAB-ROW OCCURS 2000 TIMES
012200             INDEXED BY SYS-IDX.
012300         10  WS-SYSTAB-DEVICE    PIC X(20).
012400         10  WS-SYSTAB-SEVERITY  PIC X(08).
012500         10  WS-SYSTAB-MESSAGE   PIC X(60).
012600         10  WS-SYSTAB-SECS      PIC S9(11) COMP.
012700         10  FILLER              PIC X(06).
012800*
012900 01  WS-RUN-DATE-HOLDER          PIC X(08).
013000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
013100     05  WS-RUN-YY               PIC 9(02).
013200     05  WS-RUN-MM               PIC 9(02).
013300     05  WS-RUN-DD               PIC 9(02).
013400     05  FILLER                  PIC X(02).
013500*
013600 01  MISC-WS-FLDS.
013700     05  WS-STATS-SECS           PIC S9(11) COMP.
013800     05  WS-DIFF-SECS            PIC S9(11) COMP.
013900     05  WS-ABS-DIFF-SECS        PIC S9(11) COMP.
014000     05  WS-MATCH-FOUND-SW       PIC X(01).
014100         88  WS-MATCH-FOUND       VALUE "Y".
014200         88  WS-MATCH-NOT-FOUND   VALUE "N".
014300     05  WS-DEVICE-FOUND-SW      PIC X(01).
014400         88  WS-DEVICE-FOUND      VALUE "Y".
014500         88  WS-DEVICE-NOT-FOUND  VALUE "N".
014600     05  FILLER                  PIC X(06).
014700*
014800* RAW VIEW OF THE TWO SWITCHES -- OLD OPERATOR CONSOLE TRACE
014900* ROUTINE PRINTED THIS AS A 2-CHAR CODE, NEVER TAKEN OUT.
015000 01  WS-SWITCH-RAW-VIEW REDEFINES MISC-WS-FLDS.
015100     05  FILLER                  PIC X(24).
015200     05  WS-SWITCH-RAW           PIC X(02).
015300     05  FILLER                  PIC X(06).
015400*
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  DEVICE-COUNT            PIC 9(07) COMP.
015700     05  SYSLOG-TAB-COUNT        PIC 9(07) COMP.
015800     05  IFSTAT-READ-COUNT       PIC 9(07) COMP.
015900     05  TRANSFORMED-COUNT       PIC 9(07) COMP.
016000     05  FILLER                  PIC X(04).
016100*
016200 LINKAGE SECTION.
016300 01  NETXFRM-DEVICE-COUNT        PIC 9(07) COMP.
016400 01  NETXFRM-SYSLOG-TAB-COUNT    PIC 9(07) COMP.
016500 01  NETXFRM-TRANSFORMED-COUNT   PIC 9(07) COMP.
016600*
016700 PROCEDURE DIVISION USING NETXFRM-DEVICE-COUNT,
016800     NETXFRM-SYSLOG-TAB-COUNT, NETXFRM-TRANSFORMED-COUNT.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-MAINLINE THRU 100-EXIT
017100         UNTIL NO-MORE-IFSTAT.
017200     PERFORM 900-CLEANUP THRU 900-EXIT.
017300     GOBACK.
017400*
017500 000-HOUSEKEEPING.
017600     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
017700     MOVE ZERO TO DEVICE-COUNT SYSLOG-TAB-COUNT
017800         IFSTAT-READ-COUNT TRANSFORMED-COUNT.
017900     SET DEV-IDX TO 1.
018000     SET SYS-IDX TO 1.
018100     OPEN INPUT NETDEVF NETIFSV NETSYSV.
018200     OPEN OUTPUT NETXDTF.
018300     OPEN EXTEND SYSOUT-FILE.
018400*
018500     PERFORM 050-READ-NETDEVF THRU 050-EXIT.
018600     PERFORM 060-LOAD-DEVICE-RTN THRU 060-EXIT
018700         UNTIL NO-MORE-DEVICE OR DEV-IDX > 500.
018800     COMPUTE DEVICE-COUNT = DEV-IDX - 1.
018900*
019000     PERFORM 070-LOAD-SYSLOG-RTN THRU 070-EXIT
019100         UNTIL VSCODE = "10" OR SYS-IDX > 2000.
019200     COMPUTE SYSLOG-TAB-COUNT = SYS-IDX - 1.
019300*
019400     IF DEVICE-COUNT = 0
019500         MOVE "000-HOUSEKEEPING" TO NETABND-PARA-NAME
019600         MOVE "DEVICE INVENTORY TABLE IS EMPTY"
019700             TO NETABND-REASON
019800         MOVE "AT LEAST 1 DEVICE" TO NETABND-EXPECTED-VAL
019900         MOVE "0 DEVICES"         TO NETABND-ACTUAL-VAL
020000         GO TO 1000-ABEND-RTN.
020100*
020200     PERFORM 910-READ-NETIFSV THRU 910-EXIT.
020300 000-EXIT.
020400     EXIT.
020500*
020600 050-READ-NETDEVF.
020700     READ NETDEVF INTO NETDEV-REC
020800         AT END MOVE "10" TO DVCODE.
020900 050-EXIT.
021000     EXIT.
021100*
021200 060-LOAD-DEVICE-RTN.
021300     MOVE NETDEV-DEVICE TO WS-DEVTAB-DEVICE (DEV-IDX).
021400     MOVE NETDEV-SITE   TO WS-DEVTAB-SITE (DEV-IDX).
021500     MOVE NETDEV-VENDOR TO WS-DEVTAB-VENDOR (DEV-IDX).
021600     MOVE NETDEV-ROLE   TO WS-DEVTAB-ROLE (DEV-IDX).
021700     SET DEV-IDX UP BY 1.
021800     PERFORM 050-READ-NETDEVF THRU 050-EXIT.
021900 060-EXIT.
022000     EXIT.
022100*
022200 070-LOAD-SYSLOG-RTN.
022300     READ NETSYSV INTO NETSYSL-REC
022400         AT END MOVE "10" TO VSCODE
022500         NOT AT END
022600             MOVE NETSYSL-DEVICE
022700                 TO WS-SYSTAB-DEVICE (SYS-IDX)
022800             MOVE NETSYSL-SEVERITY
022900                 TO WS-SYSTAB-SEVERITY (SYS-IDX)
023000             MOVE NETSYSL-MESSAGE
023100                 TO WS-SYSTAB-MESSAGE (SYS-IDX)
023200             MOVE NETSYSL-TS TO NETSYSL-TAB-TS-HOLDER
023300             CALL "NETMINS" USING NETSYSL-TAB-TS-YYYY,
023400                 NETSYSL-TAB-TS-MM, NETSYSL-TAB-TS-DD,
023500                 NETSYSL-TAB-TS-HH, NETSYSL-TAB-TS-MIN,
023600                 NETSYSL-TAB-TS-SS,
023700                 WS-SYSTAB-SECS (SYS-IDX)
023800             SET SYS-IDX UP BY 1.
023900 070-EXIT.
024000     EXIT.
024100*
024200 100-MAINLINE.
024300     ADD 1 TO IFSTAT-READ-COUNT.
024400     MOVE NETIFST-TS TO NETIFST-TS-HOLDER.
024500     CALL "NETMINS" USING NETIFST-TS-YYYY, NETIFST-TS-MM,
024600         NETIFST-TS-DD, NETIFST-TS-HH, NETIFST-TS-MIN,
024700         NETIFST-TS-SS, WS-STATS-SECS.
024800*
024900     PERFORM 200-LOOKUP-DEVICE-RTN THRU 200-EXIT.
025000     PERFORM 300-LOOKUP-SYSLOG-RTN THRU 300-EXIT.
025100     PERFORM 600-BUILD-DETAIL-RTN THRU 600-EXIT.
025200     WRITE NETXDTF-REC FROM NETXDET-REC.
025300     ADD 1 TO TRANSFORMED-COUNT.
025400     PERFORM 910-READ-NETIFSV THRU 910-EXIT.
025500 100-EXIT.
025600     EXIT.
025700*
025800 200-LOOKUP-DEVICE-RTN.
025900     SET WS-DEVICE-NOT-FOUND TO TRUE.
026000     MOVE SPACES TO NETDEV-TAB-SITE NETDEV-TAB-VENDOR
026100         NETDEV-TAB-ROLE.
026200     SET DEV-IDX TO 1.
026300     SEARCH WS-DEVTAB-ROW
026400         AT END SET WS-DEVICE-NOT-FOUND TO TRUE
026500         WHEN WS-DEVTAB-DEVICE (DEV-IDX) = NETIFST-DEVICE
026600             SET WS-DEVICE-FOUND TO TRUE
026700             MOVE WS-DEVTAB-SITE (DEV-IDX)
026800                 TO NETDEV-TAB-SITE
026900             MOVE WS-DEVTAB-VENDOR (DEV-IDX)
027000                 TO NETDEV-TAB-VENDOR
027100             MOVE WS-DEVTAB-ROLE (DEV-IDX)
027200                 TO NETDEV-TAB-ROLE.
027300 200-EXIT.
027400     EXIT.
027500*
027600* WALKS THE SYSLOG TABLE IN LOAD (INPUT) ORDER AND STOPS ON THE
027700* FIRST ROW FOR THIS DEVICE WHOSE TIMESTAMP IS WITHIN 300 SECONDS
027800* OF THE STATS SAMPLE -- PER NM-0266, FIRST HIT WINS, NOT CLOSEST.
027900 300-LOOKUP-SYSLOG-RTN.
028000     SET WS-MATCH-NOT-FOUND TO TRUE.
028100     MOVE SPACES TO NETSYSL-TAB-SEVERITY NETSYSL-TAB-MESSAGE.
028200     SET SYS-IDX TO 1.
028300     PERFORM 310-SCAN-SYSLOG-RTN THRU 310-EXIT
028400         UNTIL WS-MATCH-FOUND OR SYS-IDX > SYSLOG-TAB-COUNT.
028500 300-EXIT.
028600     EXIT.
028700*
028800 310-SCAN-SYSLOG-RTN.
028900     IF WS-SYSTAB-DEVICE (SYS-IDX) = NETIFST-DEVICE
029000         COMPUTE WS-DIFF-SECS =
029100             WS-STATS-SECS - WS-SYSTAB-SECS (SYS-IDX)
029200         IF WS-DIFF-SECS < 0
029300             COMPUTE WS-ABS-DIFF-SECS = WS-DIFF-SECS * -1
029400         ELSE
029500             MOVE WS-DIFF-SECS TO WS-ABS-DIFF-SECS
029600         END-IF
029700         IF WS-ABS-DIFF-SECS <= 300
029800             SET WS-MATCH-FOUND TO TRUE
029900             MOVE WS-SYSTAB-SEVERITY (SYS-IDX)
030000                 TO NETSYSL-TAB-SEVERITY
030100             MOVE WS-SYSTAB-MESSAGE (SYS-IDX)
030200                 TO NETSYSL-TAB-MESSAGE
030300         END-IF
030400     END-IF.
030500     SET SYS-IDX UP BY 1.
030600 310-EXIT.
030700     EXIT.
030800*
030900 600-BUILD-DETAIL-RTN.
031000     MOVE NETIFST-TS          TO NETXDET-TS.
031100     MOVE NETIFST-DEVICE      TO NETXDET-DEVICE.
031200     MOVE NETDEV-TAB-SITE     TO NETXDET-SITE.
031300     MOVE NETDEV-TAB-VENDOR   TO NETXDET-VENDOR.
031400     MOVE NETDEV-TAB-ROLE     TO NETXDET-ROLE.
031500     MOVE NETIFST-IFNAME      TO NETXDET-IFNAME.
031600     MOVE NETIFST-UTIL-IN     TO NETXDET-UTIL-IN.
031700     MOVE NETIFST-UTIL-OUT    TO NETXDET-UTIL-OUT.
031800     MOVE NETIFST-OPER-STATUS TO NETXDET-OPER-STATUS.
031900     MOVE NETSYSL-TAB-SEVERITY TO NETXDET-SL-SEVERITY.
032000     MOVE NETSYSL-TAB-MESSAGE  TO NETXDET-SL-MSG.
032100 600-EXIT.
032200     EXIT.
032300*
032400 900-CLEANUP.
032500     CLOSE NETDEVF NETIFSV NETSYSV NETXDTF SYSOUT-FILE.
032600     MOVE DEVICE-COUNT      TO NETXFRM-DEVICE-COUNT.
032700     MOVE SYSLOG-TAB-COUNT  TO NETXFRM-SYSLOG-TAB-COUNT.
032800     MOVE TRANSFORMED-COUNT TO NETXFRM-TRANSFORMED-COUNT.
032900     DISPLAY "NETXFRM -- TRANSFORM STEP COMPLETE".
033000     DISPLAY "NETXFRM -- STATS RECORDS READ " IFSTAT-READ-COUNT.
033100     DISPLAY "NETXFRM -- DETAIL RECS WRITTEN " TRANSFORMED-COUNT.
033200 900-EXIT.
033300     EXIT.
033400*
033500 910-READ-NETIFSV.
033600     READ NETIFSV INTO NETIFST-REC
033700         AT END MOVE "10" TO VICODE.
033800 910-EXIT.
033900     EXIT.
034000*
034100 1000-ABEND-RTN.
034200     WRITE SYSOUT-REC FROM NETABND-REC.
034300     CLOSE NETDEVF NETIFSV NETSYSV NETXDTF SYSOUT-FILE.
034400     DISPLAY "*** ABNORMAL END OF JOB-NETXFRM ***" UPON CONSOLE.
034500     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
