000100******************************************************************
000200* NETABND  --  DIAGNOSTIC/ABEND RECORD WRITTEN TO SYSOUT WHEN A
000300*              STEP HITS AN UNRECOVERABLE CONDITION (EMPTY INPUT,
000400*              BAD CALL RETURN CODE, ETC).  SAME SHAPE THE SHOP
000500*              HAS USED ON ITS OTHER NIGHTLY BATCH JOBS FOR YEARS.
000600*
000700* CHANGE LOG
000800*    DATE     INIT  TICKET      DESCRIPTION
000900* --------  ------ --------- -----------------------------------
001000* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
001100******************************************************************
001200 01  NETABND-REC.
001300     05  NETABND-PARA-NAME          PIC X(30).
001400     05  NETABND-REASON             PIC X(60).
001500     05  NETABND-EXPECTED-VAL       PIC X(20).
001600     05  NETABND-ACTUAL-VAL         PIC X(16).
001700     05  FILLER                     PIC X(04).
001800*
001900* FORCES AN S0C7 WHEN A STEP HAS TO ABEND -- SAME TRICK OTHER
002000* JOBS IN THIS SHOP USE SO THE CONSOLE MESSAGE AND THE SYSOUT
002100* ABEND RECORD ARE ON THE PRINT QUEUE BEFORE THE DUMP HITS.
002200 77  NETABND-ZERO-VAL               PIC 9(01) COMP VALUE 0.
002300 77  NETABND-ONE-VAL                PIC 9(01) COMP VALUE 1.
