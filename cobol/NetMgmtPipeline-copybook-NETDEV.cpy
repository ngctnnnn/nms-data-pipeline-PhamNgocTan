000100******************************************************************
000200* NETDEV  --  DEVICE INVENTORY RECORD AND IN-MEMORY DEVICE TABLE
000300*             ENTRY.  SOURCE OF THIS DATA IS THE NIGHTLY INVENTORY
000400*             EXPORT FROM THE NETCFG PROVISIONING SYSTEM.
000500*
000600* CHANGE LOG
000700*    DATE     INIT  TICKET      DESCRIPTION
000800* --------  ------ --------- -----------------------------------
000900* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK FOR NETEDIT
001000* 07/02/93   DCS    NM-0118   ADDED ROLE FIELD (CORE/EDGE/ACCESS)
001100* 09/30/99   PKM    NM-0409   Y2K -- NO DATE FIELDS ON RECORD,
001200*                             REVIEWED, CLOSED NO CHANGE REQUIRED
001300******************************************************************
001400 01  NETDEV-REC.
001500     05  NETDEV-DEVICE            PIC X(20).
001600     05  NETDEV-SITE              PIC X(10).
001700     05  NETDEV-VENDOR            PIC X(12).
001800     05  NETDEV-ROLE              PIC X(12).
001900     05  FILLER                   PIC X(06).
002000*
002100* IN-MEMORY DEVICE TABLE ENTRY -- LOADED ONCE PER RUN, SEARCHED
002200* SEQUENTIALLY, SAME SMALL-TABLE LOOKUP IDIOM USED ELSEWHERE.
002300 01  NETDEV-TAB-ENTRY.
002400     05  NETDEV-TAB-DEVICE         PIC X(20).
002500     05  NETDEV-TAB-SITE           PIC X(10).
002600     05  NETDEV-TAB-VENDOR         PIC X(12).
002700     05  NETDEV-TAB-ROLE           PIC X(12).
002800     05  FILLER                    PIC X(06).
