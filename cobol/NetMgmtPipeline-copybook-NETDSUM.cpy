000100******************************************************************
000200* NETDSUM  --  DEVICE-SUMMARY RECORD (OUTPUT), ONE PER DEVICE,
000300*              WRITTEN BY NETSUMM AFTER ITS DEVICE-ACCUMULATOR
000400*              TABLE IS SORTED ASCENDING BY DEVICE NAME.
000500*
000600* CHANGE LOG
000700*    DATE     INIT  TICKET      DESCRIPTION
000800* --------  ------ --------- -----------------------------------
000900* 03/18/91   JRH    NM-0009   ORIGINAL COPYBOOK
001000* 07/02/93   DCS    NM-0118   ADDED ERROR-COUNT FROM SYSLOG TALLY
001100******************************************************************
001200 01  NETDSUM-REC.
001300     05  NETDSUM-DEVICE             PIC X(20).
001400     05  NETDSUM-AVG-UTIL           PIC S9(3)V99.
001500     05  NETDSUM-MAX-UTIL           PIC S9(3)V99.
001600     05  NETDSUM-ERROR-COUNT        PIC 9(05).
001700     05  FILLER                     PIC X(10).
