000100******************************************************************
000200* NETIFST  --  INTERFACE-STATS RECORD.  ONE ROW PER DEVICE/
000300*              INTERFACE UTILIZATION SAMPLE, COLLECTED BY THE
000400*              POLLER AND DROPPED NIGHTLY AS SCRUBBED FEED INPUT.
000500*
000600* CHANGE LOG
000700*    DATE     INIT  TICKET      DESCRIPTION
000800* --------  ------ --------- -----------------------------------
000900* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
001000* 11/14/94   DCS    NM-0201   ADMIN-STATUS CARRIED THROUGH AS-IS
001100* 09/30/99   PKM    NM-0409   Y2K -- TS FIELD IS ISO-8601 4-DIGIT
001200*                             YEAR ALREADY, NO CHANGE REQUIRED
001300******************************************************************
001400 01  NETIFST-REC.
001500     05  NETIFST-TS                PIC X(20).
001600     05  NETIFST-DEVICE             PIC X(20).
001700     05  NETIFST-IFNAME             PIC X(16).
001800     05  NETIFST-UTIL-IN            PIC S9(3)V99.
001900     05  NETIFST-UTIL-OUT           PIC S9(3)V99.
002000     05  NETIFST-ADMIN-STATUS       PIC 9(1).
002100     05  NETIFST-OPER-STATUS        PIC 9(1).
002200     05  FILLER                     PIC X(07).
002300*
002400* ALTERNATE VIEW OF THE TIMESTAMP USED BY NETDTCK AND BY THE
002500* WINDOW-COMPARE LOGIC IN NETXFRM -- SPLITS THE ISO-8601 STRING
002600* INTO ITS NUMERIC COMPONENTS WITHOUT RE-PARSING THE TEXT.
002700 01  NETIFST-TS-HOLDER               PIC X(20).
002800 01  NETIFST-TS-PARTS REDEFINES NETIFST-TS-HOLDER.
002900     05  NETIFST-TS-YYYY            PIC 9(4).
003000     05  FILLER                     PIC X(1).
003100     05  NETIFST-TS-MM               PIC 9(2).
003200     05  FILLER                     PIC X(1).
003300     05  NETIFST-TS-DD               PIC 9(2).
003400     05  FILLER                     PIC X(1).
003500     05  NETIFST-TS-HH               PIC 9(2).
003600     05  FILLER                     PIC X(1).
003700     05  NETIFST-TS-MIN              PIC 9(2).
003800     05  FILLER                     PIC X(1).
003900     05  NETIFST-TS-SS               PIC 9(2).
004000     05  FILLER                     PIC X(1).
