000100******************************************************************
000200* NETINVR  --  INVALID-RECORDS (EXCEPTIONS) RECORD.  WRITTEN BY
000300*              NETEDIT FOR ANY INTERFACE-STATS OR SYSLOG RECORD
000400*              THAT FAILS ONE OR MORE QUALITY-CONTROL CHECKS.
000500*              FILE IS CREATED ONLY WHEN AT LEAST ONE REJECT
000600*              EXISTS FOR THE RUN -- SEE NETEDIT 650-OPEN-INVALID.
000700*
000800* CHANGE LOG
000900*    DATE     INIT  TICKET      DESCRIPTION
001000* --------  ------ --------- -----------------------------------
001100* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
001200* 11/14/94   DCS    NM-0201   REASON NOW HOLDS MULTIPLE CODES,
001300*                             JOINED BY "; ", WIDENED TO X(80)
001400* 09/19/03   DPK    NM-0541   RECORD FIELD WAS X(125), 5 BYTES
001500*                             SHORT OF THE DOCUMENTED WIDTH -- NO
001600*                             ROOM WAS LEFT FOR A LONGER RAW LINE.
001700*                             WIDENED BACK TO X(130), NO FILLER
001800*                             LEFT -- FIELD WIDTHS FILL THE RECORD
001900******************************************************************
002000 01  NETINVR-REC.
002100     05  NETINVR-SOURCE             PIC X(15).
002200     05  NETINVR-RECORD-INDEX       PIC 9(05).
002300     05  NETINVR-RECORD             PIC X(130).
002400     05  NETINVR-REASON             PIC X(80).
