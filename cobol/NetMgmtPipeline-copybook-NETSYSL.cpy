000100******************************************************************
000200* NETSYSL  --  SYSLOG EVENT RECORD, AND THE IN-MEMORY SYSLOG
000300*              TABLE ENTRY USED BY NETXFRM TO CORRELATE EVENTS TO
000400*              INTERFACE-STATS SAMPLES WITHIN THE +/-5 MIN WINDOW,
000500*              AND BY NETSUMM TO TALLY ERROR-SEVERITY EVENTS.
000600*
000700* CHANGE LOG
000800*    DATE     INIT  TICKET      DESCRIPTION
000900* --------  ------ --------- -----------------------------------
001000* 04/02/91   JRH    NM-0011   ORIGINAL COPYBOOK
001100* 02/18/96   RTC    NM-0266   WIDENED MESSAGE TO X(60), WAS X(40)
001200* 09/30/99   PKM    NM-0409   Y2K -- TS FIELD ALREADY 4-DIGIT YEAR
001300******************************************************************
001400 01  NETSYSL-REC.
001500     05  NETSYSL-TS                 PIC X(20).
001600     05  NETSYSL-DEVICE             PIC X(20).
001700     05  NETSYSL-SEVERITY           PIC X(08).
001800     05  NETSYSL-MESSAGE            PIC X(60).
001900     05  FILLER                     PIC X(08).
002000*
002100 01  NETSYSL-TAB-ENTRY.
002200     05  NETSYSL-TAB-TS              PIC X(20).
002300     05  NETSYSL-TAB-DEVICE          PIC X(20).
002400     05  NETSYSL-TAB-SEVERITY        PIC X(08).
002500     05  NETSYSL-TAB-MESSAGE         PIC X(60).
002600     05  NETSYSL-TAB-MATCHED-SW      PIC X(01).
002700         88  NETSYSL-TAB-MATCHED    VALUE "Y".
002800         88  NETSYSL-TAB-UNMATCHED  VALUE "N".
002900     05  FILLER                      PIC X(06).
003000*
003100* ALTERNATE NUMERIC VIEW OF THE EVENT TIMESTAMP, MINUTES-SINCE-
003200* MIDNIGHT IS DERIVED FROM THIS FOR THE WINDOW COMPARE.
003300 01  NETSYSL-TAB-TS-HOLDER          PIC X(20).
003400 01  NETSYSL-TAB-TS-PARTS REDEFINES NETSYSL-TAB-TS-HOLDER.
003500     05  NETSYSL-TAB-TS-YYYY         PIC 9(4).
003600     05  FILLER                      PIC X(1).
003700     05  NETSYSL-TAB-TS-MM           PIC 9(2).
003800     05  FILLER                      PIC X(1).
003900     05  NETSYSL-TAB-TS-DD           PIC 9(2).
004000     05  FILLER                      PIC X(1).
004100     05  NETSYSL-TAB-TS-HH           PIC 9(2).
004200     05  FILLER                      PIC X(1).
004300     05  NETSYSL-TAB-TS-MIN          PIC 9(2).
004400     05  FILLER                      PIC X(1).
004500     05  NETSYSL-TAB-TS-SS           PIC 9(2).
004600     05  FILLER                      PIC X(1).
