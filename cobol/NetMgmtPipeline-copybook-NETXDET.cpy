000100******************************************************************
000200* NETXDET  --  TRANSFORMED-DATA RECORD (OUTPUT DETAIL).  ONE ROW
000300*              PER VALID INTERFACE-STATS RECORD, ENRICHED WITH
000400*              DEVICE INVENTORY AND THE FIRST CORRELATED SYSLOG
000500*              EVENT.  WRITTEN BY NETXFRM, READ BY NETSUMM.
000600*
000700* CHANGE LOG
000800*    DATE     INIT  TICKET      DESCRIPTION
000900* --------  ------ --------- -----------------------------------
001000* 03/18/91   JRH    NM-0009   ORIGINAL COPYBOOK
001100* 07/02/93   DCS    NM-0118   ADDED SITE/VENDOR/ROLE ENRICHMENT
001200* 02/18/96   RTC    NM-0266   ADDED SYSLOG-SEVERITY/SYSLOG-MSG
001300******************************************************************
001400 01  NETXDET-REC.
001500     05  NETXDET-TS                 PIC X(20).
001600     05  NETXDET-DEVICE             PIC X(20).
001700     05  NETXDET-SITE               PIC X(10).
001800     05  NETXDET-VENDOR             PIC X(12).
001900     05  NETXDET-ROLE               PIC X(12).
002000     05  NETXDET-IFNAME             PIC X(16).
002100     05  NETXDET-UTIL-IN            PIC S9(3)V99.
002200     05  NETXDET-UTIL-OUT           PIC S9(3)V99.
002300     05  NETXDET-OPER-STATUS        PIC 9(1).
002400     05  NETXDET-SL-SEVERITY        PIC X(08).
002500     05  NETXDET-SL-MSG             PIC X(60).
002600     05  FILLER                     PIC X(09).
002700*
002800* ALTERNATE VIEW OF THE DETAIL RECORD -- DEVICE+TS TREATED AS ONE
002900* SEARCH KEY.  KEPT AROUND FROM THE OLD INDEXED-FILE FEASIBILITY
003000* STUDY (NM-0118); NEVER CONVERTED, BUT NOBODY HAS PULLED IT OUT.
003100 01  NETXDET-KEY-VIEW REDEFINES NETXDET-REC.
003200     05  NETXDET-KEY                PIC X(40).
003300     05  FILLER                     PIC X(138).
