******************************************************************
* NETABND  --  DIAGNOSTIC/ABEND RECORD WRITTEN TO SYSOUT WHEN A
*              STEP HITS AN UNRECOVERABLE CONDITION (EMPTY INPUT,
*              BAD CALL RETURN CODE, ETC).  SAME SHAPE THE SHOP
*              HAS USED ON ITS OTHER NIGHTLY BATCH JOBS FOR YEARS.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
******************************************************************
 01  NETABND-REC.
     05  NETABND-PARA-NAME          PIC X(30).
     05  NETABND-REASON             PIC X(60).
     05  NETABND-EXPECTED-VAL       PIC X(20).
     05  NETABND-ACTUAL-VAL         PIC X(16).
     05  FILLER                     PIC X(04).
*
* FORCES AN S0C7 WHEN A STEP HAS TO ABEND -- SAME TRICK OTHER
* JOBS IN THIS SHOP USE SO THE CONSOLE MESSAGE AND THE SYSOUT
* ABEND RECORD ARE ON THE PRINT QUEUE BEFORE THE DUMP HITS.
 77  NETABND-ZERO-VAL               PIC 9(01) COMP VALUE 0.
 77  NETABND-ONE-VAL                PIC 9(01) COMP VALUE 1.
