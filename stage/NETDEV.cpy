******************************************************************
* NETDEV  --  DEVICE INVENTORY RECORD AND IN-MEMORY DEVICE TABLE
*             ENTRY.  SOURCE OF THIS DATA IS THE NIGHTLY INVENTORY
*             EXPORT FROM THE NETCFG PROVISIONING SYSTEM.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK FOR NETEDIT
* 07/02/93   DCS    NM-0118   ADDED ROLE FIELD (CORE/EDGE/ACCESS)
* 09/30/99   PKM    NM-0409   Y2K -- NO DATE FIELDS ON RECORD,
*                             REVIEWED, CLOSED NO CHANGE REQUIRED
******************************************************************
 01  NETDEV-REC.
     05  NETDEV-DEVICE            PIC X(20).
     05  NETDEV-SITE              PIC X(10).
     05  NETDEV-VENDOR            PIC X(12).
     05  NETDEV-ROLE              PIC X(12).
     05  FILLER                   PIC X(06).
*
* IN-MEMORY DEVICE TABLE ENTRY -- LOADED ONCE PER RUN, SEARCHED
* SEQUENTIALLY, SAME SMALL-TABLE LOOKUP IDIOM USED ELSEWHERE.
 01  NETDEV-TAB-ENTRY.
     05  NETDEV-TAB-DEVICE         PIC X(20).
     05  NETDEV-TAB-SITE           PIC X(10).
     05  NETDEV-TAB-VENDOR         PIC X(12).
     05  NETDEV-TAB-ROLE           PIC X(12).
     05  FILLER                    PIC X(06).
