 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETDRIV.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 04/05/91.
 DATE-COMPILED. 04/05/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          DRIVER FOR THE NIGHTLY NETWORK-MANAGEMENT RUN.  CALLS
*          THE THREE WORKER STEPS IN ORDER -- NETEDIT (INGEST AND
*          QUALITY CONTROL), NETXFRM (TRANSFORM), NETSUMM
*          (ANALYTICS) -- PASSING BACK RECORD COUNTS THROUGH THE
*          LINKAGE SECTION OF EACH, AND PRINTS A BANNER AND COUNT
*          LINE FOR EVERY STEP SO THE OPERATOR CAN TELL FROM THE
*          JOB LOG ALONE WHETHER THE RUN DID ANYTHING.  REPLACES
*          THE OLD JCL JOB STEP CHAIN NOW THAT ALL THREE PROGRAMS
*          RUN UNDER ONE STEP.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 04/05/91   JRH    NM-0014   ORIGINAL
* 07/02/93   DCS    NM-0118   NO CHANGE -- REVIEWED AFTER THE
*                             ENRICHMENT FIELDS WENT INTO NETXFRM
* 09/30/99   PKM    NM-0409   Y2K -- RUN-DATE BANNER ALREADY
*                   PKM9909   4-DIGIT YEAR, NO CHANGE REQUIRED
* 05/14/01   RTC    NM-0520   COLLAPSED THE 3 SEPARATE JCL JOB
*                   RTC0105   STEPS INTO THIS ONE-STEP CALL CHAIN
* 09/19/03   DPK    NM-0542   NETEDIT NOW RETURNS RAW IFSTAT/
*                             SYSLOG READ COUNTS -- PICKED UP HERE
*                             AND DISPLAYED WITH THE OTHER COUNTS
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
         FILE STATUS IS SOCODE.
*
 DATA DIVISION.
 FILE SECTION.
 FD  SYSOUT-FILE.
 01  SYSOUT-REC                 PIC X(130).
*
* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
* LISTING INSTEAD OF ONE RAW X(130) STRING.
 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
     05  FILLER                  PIC X(30).
     05  FILLER                  PIC X(60).
     05  FILLER                  PIC X(20).
     05  FILLER                  PIC X(20).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-CODES.
     05  SOCODE                 PIC X(02).
     05  FILLER                 PIC X(04).
*
     COPY NETABND.
*
 01  WS-RUN-DATE-HOLDER          PIC X(08).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
     05  WS-RUN-YY               PIC 9(02).
     05  WS-RUN-MM               PIC 9(02).
     05  WS-RUN-DD               PIC 9(02).
     05  FILLER                  PIC X(02).
*
* COUNTS RETURNED FROM THE NETEDIT STEP (INGEST + QUALITY CTRL).
 01  WS-NETEDIT-COUNTS.
     05  WS-ED-DEVICE-COUNT       PIC 9(07) COMP.
     05  WS-ED-IFSTAT-READ        PIC 9(07) COMP.
     05  WS-ED-IFSTAT-VALID       PIC 9(07) COMP.
     05  WS-ED-IFSTAT-INVALID     PIC 9(07) COMP.
     05  WS-ED-SYSLOG-READ        PIC 9(07) COMP.
     05  WS-ED-SYSLOG-VALID       PIC 9(07) COMP.
     05  WS-ED-SYSLOG-INVALID     PIC 9(07) COMP.
     05  FILLER                  PIC X(04).
*
* OLD OPERATOR CONSOLE DUMP ROUTINE PRINTED THE RAW NETEDIT
* COUNTS AS A SINGLE HEX-ISH STRING -- KEPT, NEVER CALLED NOW.
 01  WS-NETEDIT-COUNTS-RAW-VIEW REDEFINES WS-NETEDIT-COUNTS.
     05  WS-ED-RAW               PIC X(28).
     05  FILLER                  PIC X(04).
*
* COUNTS RETURNED FROM THE NETXFRM STEP (TRANSFORM).
 01  WS-NETXFRM-COUNTS.
     05  WS-XF-DEVICE-COUNT       PIC 9(07) COMP.
     05  WS-XF-SYSLOG-TAB-COUNT   PIC 9(07) COMP.
     05  WS-XF-TRANSFORMED-COUNT  PIC 9(07) COMP.
     05  FILLER                  PIC X(04).
*
 01  WS-NETXFRM-COUNTS-RAW-VIEW REDEFINES WS-NETXFRM-COUNTS.
     05  WS-XF-RAW               PIC X(12).
     05  FILLER                  PIC X(04).
*
* COUNTS RETURNED FROM THE NETSUMM STEP (ANALYTICS).
 01  WS-NETSUMM-COUNTS.
     05  WS-SM-DEVICE-COUNT       PIC 9(07) COMP.
     05  WS-SM-XDET-READ-COUNT    PIC 9(07) COMP.
     05  FILLER                  PIC X(04).
*
 PROCEDURE DIVISION.
     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
     PERFORM 100-CALL-NETEDIT-RTN THRU 100-EXIT.
     PERFORM 200-CALL-NETXFRM-RTN THRU 200-EXIT.
     PERFORM 300-CALL-NETSUMM-RTN THRU 300-EXIT.
     PERFORM 900-CLEANUP THRU 900-EXIT.
     GOBACK.
*
 000-HOUSEKEEPING.
     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
     OPEN EXTEND SYSOUT-FILE.
     DISPLAY "================================================".
     DISPLAY "NETDRIV -- NETWORK MGMT NIGHTLY RUN -- RUN DATE "
         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
     DISPLAY "================================================".
 000-EXIT.
     EXIT.
*
 100-CALL-NETEDIT-RTN.
     DISPLAY "STEP 1 OF 3 -- NETEDIT -- INGEST AND QC".
     CALL "NETEDIT" USING WS-ED-DEVICE-COUNT, WS-ED-IFSTAT-READ,
         WS-ED-IFSTAT-VALID, WS-ED-IFSTAT-INVALID,
         WS-ED-SYSLOG-READ, WS-ED-SYSLOG-VALID,
         WS-ED-SYSLOG-INVALID.
     DISPLAY "NETDRIV -- DEVICES IN INVENTORY   "
         WS-ED-DEVICE-COUNT.
     DISPLAY "NETDRIV -- INTERFACE STATS READ    "
         WS-ED-IFSTAT-READ.
     DISPLAY "NETDRIV -- VALID INTERFACE STATS   "
         WS-ED-IFSTAT-VALID.
     DISPLAY "NETDRIV -- INVALID INTERFACE STATS "
         WS-ED-IFSTAT-INVALID.
     DISPLAY "NETDRIV -- SYSLOG RECORDS READ      "
         WS-ED-SYSLOG-READ.
     DISPLAY "NETDRIV -- VALID SYSLOG RECORDS    "
         WS-ED-SYSLOG-VALID.
     DISPLAY "NETDRIV -- INVALID SYSLOG RECORDS  "
         WS-ED-SYSLOG-INVALID.
     IF WS-ED-DEVICE-COUNT = 0
         MOVE "100-CALL-NETEDIT-RTN" TO NETABND-PARA-NAME
         MOVE "NETEDIT RETURNED A ZERO DEVICE COUNT"
             TO NETABND-REASON
         MOVE "AT LEAST 1 DEVICE" TO NETABND-EXPECTED-VAL
         MOVE "0 DEVICES"         TO NETABND-ACTUAL-VAL
         GO TO 1000-ABEND-RTN
     END-IF.
 100-EXIT.
     EXIT.
*
 200-CALL-NETXFRM-RTN.
     DISPLAY "STEP 2 OF 3 -- NETXFRM -- TRANSFORM".
     CALL "NETXFRM" USING WS-XF-DEVICE-COUNT,
         WS-XF-SYSLOG-TAB-COUNT, WS-XF-TRANSFORMED-COUNT.
     DISPLAY "NETDRIV -- DEVICES IN INVENTORY    "
         WS-XF-DEVICE-COUNT.
     DISPLAY "NETDRIV -- SYSLOG TABLE ENTRIES     "
         WS-XF-SYSLOG-TAB-COUNT.
     DISPLAY "NETDRIV -- TRANSFORMED RECS WRITTEN "
         WS-XF-TRANSFORMED-COUNT.
 200-EXIT.
     EXIT.
*
 300-CALL-NETSUMM-RTN.
     DISPLAY "STEP 3 OF 3 -- NETSUMM -- ANALYTICS".
     CALL "NETSUMM" USING WS-SM-DEVICE-COUNT,
         WS-SM-XDET-READ-COUNT.
     DISPLAY "NETDRIV -- DETAIL RECORDS READ  "
         WS-SM-XDET-READ-COUNT.
     DISPLAY "NETDRIV -- DEVICES SUMMARIZED   "
         WS-SM-DEVICE-COUNT.
 300-EXIT.
     EXIT.
*
 900-CLEANUP.
     CLOSE SYSOUT-FILE.
     DISPLAY "================================================".
     DISPLAY "NETDRIV -- RUN COMPLETE -- OUTPUT FILES PRODUCED:".
     DISPLAY "NETDRIV --   TRANSFORMED-DATA (NETXDTF)".
     DISPLAY "NETDRIV --   DEVICE-SUMMARY   (NETDSMF)".
     DISPLAY "NETDRIV --   SUMMARY REPORT   (NETRPTF)".
     IF WS-ED-IFSTAT-INVALID > 0 OR WS-ED-SYSLOG-INVALID > 0
         DISPLAY "NETDRIV --   INVALID-RECORDS  (NETINVF)"
     END-IF.
     DISPLAY "================================================".
 900-EXIT.
     EXIT.
*
 1000-ABEND-RTN.
     WRITE SYSOUT-REC FROM NETABND-REC.
     CLOSE SYSOUT-FILE.
     DISPLAY "*** ABNORMAL END OF JOB-NETDRIV ***" UPON CONSOLE.
     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
