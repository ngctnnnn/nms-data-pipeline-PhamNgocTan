******************************************************************
* NETDSUM  --  DEVICE-SUMMARY RECORD (OUTPUT), ONE PER DEVICE,
*              WRITTEN BY NETSUMM AFTER ITS DEVICE-ACCUMULATOR
*              TABLE IS SORTED ASCENDING BY DEVICE NAME.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/18/91   JRH    NM-0009   ORIGINAL COPYBOOK
* 07/02/93   DCS    NM-0118   ADDED ERROR-COUNT FROM SYSLOG TALLY
******************************************************************
 01  NETDSUM-REC.
     05  NETDSUM-DEVICE             PIC X(20).
     05  NETDSUM-AVG-UTIL           PIC S9(3)V99.
     05  NETDSUM-MAX-UTIL           PIC S9(3)V99.
     05  NETDSUM-ERROR-COUNT        PIC 9(05).
     05  FILLER                     PIC X(10).
