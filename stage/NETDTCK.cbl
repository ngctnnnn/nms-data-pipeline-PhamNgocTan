 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETDTCK.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 03/12/91.
 DATE-COMPILED. 03/12/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          EDITS AN ISO-8601 UTC TIMESTAMP OF THE FORM
*          YYYY-MM-DDTHH:MM:SSZ -- PUNCTUATION/POSITIONS, NUMERIC
*          COMPONENTS, MONTH 1-12, DAY VALID FOR THE MONTH (WITH
*          THE GREGORIAN LEAP-YEAR RULE FOR FEB 29), HOUR <= 23,
*          MINUTE/SECOND <= 59.  RETURNS A NEGATIVE RETURN-CODE
*          ON ANY FAILURE, SAME CONVENTION THIS SHOP USES ON
*          EVERY OTHER DATE/TIME EDIT ROUTINE (CALL ... RC).
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/12/91   JRH    NM-0008   ORIGINAL, MODELED ON THE SHOP'S
*                             STANDARD RETURN-CODE CALL PATTERN
* 07/02/93   DCS    NM-0119   ADDED LEAP-YEAR TABLE FOR FEB 29
* 02/18/96   RTC    NM-0267   TIGHTENED PUNCTUATION CHECK -- WAS
*                             ACCEPTING ANY NON-NUMERIC SEPARATOR ~~TAG:RTC9602~~
* 09/30/99   PKM    NM-0409   Y2K -- CENTURY IN 4-DIGIT YEAR
*                             YEAR ALREADY, LEAP RULE RECHECKED
*                             THROUGH 2096, NO CHANGE REQUIRED    ~~TAG:PKM9909~~
* 05/14/01   RTC    NM-0513   DIVIDE-BY-4/100/400 REMAINDER TEST
*                             REPLACES THE OLD HARD-CODED TABLE   ~~TAG:RTC0105~~
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
 INPUT-OUTPUT SECTION.
*
 DATA DIVISION.
 FILE SECTION.
*
 WORKING-STORAGE SECTION.
 01  WS-TS-HOLDER                PIC X(22).
 01  WS-TS-PARTS REDEFINES WS-TS-HOLDER.
     05  WS-TS-YYYY               PIC 9(4).
     05  WS-DASH-1                PIC X(1).
     05  WS-TS-MM                 PIC 9(2).
     05  WS-DASH-2                PIC X(1).
     05  WS-TS-DD                 PIC 9(2).
     05  WS-TEE                   PIC X(1).
     05  WS-TS-HH                 PIC 9(2).
     05  WS-COLON-1                PIC X(1).
     05  WS-TS-MIN                PIC 9(2).
     05  WS-COLON-2                PIC X(1).
     05  WS-TS-SS                 PIC 9(2).
     05  WS-ZEE                   PIC X(1).
     05  FILLER                   PIC X(2).
*
 01  MISC-FIELDS.
     05  WS-LEAP-QUOTIENT         PIC 9(4) COMP.
     05  WS-LEAP-REM-4            PIC 9(4) COMP.
     05  WS-LEAP-REM-100          PIC 9(4) COMP.
     05  WS-LEAP-REM-400          PIC 9(4) COMP.
     05  WS-DAYS-IN-MONTH         PIC 9(2) COMP.
     05  WS-LEAP-YEAR-SW          PIC X(01).
         88  LEAP-YEAR           VALUE "Y".
         88  NOT-LEAP-YEAR       VALUE "N".
     05  FILLER                   PIC X(04).
*
* RAW VIEW OF MISC-FIELDS FOR THE OLD SYSOUT SNAPSHOT OF THE
* LEAP-YEAR WORK FIELDS -- PARAGRAPH LONG GONE, VIEW NEVER PULLED.
 01  MISC-FIELDS-RAW-VIEW REDEFINES MISC-FIELDS.
     05  FILLER                   PIC X(19).
*
* TABLE OF NORMAL DAYS-PER-MONTH, SEARCHED BY MONTH NUMBER --
* FEBRUARY IS BUMPED TO 29 BELOW WHEN LEAP-YEAR IS TRUE.  LOADED
* BY REDEFINING A LITERAL-FILLED GROUP, SAME AS THE OLD SHOP
* TABLES -- NO RUNTIME INITIALIZATION PARAGRAPH NEEDED.
 01  DAYS-PER-MONTH-VALUES.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 28.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 30.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 30.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 30.
     05  FILLER  PIC 9(02) VALUE 31.
     05  FILLER  PIC 9(02) VALUE 30.
     05  FILLER  PIC 9(02) VALUE 31.
 01  DAYS-PER-MONTH-TABLE REDEFINES DAYS-PER-MONTH-VALUES.
     05  DAYS-PER-MONTH           PIC 9(02) OCCURS 12 TIMES.
*
 LINKAGE SECTION.
 01  NETDTCK-TIMESTAMP            PIC X(20).
 01  NETDTCK-RETURN-CD            PIC S9(4) COMP.
*
 PROCEDURE DIVISION USING NETDTCK-TIMESTAMP, NETDTCK-RETURN-CD.
     PERFORM 000-CHECK-TIMESTAMP THRU 000-EXIT.
     GOBACK.
*
 000-CHECK-TIMESTAMP.
     MOVE ZERO TO NETDTCK-RETURN-CD.
     MOVE NETDTCK-TIMESTAMP TO WS-TS-HOLDER.
*
     IF NETDTCK-TIMESTAMP(5:1) NOT = "-"
     OR NETDTCK-TIMESTAMP(8:1) NOT = "-"
     OR NETDTCK-TIMESTAMP(11:1) NOT = "T"
     OR NETDTCK-TIMESTAMP(14:1) NOT = ":"
     OR NETDTCK-TIMESTAMP(17:1) NOT = ":"
     OR NETDTCK-TIMESTAMP(20:1) NOT = "Z"
         MOVE -1 TO NETDTCK-RETURN-CD
         GO TO 000-EXIT.
*
     IF WS-TS-YYYY IS NOT NUMERIC
     OR WS-TS-MM   IS NOT NUMERIC
     OR WS-TS-DD   IS NOT NUMERIC
     OR WS-TS-HH   IS NOT NUMERIC
     OR WS-TS-MIN  IS NOT NUMERIC
     OR WS-TS-SS   IS NOT NUMERIC
         MOVE -2 TO NETDTCK-RETURN-CD
         GO TO 000-EXIT.
*
     IF WS-TS-MM < 1 OR WS-TS-MM > 12
         MOVE -3 TO NETDTCK-RETURN-CD
         GO TO 000-EXIT.
*
     IF WS-TS-HH > 23 OR WS-TS-MIN > 59 OR WS-TS-SS > 59
         MOVE -4 TO NETDTCK-RETURN-CD
         GO TO 000-EXIT.
*
     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
     MOVE DAYS-PER-MONTH(WS-TS-MM) TO WS-DAYS-IN-MONTH.
     IF WS-TS-MM = 2 AND LEAP-YEAR
         MOVE 29 TO WS-DAYS-IN-MONTH.
*
     IF WS-TS-DD < 1 OR WS-TS-DD > WS-DAYS-IN-MONTH
         MOVE -5 TO NETDTCK-RETURN-CD.
 000-EXIT.
     EXIT.
*
 100-CHECK-LEAP-YEAR.
     DIVIDE WS-TS-YYYY BY 4
         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-4.
     DIVIDE WS-TS-YYYY BY 100
         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-100.
     DIVIDE WS-TS-YYYY BY 400
         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-REM-400.
     IF WS-LEAP-REM-400 = 0
         SET LEAP-YEAR TO TRUE
         GO TO 100-EXIT.
     IF WS-LEAP-REM-100 = 0
         SET NOT-LEAP-YEAR TO TRUE
         GO TO 100-EXIT.
     IF WS-LEAP-REM-4 = 0
         SET LEAP-YEAR TO TRUE
     ELSE
         SET NOT-LEAP-YEAR TO TRUE.
 100-EXIT.
     EXIT.
