 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETEDIT.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 03/18/91.
 DATE-COMPILED. 03/18/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          NIGHTLY NETWORK-MANAGEMENT BATCH, STEP 1 OF 3.
*
*          LOADS THE DEVICE INVENTORY INTO AN IN-MEMORY TABLE,
*          THEN EDITS EACH INTERFACE-STATS AND SYSLOG RECORD
*          AGAINST THE INVENTORY AND AGAINST FIELD-LEVEL RULES.
*          RECORDS THAT PASS ARE WRITTEN TO WORK FILES FOR THE
*          NEXT STEP (NETXFRM); RECORDS THAT FAIL ARE WRITTEN TO
*          THE INVALID-RECORDS FILE WITH ONE OR MORE REASON CODES,
*          JOINED BY "; " IN CHECK ORDER.  THE INVALID FILE IS
*          OPENED ONLY ON THE FIRST REJECT OF THE RUN -- A RUN
*          WITH NO REJECTS PRODUCES NO INVALID FILE AT ALL.
*
*          INPUT FILE    -   NETDEVF  (DEVICE INVENTORY)
*          INPUT FILE    -   NETIFSF  (INTERFACE STATS)
*          INPUT FILE    -   NETSYSF  (SYSLOG EVENTS)
*          WORK FILE OUT -   NETIFSV  (VALID INTERFACE STATS)
*          WORK FILE OUT -   NETSYSV  (VALID SYSLOG EVENTS)
*          EXCEPTION FILE-   NETINVF  (INVALID RECORDS, COND'L)
*          DUMP FILE     -   SYSOUT
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/18/91   JRH    NM-0009   ORIGINAL, ADAPTED FROM THE SHOP'S
*                             STANDARD DAILY EDIT JOB STEP
* 07/02/93   DCS    NM-0118   ADDED ROLE TO THE DEVICE TABLE ROW
* 02/18/96   RTC    NM-0266   WIDENED SYSLOG MESSAGE COLUMN, NO
*                             LOGIC CHANGE IN THIS PROGRAM           ~~TAG:RTC9602~~
* 09/30/99   PKM    NM-0409   Y2K -- REVIEWED NETDTCK CALL, TS
*                             FIELD ALREADY 4-DIGIT YEAR            ~~TAG:PKM9909~~
* 05/14/01   RTC    NM-0513   INVALID FILE NOW OPENED LAZILY ON
*                             FIRST REJECT, NOT UP FRONT            ~~TAG:RTC0105~~
* 09/19/03   DPK    NM-0542   IFSTAT-READ/SYSLOG-READ WERE TALLIED
*                             BUT NEVER PASSED BACK OR DISPLAYED,
*                             RAW READ COUNTS ADDED TO LINKAGE AND
*                             TO 900-CLEANUP'S DISPLAY BLOCK
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES.
     C01 IS NEXT-PAGE.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SYSOUT
     ASSIGN TO UT-S-SYSOUT
       ORGANIZATION IS SEQUENTIAL.
*
     SELECT NETDEVF
     ASSIGN TO UT-S-NETDEVF
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS DVCODE.
*
     SELECT NETIFSF
     ASSIGN TO UT-S-NETIFSF
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS IFCODE.
*
     SELECT NETSYSF
     ASSIGN TO UT-S-NETSYSF
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS SLCODE.
*
     SELECT NETIFSV
     ASSIGN TO UT-S-NETIFSV
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS VICODE.
*
     SELECT NETSYSV
     ASSIGN TO UT-S-NETSYSV
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS VSCODE.
*
     SELECT NETINVF
     ASSIGN TO UT-S-NETINVF
       ACCESS MODE IS SEQUENTIAL
       FILE STATUS IS EFCODE.
*
 DATA DIVISION.
 FILE SECTION.
 FD  SYSOUT
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 130 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS SYSOUT-REC.
 01  SYSOUT-REC  PIC X(130).
*
* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
* FD, SAME 130 BYTES, JUST BROKEN OUT FIELD BY FIELD SO A SYSOUT
* LISTING SHOWS COLUMN HEADERS INSTEAD OF ONE RAW X(130) STRING.
 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
     05  FILLER                  PIC X(30).
     05  FILLER                  PIC X(60).
     05  FILLER                  PIC X(20).
     05  FILLER                  PIC X(20).
*
***** DEVICE-INVENTORY MASTER -- READ ONCE, FULLY, INTO THE TABLE
 FD  NETDEVF
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 60 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETDEVF-REC.
 01  NETDEVF-REC  PIC X(60).
*
***** INTERFACE-STATS FEED -- ONE ROW PER UTILIZATION SAMPLE
 FD  NETIFSF
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 75 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETIFSF-REC.
 01  NETIFSF-REC  PIC X(75).
*
***** SYSLOG FEED -- ONE ROW PER EVENT
 FD  NETSYSF
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 116 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETSYSF-REC.
 01  NETSYSF-REC  PIC X(116).
*
***** VALID INTERFACE-STATS WORK FILE, PICKED UP BY NETXFRM
 FD  NETIFSV
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 75 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETIFSV-REC.
 01  NETIFSV-REC  PIC X(75).
*
***** VALID SYSLOG WORK FILE, PICKED UP BY NETXFRM AND NETSUMM
 FD  NETSYSV
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 116 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETSYSV-REC.
 01  NETSYSV-REC  PIC X(116).
*
***** INVALID-RECORDS EXCEPTION FILE -- OPENED ONLY IF NEEDED, SEE
***** 650-WRITE-INVALID-RTN
 FD  NETINVF
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 230 CHARACTERS
     BLOCK CONTAINS 0 RECORDS
     DATA RECORD IS NETINVF-REC.
 01  NETINVF-REC  PIC X(230).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-CODES.
     05  DVCODE                  PIC X(2).
         88 NO-MORE-DEVICE  VALUE "10".
     05  IFCODE                  PIC X(2).
         88 NO-MORE-IFSTAT  VALUE "10".
     05  SLCODE                  PIC X(2).
         88 NO-MORE-SYSLOG  VALUE "10".
     05  VICODE                  PIC X(2).
     05  VSCODE                  PIC X(2).
     05  EFCODE                  PIC X(2).
     05  FILLER                  PIC X(04).
*
 COPY NETDEV.
 COPY NETIFST.
 COPY NETSYSL.
 COPY NETINVR.
 COPY NETABND.
*
* IN-MEMORY DEVICE TABLE -- LOADED ONCE PER RUN FROM NETDEVF,
* SEARCHED SEQUENTIALLY BY EVERY IFSTAT/SYSLOG RECORD EDITED.
* SAME FLAT-TABLE, SEQUENTIAL-SEARCH IDIOM THIS SHOP USES
* FOR EVERY SMALL LOOKUP TABLE.
 01  WS-DEVICE-TABLE.
     05  WS-DEVICE-TAB-ROW  OCCURS 500 TIMES
                             INDEXED BY DEV-IDX.
         10  WS-DEVTAB-DEVICE    PIC X(20).
         10  WS-DEVTAB-SITE      PIC X(10).
         10  WS-DEVTAB-VENDOR    PIC X(12).
         10  WS-DEVTAB-ROLE      PIC X(12).
         10  FILLER              PIC X(06).
*
 01  MISC-WS-FLDS.
     05  WS-REASON-TEXT          PIC X(80).
     05  WS-REASON-HOLD          PIC X(80).
     05  WS-REASON-CODE          PIC X(24).
     05  WS-REASON-LEN           PIC S9(4) COMP.
     05  WS-DEVICE-FOUND-SW      PIC X(01).
         88 WS-DEVICE-FOUND     VALUE "Y".
         88 WS-DEVICE-NOT-FOUND VALUE "N".
     05  NETDTCK-RETURN-CD       PIC S9(4) COMP.
     05  FILLER                  PIC X(06).
*
* RUN-DATE, SPLIT INTO ITS CALENDAR PARTS THE SAME WAY EVERY
* OTHER STEP IN THIS RUN BREAKS OUT ACCEPT ... FROM DATE.
 01  WS-RUN-DATE-HOLDER          PIC X(08).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
     05  WS-RUN-DATE-YY           PIC 9(02).
     05  WS-RUN-DATE-MM           PIC 9(02).
     05  WS-RUN-DATE-DD           PIC 9(02).
     05  FILLER                  PIC X(02).
*
 01  COUNTERS-IDXS-AND-ACCUMULATORS.
     05  DEVICE-COUNT            PIC 9(07) COMP.
     05  IFSTAT-READ             PIC 9(07) COMP.
     05  IFSTAT-VALID            PIC 9(07) COMP.
     05  IFSTAT-INVALID          PIC 9(07) COMP.
     05  IFSTAT-INDEX            PIC 9(05) COMP.
     05  SYSLOG-READ             PIC 9(07) COMP.
     05  SYSLOG-VALID            PIC 9(07) COMP.
     05  SYSLOG-INVALID          PIC 9(07) COMP.
     05  SYSLOG-INDEX            PIC 9(05) COMP.
     05  FILLER                  PIC X(04).
*
 01  FLAGS-AND-SWITCHES.
     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
         88 RECORD-ERROR-FOUND  VALUE "Y".
         88 VALID-RECORD        VALUE "N".
     05  INVALID-OPEN-SW         PIC X(01) VALUE "N".
         88 INVALID-FILE-OPEN   VALUE "Y".
     05  FILLER                  PIC X(04).
*
* RAW VIEW OF THE TWO SWITCHES -- OLD OPERATOR CONSOLE TRACE
* ROUTINE PRINTED THIS AS A 2-CHAR CODE, NEVER TAKEN OUT.
 01  WS-SWITCH-RAW-VIEW REDEFINES FLAGS-AND-SWITCHES.
     05  WS-SWITCH-RAW           PIC X(02).
     05  FILLER                  PIC X(04).
*
 LINKAGE SECTION.
 01  NETEDIT-DEVICE-COUNT        PIC 9(07) COMP.
 01  NETEDIT-IFSTAT-READ         PIC 9(07) COMP.
 01  NETEDIT-IFSTAT-VALID        PIC 9(07) COMP.
 01  NETEDIT-IFSTAT-INVALID      PIC 9(07) COMP.
 01  NETEDIT-SYSLOG-READ         PIC 9(07) COMP.
 01  NETEDIT-SYSLOG-VALID        PIC 9(07) COMP.
 01  NETEDIT-SYSLOG-INVALID      PIC 9(07) COMP.
*
 PROCEDURE DIVISION USING NETEDIT-DEVICE-COUNT,
     NETEDIT-IFSTAT-READ, NETEDIT-IFSTAT-VALID,
     NETEDIT-IFSTAT-INVALID, NETEDIT-SYSLOG-READ,
     NETEDIT-SYSLOG-VALID, NETEDIT-SYSLOG-INVALID.
     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
     PERFORM 100-MAINLINE THRU 100-EXIT
             UNTIL NO-MORE-IFSTAT.
     PERFORM 300-MAINLINE-SYSLOG THRU 300-EXIT
             UNTIL NO-MORE-SYSLOG.
     PERFORM 900-CLEANUP THRU 900-EXIT.
     GOBACK.
*
 000-HOUSEKEEPING.
     MOVE "000-HOUSEKEEPING" TO NETABND-PARA-NAME.
     DISPLAY "******** BEGIN JOB NETEDIT ********".
     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
     MOVE SPACES TO WS-REASON-TEXT.
     MOVE "N" TO INVALID-OPEN-SW.
     OPEN INPUT NETDEVF, NETIFSF, NETSYSF.
     OPEN OUTPUT NETIFSV, NETSYSV, SYSOUT.
*
     SET DEV-IDX TO 1.
     PERFORM 050-READ-NETDEVF THRU 050-EXIT
             UNTIL NO-MORE-DEVICE OR DEV-IDX > 500.
     MOVE DEV-IDX TO DEVICE-COUNT.
     SUBTRACT 1 FROM DEVICE-COUNT.
*
     IF DEVICE-COUNT = 0
         MOVE "EMPTY DEVICE INVENTORY FILE" TO NETABND-REASON
         GO TO 1000-ABEND-RTN.
*
     PERFORM 910-READ-NETIFSF THRU 910-EXIT.
     PERFORM 920-READ-NETSYSF THRU 920-EXIT.
 000-EXIT.
     EXIT.
*
 050-READ-NETDEVF.
     READ NETDEVF INTO NETDEV-REC
         AT END
         GO TO 050-EXIT
     END-READ.
     MOVE NETDEV-DEVICE TO WS-DEVTAB-DEVICE(DEV-IDX).
     MOVE NETDEV-SITE   TO WS-DEVTAB-SITE(DEV-IDX).
     MOVE NETDEV-VENDOR TO WS-DEVTAB-VENDOR(DEV-IDX).
     MOVE NETDEV-ROLE   TO WS-DEVTAB-ROLE(DEV-IDX).
     SET DEV-IDX UP BY 1.
 050-EXIT.
     EXIT.
*
 100-MAINLINE.
     MOVE "100-MAINLINE" TO NETABND-PARA-NAME.
     PERFORM 200-EDIT-IFSTAT-RTN THRU 200-EXIT.
*
     IF RECORD-ERROR-FOUND
         ADD 1 TO IFSTAT-INVALID
         MOVE "interface_stats" TO NETINVR-SOURCE
         MOVE IFSTAT-INDEX      TO NETINVR-RECORD-INDEX
         MOVE NETIFSF-REC       TO NETINVR-RECORD
         MOVE WS-REASON-TEXT    TO NETINVR-REASON
         PERFORM 650-WRITE-INVALID-RTN THRU 650-EXIT
     ELSE
         ADD 1 TO IFSTAT-VALID
         WRITE NETIFSV-REC FROM NETIFST-REC.
*
     ADD 1 TO IFSTAT-INDEX.
     PERFORM 910-READ-NETIFSF THRU 910-EXIT.
 100-EXIT.
     EXIT.
*
 200-EDIT-IFSTAT-RTN.
     MOVE "200-EDIT-IFSTAT-RTN" TO NETABND-PARA-NAME.
     MOVE SPACES TO WS-REASON-TEXT.
     MOVE "N" TO ERROR-FOUND-SW.
     PERFORM 205-LOOKUP-DEVICE-RTN THRU 205-EXIT.
     PERFORM 210-CHECK-IS1-DEVICE THRU 210-EXIT.
     PERFORM 220-CHECK-IS2-TIMESTAMP THRU 220-EXIT.
     PERFORM 230-CHECK-IS3-UTIL-IN THRU 230-EXIT.
     PERFORM 240-CHECK-IS4-UTIL-OUT THRU 240-EXIT.
     PERFORM 250-CHECK-IS5-OPER-STATUS THRU 250-EXIT.
 200-EXIT.
     EXIT.
*
 205-LOOKUP-DEVICE-RTN.
     MOVE "N" TO WS-DEVICE-FOUND-SW.
     SET DEV-IDX TO 1.
     SEARCH WS-DEVICE-TAB-ROW
         AT END
             MOVE "N" TO WS-DEVICE-FOUND-SW
         WHEN WS-DEVTAB-DEVICE(DEV-IDX) = NETIFST-DEVICE
             MOVE "Y" TO WS-DEVICE-FOUND-SW
     END-SEARCH.
 205-EXIT.
     EXIT.
*
 210-CHECK-IS1-DEVICE.
     IF WS-DEVICE-NOT-FOUND
         MOVE "device_not_in_inventory" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 210-EXIT.
     EXIT.
*
 220-CHECK-IS2-TIMESTAMP.
     CALL "NETDTCK" USING NETIFST-TS, NETDTCK-RETURN-CD.
     IF NETDTCK-RETURN-CD < 0
         MOVE "invalid_timestamp" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 220-EXIT.
     EXIT.
*
 230-CHECK-IS3-UTIL-IN.
     IF NETIFST-UTIL-IN IS NOT NUMERIC
     OR NETIFST-UTIL-IN < 0
     OR NETIFST-UTIL-IN > 100
         MOVE "invalid_util_in" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 230-EXIT.
     EXIT.
*
 240-CHECK-IS4-UTIL-OUT.
     IF NETIFST-UTIL-OUT IS NOT NUMERIC
     OR NETIFST-UTIL-OUT < 0
     OR NETIFST-UTIL-OUT > 100
         MOVE "invalid_util_out" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 240-EXIT.
     EXIT.
*
 250-CHECK-IS5-OPER-STATUS.
     IF NETIFST-OPER-STATUS NOT = 1
     AND NETIFST-OPER-STATUS NOT = 2
         MOVE "invalid_oper_status" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 250-EXIT.
     EXIT.
*
 300-MAINLINE-SYSLOG.
     MOVE "300-MAINLINE-SYSLOG" TO NETABND-PARA-NAME.
     PERFORM 310-EDIT-SYSLOG-RTN THRU 310-EXIT.
*
     IF RECORD-ERROR-FOUND
         ADD 1 TO SYSLOG-INVALID
         MOVE "syslog"           TO NETINVR-SOURCE
         MOVE SYSLOG-INDEX       TO NETINVR-RECORD-INDEX
         MOVE NETSYSF-REC        TO NETINVR-RECORD
         MOVE WS-REASON-TEXT     TO NETINVR-REASON
         PERFORM 650-WRITE-INVALID-RTN THRU 650-EXIT
     ELSE
         ADD 1 TO SYSLOG-VALID
         WRITE NETSYSV-REC FROM NETSYSL-REC.
*
     ADD 1 TO SYSLOG-INDEX.
     PERFORM 920-READ-NETSYSF THRU 920-EXIT.
 300-EXIT.
     EXIT.
*
 310-EDIT-SYSLOG-RTN.
     MOVE "310-EDIT-SYSLOG-RTN" TO NETABND-PARA-NAME.
     MOVE SPACES TO WS-REASON-TEXT.
     MOVE "N" TO ERROR-FOUND-SW.
     PERFORM 315-LOOKUP-SL-DEVICE-RTN THRU 315-EXIT.
     PERFORM 320-CHECK-SL1-DEVICE THRU 320-EXIT.
     PERFORM 330-CHECK-SL2-TIMESTAMP THRU 330-EXIT.
 310-EXIT.
     EXIT.
*
 315-LOOKUP-SL-DEVICE-RTN.
     MOVE "N" TO WS-DEVICE-FOUND-SW.
     SET DEV-IDX TO 1.
     SEARCH WS-DEVICE-TAB-ROW
         AT END
             MOVE "N" TO WS-DEVICE-FOUND-SW
         WHEN WS-DEVTAB-DEVICE(DEV-IDX) = NETSYSL-DEVICE
             MOVE "Y" TO WS-DEVICE-FOUND-SW
     END-SEARCH.
 315-EXIT.
     EXIT.
*
 320-CHECK-SL1-DEVICE.
     IF WS-DEVICE-NOT-FOUND
         MOVE "device_not_in_inventory" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 320-EXIT.
     EXIT.
*
 330-CHECK-SL2-TIMESTAMP.
     CALL "NETDTCK" USING NETSYSL-TS, NETDTCK-RETURN-CD.
     IF NETDTCK-RETURN-CD < 0
         MOVE "invalid_timestamp" TO WS-REASON-CODE
         PERFORM 600-BUILD-REASON-RTN THRU 600-EXIT
         MOVE "Y" TO ERROR-FOUND-SW.
 330-EXIT.
     EXIT.
*
 600-BUILD-REASON-RTN.
     IF WS-REASON-TEXT = SPACES
         MOVE WS-REASON-CODE TO WS-REASON-TEXT
     ELSE
         CALL "NETSTRL" USING WS-REASON-TEXT, WS-REASON-LEN
         MOVE SPACES TO WS-REASON-HOLD
         STRING WS-REASON-TEXT(1:WS-REASON-LEN) DELIMITED BY SIZE
                "; "                            DELIMITED BY SIZE
                WS-REASON-CODE              DELIMITED BY SPACE
                INTO WS-REASON-HOLD
         MOVE WS-REASON-HOLD TO WS-REASON-TEXT.
 600-EXIT.
     EXIT.
*
 650-WRITE-INVALID-RTN.
     IF INVALID-OPEN-SW = "N"
         OPEN OUTPUT NETINVF
         MOVE "Y" TO INVALID-OPEN-SW.
     WRITE NETINVF-REC FROM NETINVR-REC.
 650-EXIT.
     EXIT.
*
 850-CLOSE-FILES.
     MOVE "850-CLOSE-FILES" TO NETABND-PARA-NAME.
     CLOSE NETDEVF, NETIFSF, NETSYSF, NETIFSV, NETSYSV, SYSOUT.
     IF INVALID-FILE-OPEN
         CLOSE NETINVF.
 850-EXIT.
     EXIT.
*
 900-CLEANUP.
     MOVE "900-CLEANUP" TO NETABND-PARA-NAME.
     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
     MOVE DEVICE-COUNT     TO NETEDIT-DEVICE-COUNT.
     MOVE IFSTAT-READ      TO NETEDIT-IFSTAT-READ.
     MOVE IFSTAT-VALID     TO NETEDIT-IFSTAT-VALID.
     MOVE IFSTAT-INVALID   TO NETEDIT-IFSTAT-INVALID.
     MOVE SYSLOG-READ      TO NETEDIT-SYSLOG-READ.
     MOVE SYSLOG-VALID     TO NETEDIT-SYSLOG-VALID.
     MOVE SYSLOG-INVALID   TO NETEDIT-SYSLOG-INVALID.
     DISPLAY "** DEVICES LOADED **".
     DISPLAY DEVICE-COUNT.
     DISPLAY "** INTERFACE-STATS READ **".
     DISPLAY IFSTAT-READ.
     DISPLAY "** INTERFACE-STATS VALID/INVALID **".
     DISPLAY IFSTAT-VALID.
     DISPLAY IFSTAT-INVALID.
     DISPLAY "** SYSLOG READ **".
     DISPLAY SYSLOG-READ.
     DISPLAY "** SYSLOG VALID/INVALID **".
     DISPLAY SYSLOG-VALID.
     DISPLAY SYSLOG-INVALID.
     DISPLAY "******** NORMAL END OF JOB NETEDIT ********".
 900-EXIT.
     EXIT.
*
 910-READ-NETIFSF.
     READ NETIFSF INTO NETIFST-REC
         AT END
         GO TO 910-EXIT
     END-READ.
     ADD 1 TO IFSTAT-READ.
 910-EXIT.
     EXIT.
*
 920-READ-NETSYSF.
     READ NETSYSF INTO NETSYSL-REC
         AT END
         GO TO 920-EXIT
     END-READ.
     ADD 1 TO SYSLOG-READ.
 920-EXIT.
     EXIT.
*
 1000-ABEND-RTN.
     WRITE SYSOUT-REC FROM NETABND-REC.
     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
     DISPLAY "*** ABNORMAL END OF JOB-NETEDIT ***" UPON CONSOLE.
     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
