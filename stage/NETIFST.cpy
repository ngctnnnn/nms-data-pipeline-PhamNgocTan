******************************************************************
* NETIFST  --  INTERFACE-STATS RECORD.  ONE ROW PER DEVICE/
*              INTERFACE UTILIZATION SAMPLE, COLLECTED BY THE
*              POLLER AND DROPPED NIGHTLY AS SCRUBBED FEED INPUT.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
* 11/14/94   DCS    NM-0201   ADMIN-STATUS CARRIED THROUGH AS-IS
* 09/30/99   PKM    NM-0409   Y2K -- TS FIELD IS ISO-8601 4-DIGIT
*                             YEAR ALREADY, NO CHANGE REQUIRED
******************************************************************
 01  NETIFST-REC.
     05  NETIFST-TS                PIC X(20).
     05  NETIFST-DEVICE             PIC X(20).
     05  NETIFST-IFNAME             PIC X(16).
     05  NETIFST-UTIL-IN            PIC S9(3)V99.
     05  NETIFST-UTIL-OUT           PIC S9(3)V99.
     05  NETIFST-ADMIN-STATUS       PIC 9(1).
     05  NETIFST-OPER-STATUS        PIC 9(1).
     05  FILLER                     PIC X(07).
*
* ALTERNATE VIEW OF THE TIMESTAMP USED BY NETDTCK AND BY THE
* WINDOW-COMPARE LOGIC IN NETXFRM -- SPLITS THE ISO-8601 STRING
* INTO ITS NUMERIC COMPONENTS WITHOUT RE-PARSING THE TEXT.
 01  NETIFST-TS-HOLDER               PIC X(20).
 01  NETIFST-TS-PARTS REDEFINES NETIFST-TS-HOLDER.
     05  NETIFST-TS-YYYY            PIC 9(4).
     05  FILLER                     PIC X(1).
     05  NETIFST-TS-MM               PIC 9(2).
     05  FILLER                     PIC X(1).
     05  NETIFST-TS-DD               PIC 9(2).
     05  FILLER                     PIC X(1).
     05  NETIFST-TS-HH               PIC 9(2).
     05  FILLER                     PIC X(1).
     05  NETIFST-TS-MIN              PIC 9(2).
     05  FILLER                     PIC X(1).
     05  NETIFST-TS-SS               PIC 9(2).
     05  FILLER                     PIC X(1).
