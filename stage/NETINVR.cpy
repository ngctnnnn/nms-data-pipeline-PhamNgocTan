******************************************************************
* NETINVR  --  INVALID-RECORDS (EXCEPTIONS) RECORD.  WRITTEN BY
*              NETEDIT FOR ANY INTERFACE-STATS OR SYSLOG RECORD
*              THAT FAILS ONE OR MORE QUALITY-CONTROL CHECKS.
*              FILE IS CREATED ONLY WHEN AT LEAST ONE REJECT
*              EXISTS FOR THE RUN -- SEE NETEDIT 650-OPEN-INVALID.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/11/91   JRH    NM-0007   ORIGINAL COPYBOOK
* 11/14/94   DCS    NM-0201   REASON NOW HOLDS MULTIPLE CODES,
*                             JOINED BY "; ", WIDENED TO X(80)
* 09/19/03   DPK    NM-0541   RECORD FIELD WAS X(125), 5 BYTES
*                             SHORT OF THE DOCUMENTED WIDTH -- NO
*                             ROOM WAS LEFT FOR A LONGER RAW LINE.
*                             WIDENED BACK TO X(130), NO FILLER
*                             LEFT -- FIELD WIDTHS FILL THE RECORD
******************************************************************
 01  NETINVR-REC.
     05  NETINVR-SOURCE             PIC X(15).
     05  NETINVR-RECORD-INDEX       PIC 9(05).
     05  NETINVR-RECORD             PIC X(130).
     05  NETINVR-REASON             PIC X(80).
