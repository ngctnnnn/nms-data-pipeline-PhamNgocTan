 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETMINS.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 03/20/91.
 DATE-COMPILED. 03/20/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          TURNS A YYYY/MM/DD/HH/MIN/SS TIMESTAMP INTO A SINGLE
*          SIGNED COUNT OF SECONDS FROM A FIXED 1970-01-01 BASE,
*          SO NETXFRM CAN TEST THE +/-5 MINUTE SYSLOG-CORRELATION
*          WINDOW WITH A PLAIN SUBTRACT INSTEAD OF RE-PARSING TWO
*          TIMESTAMPS FIELD BY FIELD.  GOOD FOR ANY GREGORIAN DATE
*          THE SHOP WILL EVER SEE -- MONTH/YEAR BOUNDARIES AND
*          LEAP YEARS ARE HANDLED BY THE ERA/DAY-OF-ERA SPLIT
*          BELOW, NOT BY A FIXED 31-DAYS-A-MONTH SHORTCUT.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/20/91   JRH    NM-0010   ORIGINAL
* 07/02/93   DCS    NM-0119   REUSED THE ERA/DAY-OF-ERA SPLIT FROM
*                             THE LEAP-YEAR TABLE WORK ON NETDTCK
* 09/30/99   PKM    NM-0409   Y2K -- 4-DIGIT YEAR IN, NO CENTURY
*                             WINDOWING NEEDED, NO CHANGE REQUIRED
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
 INPUT-OUTPUT SECTION.
*
 DATA DIVISION.
 FILE SECTION.
*
 WORKING-STORAGE SECTION.
 01  MISC-FIELDS.
     05  WS-ADJ-YEAR             PIC S9(9) COMP.
     05  WS-ADJ-MONTH            PIC S9(9) COMP.
     05  WS-ERA                  PIC S9(9) COMP.
     05  WS-YEAR-OF-ERA          PIC S9(9) COMP.
     05  WS-DAY-OF-YEAR          PIC S9(9) COMP.
     05  WS-DAY-OF-ERA           PIC S9(9) COMP.
     05  WS-DAYS-FROM-EPOCH      PIC S9(9) COMP.
     05  FILLER                  PIC X(04).
*
* RAW BYTE VIEW OF MISC-FIELDS -- LEFT OVER FROM A CONSOLE-DUMP
* PARAGRAPH THAT USED TO TRACE THE ERA/DAY-OF-ERA SPLIT ON A BAD
* CONVERSION.  THE PARAGRAPH IS GONE; THE VIEW NEVER GOT PULLED.
 01  MISC-FIELDS-RAW-VIEW REDEFINES MISC-FIELDS.
     05  FILLER                  PIC X(28).
     05  FILLER                  PIC X(04).
*
* ALTERNATE SCALED VIEW OF THE DAY COUNT, KEPT FOR THE DAY A
* CALLER NEEDS WHOLE-DAY GRANULARITY INSTEAD OF SECONDS.
 01  WS-DAYS-HOLDER              PIC S9(9) COMP.
 01  WS-DAYS-AS-HOURS REDEFINES WS-DAYS-HOLDER.
     05  WS-DAYS-SCALE           PIC S9(9) COMP.
*
 01  WS-SCRATCH-HOLDER           PIC S9(9) COMP.
 01  WS-SCRATCH-VIEW REDEFINES WS-SCRATCH-HOLDER.
     05  WS-SCRATCH-BYTES        PIC X(04).
*
 LINKAGE SECTION.
 01  NETMINS-YYYY                PIC 9(4).
 01  NETMINS-MM                  PIC 9(2).
 01  NETMINS-DD                  PIC 9(2).
 01  NETMINS-HH                  PIC 9(2).
 01  NETMINS-MIN                 PIC 9(2).
 01  NETMINS-SS                  PIC 9(2).
 01  NETMINS-TOTAL-SEC           PIC S9(11) COMP.
*
 PROCEDURE DIVISION USING NETMINS-YYYY, NETMINS-MM, NETMINS-DD,
     NETMINS-HH, NETMINS-MIN, NETMINS-SS, NETMINS-TOTAL-SEC.
     PERFORM 000-CALC-SECONDS THRU 000-EXIT.
     GOBACK.
*
 000-CALC-SECONDS.
*    ERA/DAY-OF-ERA SPLIT, SAME SHAPE AS THE LEAP-YEAR TABLE
*    WORK ON NETDTCK -- ERA IS A 400-YEAR BLOCK, YEAR-OF-ERA
*    RUNS 0-399 WITHIN IT, AND THE CALENDAR YEAR IS SHIFTED SO
*    MARCH IS MONTH 0 (LEAP DAY FALLS AT THE END OF THE SHIFTED
*    YEAR, NOT IN THE MIDDLE) -- KEEPS THE LEAP-DAY CASE OUT OF
*    THE MIDDLE OF THE MONTH-LENGTH ARITHMETIC BELOW.
     IF NETMINS-MM > 2
         COMPUTE WS-ADJ-YEAR = NETMINS-YYYY
         COMPUTE WS-ADJ-MONTH = NETMINS-MM - 3
     ELSE
         COMPUTE WS-ADJ-YEAR = NETMINS-YYYY - 1
         COMPUTE WS-ADJ-MONTH = NETMINS-MM + 9.
*
     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.
     COMPUTE WS-YEAR-OF-ERA = WS-ADJ-YEAR - (WS-ERA * 400).
     COMPUTE WS-DAY-OF-YEAR =
         ((153 * WS-ADJ-MONTH) + 2) / 5 + NETMINS-DD - 1.
     COMPUTE WS-DAY-OF-ERA =
         (WS-YEAR-OF-ERA * 365)
         + (WS-YEAR-OF-ERA / 4)
         - (WS-YEAR-OF-ERA / 100)
         + WS-DAY-OF-YEAR.
     COMPUTE WS-DAYS-FROM-EPOCH =
         (WS-ERA * 146097) + WS-DAY-OF-ERA - 719468.
     MOVE WS-DAYS-FROM-EPOCH TO WS-DAYS-HOLDER.
*
     COMPUTE NETMINS-TOTAL-SEC =
         (WS-DAYS-FROM-EPOCH * 86400)
         + (NETMINS-HH * 3600)
         + (NETMINS-MIN * 60)
         + NETMINS-SS.
 000-EXIT.
     EXIT.
