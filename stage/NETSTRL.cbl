 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETSTRL.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 03/11/91.
 DATE-COMPILED. 03/11/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          RETURNS THE TRIMMED LENGTH OF A TEXT FIELD (NO
*          TRAILING SPACES).  USED BY NETEDIT WHEN APPENDING THE
*          NEXT "; "-SEPARATED REASON CODE TO THE INVALID-RECORD
*          REASON FIELD, SO IT KNOWS WHERE THE CURRENT TEXT ENDS.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/11/91   JRH    NM-0007   ORIGINAL, ADAPTED FROM THE SHOP'S
*                             STANDARD STRING-HANDLING ROUTINE
* 07/02/93   DCS    NM-0118   WIDENED TEXT FIELD FROM X(40) TO
*                             X(80) TO MATCH THE REASON FIELD
* 09/30/99   PKM    NM-0409   Y2K REVIEW -- NO DATE FIELDS, NO
*                             CHANGE REQUIRED                    ~~TAG:PKM9909~~
* 05/14/01   RTC    NM-0512   REPLACED LEADING-SPACE COUNT OF THE
*                             UN-REVERSED FIELD WITH THE REVERSE/
*                             TALLY IDIOM, FASTER ON LONG TEXT    ~~TAG:RTC0105~~
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
 INPUT-OUTPUT SECTION.
*
 DATA DIVISION.
 FILE SECTION.
*
 WORKING-STORAGE SECTION.
 01  MISC-FIELDS.
     05 L               PIC S9(4) COMP.
     05 TEMP-TXT        PIC X(80).
     05 FILLER          PIC X(04).
*
* CHAR-AT-A-TIME VIEW OF TEMP-TXT, KEPT FOR THE DAY SOMEBODY
* NEEDS TO SCAN FOR EMBEDDED DELIMITERS INSTEAD OF JUST SPACES.
 01  TEMP-TXT-TABLE REDEFINES TEMP-TXT.
     05 TEMP-TXT-CHAR   PIC X(01) OCCURS 80 TIMES.
*
* 1-BYTE SWITCH VIEW, SAME GROUP -- ALLOWS A SINGLE-CHARACTER
* PEEK AT THE FIRST BYTE OF TEMP-TXT WITHOUT A SUBSCRIPT.
 01  TEMP-TXT-1ST-BYTE REDEFINES TEMP-TXT.
     05 TEMP-TXT-FIRST-CHAR PIC X(01).
     05 FILLER          PIC X(79).
*
* COUNTER-AS-BYTES VIEW OF L -- KEPT FROM A DEBUG BUILD THAT
* DISPLAYED THE RAW COUNTER ON AN UNEXPECTED NEGATIVE LENGTH.
 01  L-HOLDER                PIC S9(4) COMP.
 01  L-RAW-VIEW REDEFINES L-HOLDER.
     05 FILLER          PIC X(02).
*
 LINKAGE SECTION.
 01  NETSTRL-TEXT        PIC X(80).
 01  NETSTRL-LENGTH      PIC S9(4) COMP.
*
 PROCEDURE DIVISION USING NETSTRL-TEXT, NETSTRL-LENGTH.
 000-CALC-LENGTH.
     MOVE 0 TO L.
     MOVE FUNCTION REVERSE(NETSTRL-TEXT) TO TEMP-TXT.
     INSPECT TEMP-TXT
               TALLYING L FOR LEADING SPACES.
     COMPUTE NETSTRL-LENGTH = LENGTH OF NETSTRL-TEXT - L.
     GOBACK.
