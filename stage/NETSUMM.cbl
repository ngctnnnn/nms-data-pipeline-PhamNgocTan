 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETSUMM.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 04/02/91.
 DATE-COMPILED. 04/02/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          ANALYTICS STEP OF THE NIGHTLY NETWORK-MANAGEMENT RUN.
*          READS THE TRANSFORMED-DETAIL WORK FILE NETXFRM LEFT
*          BEHIND AND BUILDS ONE IN-MEMORY ROW PER DEVICE --
*          UTILIZATION SUM/COUNT/MAX -- THEN RE-READS THE VALID-
*          SYSLOG WORK FILE TO TALLY ERROR-SEVERITY EVENTS PER
*          DEVICE.  THE TABLE IS BUILT IN WHATEVER ORDER DEVICES
*          FIRST APPEAR AND IS PUT IN ASCENDING DEVICE ORDER BY
*          AN INSERTION SORT (SHOP HAS NEVER HAD A SORT UTILITY
*          STEP ON THIS JOB, SO THE TABLE SORTS ITSELF).  WRITES
*          THE DEVICE-SUMMARY WORK FILE AND THE PRINTED REPORT.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 04/02/91   JRH    NM-0013   ORIGINAL
* 07/02/93   DCS    NM-0118   ERROR-COUNT TALLY FROM SYSLOG PASS
* 02/18/96   RTC    NM-0266   MAX-UTIL NOW ACCUMULATED AT 4-DEC
*                   RTC9602   PRECISION, ROUNDED ONCE AT BREAK
*                             TIME (WAS ROUNDING EVERY RECORD)
* 09/30/99   PKM    NM-0409   Y2K -- NO DATE ARITHMETIC IN THIS
*                   PKM9909   STEP, REVIEWED, NO CHANGE REQUIRED
* 05/14/01   RTC    NM-0502   DEVICE TABLE CAP RAISED 200 TO 500
*                   RTC0105   FOR THE LARGER SITES ON THE WAN
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
         FILE STATUS IS SOCODE.
     SELECT NETXDTF       ASSIGN TO UT-S-NETXDTF
         FILE STATUS IS XDCODE.
     SELECT NETSYSV       ASSIGN TO UT-S-NETSYSV
         FILE STATUS IS VSCODE.
     SELECT NETDSMF       ASSIGN TO UT-S-NETDSMF
         FILE STATUS IS DSCODE.
     SELECT NETRPTF       ASSIGN TO UT-S-NETRPTF
         FILE STATUS IS RPCODE.
*
 DATA DIVISION.
 FILE SECTION.
 FD  SYSOUT-FILE.
 01  SYSOUT-REC                 PIC X(130).
*
* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
* LISTING INSTEAD OF ONE RAW X(130) STRING.
 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
     05  FILLER                  PIC X(30).
     05  FILLER                  PIC X(60).
     05  FILLER                  PIC X(20).
     05  FILLER                  PIC X(20).
*
 FD  NETXDTF.
 01  NETXDTF-REC                PIC X(178).
*
 FD  NETSYSV.
 01  NETSYSV-REC                PIC X(116).
*
 FD  NETDSMF.
 01  NETDSMF-REC                PIC X(45).
*
 FD  NETRPTF.
 01  NETRPTF-REC                PIC X(132).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-CODES.
     05  SOCODE                 PIC X(02).
     05  XDCODE                 PIC X(02).
         88  NO-MORE-XDET        VALUE "10".
     05  VSCODE                 PIC X(02).
         88  NO-MORE-SYSLOG      VALUE "10".
     05  DSCODE                 PIC X(02).
     05  RPCODE                 PIC X(02).
     05  FILLER                 PIC X(04).
*
     COPY NETXDET.
     COPY NETSYSL.
     COPY NETDSUM.
     COPY NETABND.
*
* DEVICE-ACCUMULATOR TABLE -- ONE ROW PER DISTINCT DEVICE SEEN IN
* THE TRANSFORMED-DETAIL FILE, BUILT IN FIRST-SEEN ORDER AND SORT-
* ED ASCENDING BY DEVICE AT 400-SORT-TABLE-RTN BEFORE THE REPORT
* AND DEVICE-SUMMARY FILE ARE WRITTEN.
 01  WS-DSUM-TABLE.
     05  WS-DSUM-ROW OCCURS 500 TIMES
             INDEXED BY DS-IDX.
         10  WS-DSUM-TAB-DEVICE      PIC X(20).
         10  WS-DSUM-TAB-SUM-UTIL    PIC S9(7)V9(4) COMP-3.
         10  WS-DSUM-TAB-REC-COUNT   PIC 9(07) COMP.
         10  WS-DSUM-TAB-MAX-UTIL    PIC S9(3)V9(4) COMP-3.
         10  WS-DSUM-TAB-ERROR-COUNT PIC 9(05) COMP.
         10  FILLER                  PIC X(06).
*
* SWAP AREA FOR THE INSERTION SORT -- SAME FIELDS, SAME ORDER, AS
* ONE ROW OF WS-DSUM-TABLE, SO A GROUP MOVE COPIES IT INTACT.
 01  WS-DSUM-HOLD-ROW.
     05  WS-DSUM-HOLD-DEVICE         PIC X(20).
     05  WS-DSUM-HOLD-SUM-UTIL       PIC S9(7)V9(4) COMP-3.
     05  WS-DSUM-HOLD-REC-COUNT      PIC 9(07) COMP.
     05  WS-DSUM-HOLD-MAX-UTIL       PIC S9(3)V9(4) COMP-3.
     05  WS-DSUM-HOLD-ERROR-COUNT    PIC 9(05) COMP.
     05  FILLER                      PIC X(06).
*
 01  WS-RPT-HDR-LINE.
     05  FILLER             PIC X(30)
             VALUE "NETWORK DEVICE SUMMARY REPORT".
     05  FILLER             PIC X(102) VALUE SPACES.
*
 01  WS-RPT-COLHDR-LINE.
     05  FILLER             PIC X(23) VALUE "DEVICE".
     05  FILLER             PIC X(11) VALUE "AVG-UTIL".
     05  FILLER             PIC X(11) VALUE "MAX-UTIL".
     05  FILLER             PIC X(09) VALUE "ERRORS".
     05  FILLER             PIC X(78) VALUE SPACES.
*
 01  WS-RPT-DETAIL-LINE.
     05  RPT-DEVICE-O       PIC X(23).
     05  RPT-AVG-UTIL-O     PIC ZZ9.99.
     05  FILLER             PIC X(03) VALUE SPACES.
     05  RPT-MAX-UTIL-O     PIC ZZ9.99.
     05  FILLER             PIC X(04) VALUE SPACES.
     05  RPT-ERRORS-O       PIC ZZZZ9.
     05  FILLER             PIC X(85) VALUE SPACES.
*
 01  WS-RPT-TOTAL-LINE.
     05  FILLER             PIC X(15) VALUE "TOTAL DEVICES: ".
     05  RPT-TOTAL-DEVICES-O PIC ZZZZ9.
     05  FILLER             PIC X(112) VALUE SPACES.
*
 01  WS-RPT-BLANK-LINE.
     05  FILLER             PIC X(132) VALUE SPACES.
*
 01  WS-RUN-DATE-HOLDER          PIC X(08).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
     05  WS-RUN-YY               PIC 9(02).
     05  WS-RUN-MM               PIC 9(02).
     05  WS-RUN-DD               PIC 9(02).
     05  FILLER                  PIC X(02).
*
 01  MISC-WS-FLDS.
     05  WS-REC-UTIL             PIC S9(3)V9(4) COMP-3.
     05  WS-ROW-FOUND-SW         PIC X(01).
         88  WS-ROW-FOUND         VALUE "Y".
         88  WS-ROW-NOT-FOUND     VALUE "N".
     05  SRT-I                   PIC S9(07) COMP.
     05  SRT-J                   PIC S9(07) COMP.
     05  SRT-K                   PIC S9(07) COMP.
     05  FILLER                  PIC X(06).
*
* RAW VIEW OF THE ROW-FOUND SWITCH -- OLD OPERATOR CONSOLE TRACE
* ROUTINE PRINTED THIS, NEVER TAKEN OUT.
 01  WS-SWITCH-RAW-VIEW REDEFINES MISC-WS-FLDS.
     05  FILLER                  PIC X(04).
     05  WS-SWITCH-RAW           PIC X(01).
     05  FILLER                  PIC X(12).
     05  FILLER                  PIC X(06).
*
 01  COUNTERS-IDXS-AND-ACCUMULATORS.
     05  DSUM-COUNT              PIC 9(07) COMP.
     05  XDET-READ-COUNT         PIC 9(07) COMP.
     05  SYSLOG-READ-COUNT       PIC 9(07) COMP.
     05  DEVICE-COUNT            PIC 9(07) COMP.
     05  FILLER                  PIC X(04).
*
 LINKAGE SECTION.
 01  NETSUMM-DEVICE-COUNT        PIC 9(07) COMP.
 01  NETSUMM-XDET-READ-COUNT     PIC 9(07) COMP.
*
 PROCEDURE DIVISION USING NETSUMM-DEVICE-COUNT,
     NETSUMM-XDET-READ-COUNT.
     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
     PERFORM 100-MAINLINE THRU 100-EXIT
         UNTIL NO-MORE-XDET.
     PERFORM 920-READ-NETSYSV THRU 920-EXIT.
     PERFORM 200-TALLY-ERRORS-RTN THRU 200-EXIT
         UNTIL NO-MORE-SYSLOG.
     PERFORM 400-SORT-TABLE-RTN THRU 400-EXIT.
     PERFORM 700-WRITE-RPT-HDR-RTN THRU 700-EXIT.
     PERFORM 500-WRITE-DEVICE-RTN THRU 500-EXIT
         VARYING DS-IDX FROM 1 BY 1
         UNTIL DS-IDX > DSUM-COUNT.
     PERFORM 750-WRITE-RPT-TOTAL-RTN THRU 750-EXIT.
     PERFORM 900-CLEANUP THRU 900-EXIT.
     GOBACK.
*
 000-HOUSEKEEPING.
     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
     MOVE ZERO TO DSUM-COUNT XDET-READ-COUNT
         SYSLOG-READ-COUNT DEVICE-COUNT.
     OPEN INPUT NETXDTF NETSYSV.
     OPEN OUTPUT NETDSMF NETRPTF.
     OPEN EXTEND SYSOUT-FILE.
     PERFORM 910-READ-NETXDTF THRU 910-EXIT.
 000-EXIT.
     EXIT.
*
 100-MAINLINE.
     ADD 1 TO XDET-READ-COUNT.
     COMPUTE WS-REC-UTIL =
         (NETXDET-UTIL-IN + NETXDET-UTIL-OUT) / 2.
     PERFORM 110-FIND-OR-INSERT-RTN THRU 110-EXIT.
     ADD 1 TO WS-DSUM-TAB-REC-COUNT (DS-IDX).
     ADD WS-REC-UTIL TO WS-DSUM-TAB-SUM-UTIL (DS-IDX).
     IF WS-REC-UTIL > WS-DSUM-TAB-MAX-UTIL (DS-IDX)
         MOVE WS-REC-UTIL TO WS-DSUM-TAB-MAX-UTIL (DS-IDX)
     END-IF.
     PERFORM 910-READ-NETXDTF THRU 910-EXIT.
 100-EXIT.
     EXIT.
*
 110-FIND-OR-INSERT-RTN.
     SET DS-IDX TO 1.
     SEARCH WS-DSUM-ROW
         AT END
             IF DSUM-COUNT >= 500
                 MOVE "110-FIND-OR-INSERT-RTN" TO
                     NETABND-PARA-NAME
                 MOVE "DEVICE-ACCUMULATOR TABLE IS FULL"
                     TO NETABND-REASON
                 MOVE "500 DEVICES OR FEWER" TO
                     NETABND-EXPECTED-VAL
                 MOVE "OVER 500 DEVICES"
                     TO NETABND-ACTUAL-VAL
                 GO TO 1000-ABEND-RTN
             END-IF
             ADD 1 TO DSUM-COUNT
             SET DS-IDX TO DSUM-COUNT
             MOVE NETXDET-DEVICE TO WS-DSUM-TAB-DEVICE (DS-IDX)
             MOVE ZERO TO WS-DSUM-TAB-SUM-UTIL (DS-IDX)
                 WS-DSUM-TAB-REC-COUNT (DS-IDX)
                 WS-DSUM-TAB-MAX-UTIL (DS-IDX)
                 WS-DSUM-TAB-ERROR-COUNT (DS-IDX)
         WHEN WS-DSUM-TAB-DEVICE (DS-IDX) = NETXDET-DEVICE
             CONTINUE.
 110-EXIT.
     EXIT.
*
 200-TALLY-ERRORS-RTN.
     ADD 1 TO SYSLOG-READ-COUNT.
     IF NETSYSL-SEVERITY = "ERROR"
         SET DS-IDX TO 1
         SET WS-ROW-NOT-FOUND TO TRUE
         SEARCH WS-DSUM-ROW
             AT END SET WS-ROW-NOT-FOUND TO TRUE
             WHEN WS-DSUM-TAB-DEVICE (DS-IDX) = NETSYSL-DEVICE
                 SET WS-ROW-FOUND TO TRUE
         END-SEARCH
         IF WS-ROW-FOUND
             ADD 1 TO WS-DSUM-TAB-ERROR-COUNT (DS-IDX)
         END-IF
     END-IF.
     PERFORM 920-READ-NETSYSV THRU 920-EXIT.
 200-EXIT.
     EXIT.
*
* INSERTION SORT, ASCENDING BY DEVICE NAME.  SRT-I WALKS THE
* UNSORTED TAIL, SRT-J WALKS BACKWARD THROUGH THE SORTED HEAD
* OPENING UP A GAP, SRT-K IS WHERE THE HELD ROW FINALLY LANDS.
 400-SORT-TABLE-RTN.
     IF DSUM-COUNT > 1
         PERFORM 410-INSERTION-PASS-RTN THRU 410-EXIT
             VARYING SRT-I FROM 2 BY 1 UNTIL SRT-I > DSUM-COUNT
     END-IF.
 400-EXIT.
     EXIT.
*
 410-INSERTION-PASS-RTN.
     MOVE WS-DSUM-ROW (SRT-I) TO WS-DSUM-HOLD-ROW.
     COMPUTE SRT-J = SRT-I - 1.
     PERFORM 420-SHIFT-RTN THRU 420-EXIT
         UNTIL SRT-J < 1
             OR WS-DSUM-TAB-DEVICE (SRT-J)
                 NOT > WS-DSUM-HOLD-DEVICE.
     COMPUTE SRT-K = SRT-J + 1.
     MOVE WS-DSUM-HOLD-ROW TO WS-DSUM-ROW (SRT-K).
 410-EXIT.
     EXIT.
*
 420-SHIFT-RTN.
     COMPUTE SRT-K = SRT-J + 1.
     MOVE WS-DSUM-ROW (SRT-J) TO WS-DSUM-ROW (SRT-K).
     COMPUTE SRT-J = SRT-J - 1.
 420-EXIT.
     EXIT.
*
 500-WRITE-DEVICE-RTN.
     MOVE WS-DSUM-TAB-DEVICE (DS-IDX) TO NETDSUM-DEVICE.
     COMPUTE NETDSUM-AVG-UTIL ROUNDED =
         WS-DSUM-TAB-SUM-UTIL (DS-IDX)
             / WS-DSUM-TAB-REC-COUNT (DS-IDX).
     COMPUTE NETDSUM-MAX-UTIL ROUNDED =
         WS-DSUM-TAB-MAX-UTIL (DS-IDX).
     MOVE WS-DSUM-TAB-ERROR-COUNT (DS-IDX) TO
         NETDSUM-ERROR-COUNT.
     WRITE NETDSMF-REC FROM NETDSUM-REC.
     MOVE WS-DSUM-TAB-DEVICE (DS-IDX)   TO RPT-DEVICE-O.
     MOVE NETDSUM-AVG-UTIL              TO RPT-AVG-UTIL-O.
     MOVE NETDSUM-MAX-UTIL              TO RPT-MAX-UTIL-O.
     MOVE WS-DSUM-TAB-ERROR-COUNT (DS-IDX) TO RPT-ERRORS-O.
     WRITE NETRPTF-REC FROM WS-RPT-DETAIL-LINE
         AFTER ADVANCING 1.
     ADD 1 TO DEVICE-COUNT.
 500-EXIT.
     EXIT.
*
 700-WRITE-RPT-HDR-RTN.
     WRITE NETRPTF-REC FROM WS-RPT-HDR-LINE
         AFTER ADVANCING NEXT-PAGE.
     WRITE NETRPTF-REC FROM WS-RPT-COLHDR-LINE
         AFTER ADVANCING 1.
 700-EXIT.
     EXIT.
*
 750-WRITE-RPT-TOTAL-RTN.
     MOVE DEVICE-COUNT TO RPT-TOTAL-DEVICES-O.
     WRITE NETRPTF-REC FROM WS-RPT-BLANK-LINE
         AFTER ADVANCING 1.
     WRITE NETRPTF-REC FROM WS-RPT-TOTAL-LINE
         AFTER ADVANCING 1.
 750-EXIT.
     EXIT.
*
 900-CLEANUP.
     CLOSE NETXDTF NETSYSV NETDSMF NETRPTF SYSOUT-FILE.
     MOVE DEVICE-COUNT      TO NETSUMM-DEVICE-COUNT.
     MOVE XDET-READ-COUNT   TO NETSUMM-XDET-READ-COUNT.
     DISPLAY "NETSUMM -- ANALYTICS STEP COMPLETE -- RUN DATE "
         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
     DISPLAY "NETSUMM -- DETAIL RECS READ   " XDET-READ-COUNT.
     DISPLAY "NETSUMM -- DEVICES SUMMARIZED " DEVICE-COUNT.
 900-EXIT.
     EXIT.
*
 910-READ-NETXDTF.
     READ NETXDTF INTO NETXDET-REC
         AT END MOVE "10" TO XDCODE.
 910-EXIT.
     EXIT.
*
 920-READ-NETSYSV.
     READ NETSYSV INTO NETSYSL-REC
         AT END MOVE "10" TO VSCODE.
 920-EXIT.
     EXIT.
*
 1000-ABEND-RTN.
     WRITE SYSOUT-REC FROM NETABND-REC.
     CLOSE NETXDTF NETSYSV NETDSMF NETRPTF SYSOUT-FILE.
     DISPLAY "*** ABNORMAL END OF JOB-NETSUMM ***" UPON CONSOLE.
     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
