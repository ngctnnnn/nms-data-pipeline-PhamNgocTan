******************************************************************
* NETSYSL  --  SYSLOG EVENT RECORD, AND THE IN-MEMORY SYSLOG
*              TABLE ENTRY USED BY NETXFRM TO CORRELATE EVENTS TO
*              INTERFACE-STATS SAMPLES WITHIN THE +/-5 MIN WINDOW,
*              AND BY NETSUMM TO TALLY ERROR-SEVERITY EVENTS.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 04/02/91   JRH    NM-0011   ORIGINAL COPYBOOK
* 02/18/96   RTC    NM-0266   WIDENED MESSAGE TO X(60), WAS X(40)
* 09/30/99   PKM    NM-0409   Y2K -- TS FIELD ALREADY 4-DIGIT YEAR
******************************************************************
 01  NETSYSL-REC.
     05  NETSYSL-TS                 PIC X(20).
     05  NETSYSL-DEVICE             PIC X(20).
     05  NETSYSL-SEVERITY           PIC X(08).
     05  NETSYSL-MESSAGE            PIC X(60).
     05  FILLER                     PIC X(08).
*
 01  NETSYSL-TAB-ENTRY.
     05  NETSYSL-TAB-TS              PIC X(20).
     05  NETSYSL-TAB-DEVICE          PIC X(20).
     05  NETSYSL-TAB-SEVERITY        PIC X(08).
     05  NETSYSL-TAB-MESSAGE         PIC X(60).
     05  NETSYSL-TAB-MATCHED-SW      PIC X(01).
         88  NETSYSL-TAB-MATCHED    VALUE "Y".
         88  NETSYSL-TAB-UNMATCHED  VALUE "N".
     05  FILLER                      PIC X(06).
*
* ALTERNATE NUMERIC VIEW OF THE EVENT TIMESTAMP, MINUTES-SINCE-
* MIDNIGHT IS DERIVED FROM THIS FOR THE WINDOW COMPARE.
 01  NETSYSL-TAB-TS-HOLDER          PIC X(20).
 01  NETSYSL-TAB-TS-PARTS REDEFINES NETSYSL-TAB-TS-HOLDER.
     05  NETSYSL-TAB-TS-YYYY         PIC 9(4).
     05  FILLER                      PIC X(1).
     05  NETSYSL-TAB-TS-MM           PIC 9(2).
     05  FILLER                      PIC X(1).
     05  NETSYSL-TAB-TS-DD           PIC 9(2).
     05  FILLER                      PIC X(1).
     05  NETSYSL-TAB-TS-HH           PIC 9(2).
     05  FILLER                      PIC X(1).
     05  NETSYSL-TAB-TS-MIN          PIC 9(2).
     05  FILLER                      PIC X(1).
     05  NETSYSL-TAB-TS-SS           PIC 9(2).
     05  FILLER                      PIC X(1).
