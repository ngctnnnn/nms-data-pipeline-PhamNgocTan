******************************************************************
* NETXDET  --  TRANSFORMED-DATA RECORD (OUTPUT DETAIL).  ONE ROW
*              PER VALID INTERFACE-STATS RECORD, ENRICHED WITH
*              DEVICE INVENTORY AND THE FIRST CORRELATED SYSLOG
*              EVENT.  WRITTEN BY NETXFRM, READ BY NETSUMM.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/18/91   JRH    NM-0009   ORIGINAL COPYBOOK
* 07/02/93   DCS    NM-0118   ADDED SITE/VENDOR/ROLE ENRICHMENT
* 02/18/96   RTC    NM-0266   ADDED SYSLOG-SEVERITY/SYSLOG-MSG
******************************************************************
 01  NETXDET-REC.
     05  NETXDET-TS                 PIC X(20).
     05  NETXDET-DEVICE             PIC X(20).
     05  NETXDET-SITE               PIC X(10).
     05  NETXDET-VENDOR             PIC X(12).
     05  NETXDET-ROLE               PIC X(12).
     05  NETXDET-IFNAME             PIC X(16).
     05  NETXDET-UTIL-IN            PIC S9(3)V99.
     05  NETXDET-UTIL-OUT           PIC S9(3)V99.
     05  NETXDET-OPER-STATUS        PIC 9(1).
     05  NETXDET-SL-SEVERITY        PIC X(08).
     05  NETXDET-SL-MSG             PIC X(60).
     05  FILLER                     PIC X(09).
*
* ALTERNATE VIEW OF THE DETAIL RECORD -- DEVICE+TS TREATED AS ONE
* SEARCH KEY.  KEPT AROUND FROM THE OLD INDEXED-FILE FEASIBILITY
* STUDY (NM-0118); NEVER CONVERTED, BUT NOBODY HAS PULLED IT OUT.
 01  NETXDET-KEY-VIEW REDEFINES NETXDET-REC.
     05  NETXDET-KEY                PIC X(40).
     05  FILLER                     PIC X(138).
