 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.  NETXFRM.
 AUTHOR. J HUDACEK.
 INSTALLATION. NETOPS DEVELOPMENT CENTER.
 DATE-WRITTEN. 03/25/91.
 DATE-COMPILED. 03/25/91.
 SECURITY. NON-CONFIDENTIAL.
*
******************************************************************
*REMARKS.
*
*          TRANSFORM STEP OF THE NIGHTLY NETWORK-MANAGEMENT RUN.
*          TAKES THE VALID-INTERFACE-STATS AND VALID-SYSLOG WORK
*          FILES NETEDIT LEFT BEHIND, RE-READS THE DEVICE
*          INVENTORY TO REBUILD THE SAME LOOKUP TABLE, AND FOR
*          EVERY VALID
*          STATS RECORD WRITES ONE ENRICHED DETAIL RECORD --
*          SITE/VENDOR/ROLE FROM THE INVENTORY, PLUS THE FIRST
*          SYSLOG EVENT FOR THAT DEVICE FALLING WITHIN 5 MINUTES
*          EITHER SIDE OF THE SAMPLE TIME.  NO MATCH, NO INVENTORY
*          HIT -- THE ENRICHMENT FIELDS SIMPLY GO TO SPACES.
*
* CHANGE LOG
*    DATE     INIT  TICKET      DESCRIPTION
* --------  ------ --------- -----------------------------------
* 03/25/91   JRH    NM-0012   ORIGINAL
* 07/02/93   DCS    NM-0118   ADDED SITE/VENDOR/ROLE ENRICHMENT
* 02/18/96   RTC    NM-0266   ADDED SYSLOG-SEVERITY/SYSLOG-MSG,
*                   RTC9602   CHANGED WINDOW SEARCH TO STOP ON
*                             FIRST HIT INSTEAD OF CLOSEST HIT
* 09/30/99   PKM    NM-0409   Y2K -- TS FIELDS ALREADY 4-DIGIT
*                   PKM9909   YEAR VIA NETEDIT, NO CHANGE HERE
* 05/14/01   RTC    NM-0501   SYSLOG TABLE CAP RAISED 500 TO 2000
*                   RTC0105   FOR THE LARGER SITES ON THE WAN
* 09/19/03   DPK    NM-0540   NO-MORE-IFSTAT/NO-MORE-DEVICE WERE
*                   DPK0309   NESTED UNDER XDCODE (OUTPUT FILE) --
*                             MOVED TO VICODE/DVCODE, THE FILES
*                             THEY ACTUALLY BELONG TO.  STEP WAS
*                             RUNNING AWAY PAST EOF ON SOME SITES.
******************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-390.
 OBJECT-COMPUTER. IBM-390.
 SPECIAL-NAMES. C01 IS NEXT-PAGE.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SYSOUT-FILE   ASSIGN TO UT-S-SYSOUT
         FILE STATUS IS SOCODE.
     SELECT NETDEVF       ASSIGN TO UT-S-NETDEVF
         FILE STATUS IS DVCODE.
     SELECT NETIFSV       ASSIGN TO UT-S-NETIFSV
         FILE STATUS IS VICODE.
     SELECT NETSYSV       ASSIGN TO UT-S-NETSYSV
         FILE STATUS IS VSCODE.
     SELECT NETXDTF       ASSIGN TO UT-S-NETXDTF
         FILE STATUS IS XDCODE.
*
 DATA DIVISION.
 FILE SECTION.
 FD  SYSOUT-FILE.
 01  SYSOUT-REC                 PIC X(130).
*
* ALTERNATE RECORD FORMAT FOR THE ABEND DIAGNOSTIC LINE -- SAME
* FD, SAME 130 BYTES, BROKEN OUT FIELD BY FIELD FOR THE SYSOUT
* LISTING INSTEAD OF ONE RAW X(130) STRING.
 01  SYSOUT-ABEND-VIEW REDEFINES SYSOUT-REC.
     05  FILLER                  PIC X(30).
     05  FILLER                  PIC X(60).
     05  FILLER                  PIC X(20).
     05  FILLER                  PIC X(20).
*
 FD  NETDEVF.
 01  NETDEVF-REC                PIC X(60).
*
 FD  NETIFSV.
 01  NETIFSV-REC                PIC X(75).
*
 FD  NETSYSV.
 01  NETSYSV-REC                PIC X(116).
*
 FD  NETXDTF.
 01  NETXDTF-REC                PIC X(178).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-CODES.
     05  SOCODE                 PIC X(02).
     05  DVCODE                 PIC X(02).
         88  NO-MORE-DEVICE      VALUE "10".
     05  VICODE                 PIC X(02).
         88  NO-MORE-IFSTAT      VALUE "10".
     05  VSCODE                 PIC X(02).
     05  XDCODE                 PIC X(02).
     05  FILLER                 PIC X(04).
*
     COPY NETDEV.
     COPY NETIFST.
     COPY NETSYSL.
     COPY NETXDET.
     COPY NETABND.
*
* IN-MEMORY DEVICE LOOKUP TABLE -- SAME SHAPE AS THE ONE NETEDIT
* BUILDS, REBUILT HERE SINCE EACH STEP RUNS AS ITS OWN JOB STEP.
 01  WS-DEVICE-TABLE.
     05  WS-DEVTAB-ROW OCCURS 500 TIMES
             INDEXED BY DEV-IDX.
         10  WS-DEVTAB-DEVICE    PIC X(20).
         10  WS-DEVTAB-SITE      PIC X(10).
         10  WS-DEVTAB-VENDOR    PIC X(12).
         10  WS-DEVTAB-ROLE      PIC X(12).
         10  FILLER              PIC X(06).
*
* IN-MEMORY SYSLOG TABLE -- LOADED ONCE FROM THE VALID-SYSLOG WORK
* FILE.  WS-SYSTAB-SECS IS THE EPOCH-SECONDS VIEW OF THE EVENT TS,
* COMPUTED ONCE AT LOAD TIME SO THE WINDOW COMPARE IS A PLAIN
* SUBTRACT INSTEAD OF A CALL FOR EVERY STATS/SYSLOG PAIR.
 01  WS-SYSLOG-TABLE.
     05  WS-SYSTAB-ROW OCCURS 2000 TIMES
             INDEXED BY SYS-IDX.
         10  WS-SYSTAB-DEVICE    PIC X(20).
         10  WS-SYSTAB-SEVERITY  PIC X(08).
         10  WS-SYSTAB-MESSAGE   PIC X(60).
         10  WS-SYSTAB-SECS      PIC S9(11) COMP.
         10  FILLER              PIC X(06).
*
 01  WS-RUN-DATE-HOLDER          PIC X(08).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-HOLDER.
     05  WS-RUN-YY               PIC 9(02).
     05  WS-RUN-MM               PIC 9(02).
     05  WS-RUN-DD               PIC 9(02).
     05  FILLER                  PIC X(02).
*
 01  MISC-WS-FLDS.
     05  WS-STATS-SECS           PIC S9(11) COMP.
     05  WS-DIFF-SECS            PIC S9(11) COMP.
     05  WS-ABS-DIFF-SECS        PIC S9(11) COMP.
     05  WS-MATCH-FOUND-SW       PIC X(01).
         88  WS-MATCH-FOUND       VALUE "Y".
         88  WS-MATCH-NOT-FOUND   VALUE "N".
     05  WS-DEVICE-FOUND-SW      PIC X(01).
         88  WS-DEVICE-FOUND      VALUE "Y".
         88  WS-DEVICE-NOT-FOUND  VALUE "N".
     05  FILLER                  PIC X(06).
*
* RAW VIEW OF THE TWO SWITCHES -- OLD OPERATOR CONSOLE TRACE
* ROUTINE PRINTED THIS AS A 2-CHAR CODE, NEVER TAKEN OUT.
 01  WS-SWITCH-RAW-VIEW REDEFINES MISC-WS-FLDS.
     05  FILLER                  PIC X(24).
     05  WS-SWITCH-RAW           PIC X(02).
     05  FILLER                  PIC X(06).
*
 01  COUNTERS-IDXS-AND-ACCUMULATORS.
     05  DEVICE-COUNT            PIC 9(07) COMP.
     05  SYSLOG-TAB-COUNT        PIC 9(07) COMP.
     05  IFSTAT-READ-COUNT       PIC 9(07) COMP.
     05  TRANSFORMED-COUNT       PIC 9(07) COMP.
     05  FILLER                  PIC X(04).
*
 LINKAGE SECTION.
 01  NETXFRM-DEVICE-COUNT        PIC 9(07) COMP.
 01  NETXFRM-SYSLOG-TAB-COUNT    PIC 9(07) COMP.
 01  NETXFRM-TRANSFORMED-COUNT   PIC 9(07) COMP.
*
 PROCEDURE DIVISION USING NETXFRM-DEVICE-COUNT,
     NETXFRM-SYSLOG-TAB-COUNT, NETXFRM-TRANSFORMED-COUNT.
     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
     PERFORM 100-MAINLINE THRU 100-EXIT
         UNTIL NO-MORE-IFSTAT.
     PERFORM 900-CLEANUP THRU 900-EXIT.
     GOBACK.
*
 000-HOUSEKEEPING.
     ACCEPT WS-RUN-DATE-HOLDER FROM DATE.
     MOVE ZERO TO DEVICE-COUNT SYSLOG-TAB-COUNT
         IFSTAT-READ-COUNT TRANSFORMED-COUNT.
     SET DEV-IDX TO 1.
     SET SYS-IDX TO 1.
     OPEN INPUT NETDEVF NETIFSV NETSYSV.
     OPEN OUTPUT NETXDTF.
     OPEN EXTEND SYSOUT-FILE.
*
     PERFORM 050-READ-NETDEVF THRU 050-EXIT.
     PERFORM 060-LOAD-DEVICE-RTN THRU 060-EXIT
         UNTIL NO-MORE-DEVICE OR DEV-IDX > 500.
     COMPUTE DEVICE-COUNT = DEV-IDX - 1.
*
     PERFORM 070-LOAD-SYSLOG-RTN THRU 070-EXIT
         UNTIL VSCODE = "10" OR SYS-IDX > 2000.
     COMPUTE SYSLOG-TAB-COUNT = SYS-IDX - 1.
*
     IF DEVICE-COUNT = 0
         MOVE "000-HOUSEKEEPING" TO NETABND-PARA-NAME
         MOVE "DEVICE INVENTORY TABLE IS EMPTY"
             TO NETABND-REASON
         MOVE "AT LEAST 1 DEVICE" TO NETABND-EXPECTED-VAL
         MOVE "0 DEVICES"         TO NETABND-ACTUAL-VAL
         GO TO 1000-ABEND-RTN.
*
     PERFORM 910-READ-NETIFSV THRU 910-EXIT.
 000-EXIT.
     EXIT.
*
 050-READ-NETDEVF.
     READ NETDEVF INTO NETDEV-REC
         AT END MOVE "10" TO DVCODE.
 050-EXIT.
     EXIT.
*
 060-LOAD-DEVICE-RTN.
     MOVE NETDEV-DEVICE TO WS-DEVTAB-DEVICE (DEV-IDX).
     MOVE NETDEV-SITE   TO WS-DEVTAB-SITE (DEV-IDX).
     MOVE NETDEV-VENDOR TO WS-DEVTAB-VENDOR (DEV-IDX).
     MOVE NETDEV-ROLE   TO WS-DEVTAB-ROLE (DEV-IDX).
     SET DEV-IDX UP BY 1.
     PERFORM 050-READ-NETDEVF THRU 050-EXIT.
 060-EXIT.
     EXIT.
*
 070-LOAD-SYSLOG-RTN.
     READ NETSYSV INTO NETSYSL-REC
         AT END MOVE "10" TO VSCODE
         NOT AT END
             MOVE NETSYSL-DEVICE
                 TO WS-SYSTAB-DEVICE (SYS-IDX)
             MOVE NETSYSL-SEVERITY
                 TO WS-SYSTAB-SEVERITY (SYS-IDX)
             MOVE NETSYSL-MESSAGE
                 TO WS-SYSTAB-MESSAGE (SYS-IDX)
             MOVE NETSYSL-TS TO NETSYSL-TAB-TS-HOLDER
             CALL "NETMINS" USING NETSYSL-TAB-TS-YYYY,
                 NETSYSL-TAB-TS-MM, NETSYSL-TAB-TS-DD,
                 NETSYSL-TAB-TS-HH, NETSYSL-TAB-TS-MIN,
                 NETSYSL-TAB-TS-SS,
                 WS-SYSTAB-SECS (SYS-IDX)
             SET SYS-IDX UP BY 1.
 070-EXIT.
     EXIT.
*
 100-MAINLINE.
     ADD 1 TO IFSTAT-READ-COUNT.
     MOVE NETIFST-TS TO NETIFST-TS-HOLDER.
     CALL "NETMINS" USING NETIFST-TS-YYYY, NETIFST-TS-MM,
         NETIFST-TS-DD, NETIFST-TS-HH, NETIFST-TS-MIN,
         NETIFST-TS-SS, WS-STATS-SECS.
*
     PERFORM 200-LOOKUP-DEVICE-RTN THRU 200-EXIT.
     PERFORM 300-LOOKUP-SYSLOG-RTN THRU 300-EXIT.
     PERFORM 600-BUILD-DETAIL-RTN THRU 600-EXIT.
     WRITE NETXDTF-REC FROM NETXDET-REC.
     ADD 1 TO TRANSFORMED-COUNT.
     PERFORM 910-READ-NETIFSV THRU 910-EXIT.
 100-EXIT.
     EXIT.
*
 200-LOOKUP-DEVICE-RTN.
     SET WS-DEVICE-NOT-FOUND TO TRUE.
     MOVE SPACES TO NETDEV-TAB-SITE NETDEV-TAB-VENDOR
         NETDEV-TAB-ROLE.
     SET DEV-IDX TO 1.
     SEARCH WS-DEVTAB-ROW
         AT END SET WS-DEVICE-NOT-FOUND TO TRUE
         WHEN WS-DEVTAB-DEVICE (DEV-IDX) = NETIFST-DEVICE
             SET WS-DEVICE-FOUND TO TRUE
             MOVE WS-DEVTAB-SITE (DEV-IDX)
                 TO NETDEV-TAB-SITE
             MOVE WS-DEVTAB-VENDOR (DEV-IDX)
                 TO NETDEV-TAB-VENDOR
             MOVE WS-DEVTAB-ROLE (DEV-IDX)
                 TO NETDEV-TAB-ROLE.
 200-EXIT.
     EXIT.
*
* WALKS THE SYSLOG TABLE IN LOAD (INPUT) ORDER AND STOPS ON THE
* FIRST ROW FOR THIS DEVICE WHOSE TIMESTAMP IS WITHIN 300 SECONDS
* OF THE STATS SAMPLE -- PER NM-0266, FIRST HIT WINS, NOT CLOSEST.
 300-LOOKUP-SYSLOG-RTN.
     SET WS-MATCH-NOT-FOUND TO TRUE.
     MOVE SPACES TO NETSYSL-TAB-SEVERITY NETSYSL-TAB-MESSAGE.
     SET SYS-IDX TO 1.
     PERFORM 310-SCAN-SYSLOG-RTN THRU 310-EXIT
         UNTIL WS-MATCH-FOUND OR SYS-IDX > SYSLOG-TAB-COUNT.
 300-EXIT.
     EXIT.
*
 310-SCAN-SYSLOG-RTN.
     IF WS-SYSTAB-DEVICE (SYS-IDX) = NETIFST-DEVICE
         COMPUTE WS-DIFF-SECS =
             WS-STATS-SECS - WS-SYSTAB-SECS (SYS-IDX)
         IF WS-DIFF-SECS < 0
             COMPUTE WS-ABS-DIFF-SECS = WS-DIFF-SECS * -1
         ELSE
             MOVE WS-DIFF-SECS TO WS-ABS-DIFF-SECS
         END-IF
         IF WS-ABS-DIFF-SECS <= 300
             SET WS-MATCH-FOUND TO TRUE
             MOVE WS-SYSTAB-SEVERITY (SYS-IDX)
                 TO NETSYSL-TAB-SEVERITY
             MOVE WS-SYSTAB-MESSAGE (SYS-IDX)
                 TO NETSYSL-TAB-MESSAGE
         END-IF
     END-IF.
     SET SYS-IDX UP BY 1.
 310-EXIT.
     EXIT.
*
 600-BUILD-DETAIL-RTN.
     MOVE NETIFST-TS          TO NETXDET-TS.
     MOVE NETIFST-DEVICE      TO NETXDET-DEVICE.
     MOVE NETDEV-TAB-SITE     TO NETXDET-SITE.
     MOVE NETDEV-TAB-VENDOR   TO NETXDET-VENDOR.
     MOVE NETDEV-TAB-ROLE     TO NETXDET-ROLE.
     MOVE NETIFST-IFNAME      TO NETXDET-IFNAME.
     MOVE NETIFST-UTIL-IN     TO NETXDET-UTIL-IN.
     MOVE NETIFST-UTIL-OUT    TO NETXDET-UTIL-OUT.
     MOVE NETIFST-OPER-STATUS TO NETXDET-OPER-STATUS.
     MOVE NETSYSL-TAB-SEVERITY TO NETXDET-SL-SEVERITY.
     MOVE NETSYSL-TAB-MESSAGE  TO NETXDET-SL-MSG.
 600-EXIT.
     EXIT.
*
 900-CLEANUP.
     CLOSE NETDEVF NETIFSV NETSYSV NETXDTF SYSOUT-FILE.
     MOVE DEVICE-COUNT      TO NETXFRM-DEVICE-COUNT.
     MOVE SYSLOG-TAB-COUNT  TO NETXFRM-SYSLOG-TAB-COUNT.
     MOVE TRANSFORMED-COUNT TO NETXFRM-TRANSFORMED-COUNT.
     DISPLAY "NETXFRM -- TRANSFORM STEP COMPLETE".
     DISPLAY "NETXFRM -- STATS RECORDS READ " IFSTAT-READ-COUNT.
     DISPLAY "NETXFRM -- DETAIL RECS WRITTEN " TRANSFORMED-COUNT.
 900-EXIT.
     EXIT.
*
 910-READ-NETIFSV.
     READ NETIFSV INTO NETIFST-REC
         AT END MOVE "10" TO VICODE.
 910-EXIT.
     EXIT.
*
 1000-ABEND-RTN.
     WRITE SYSOUT-REC FROM NETABND-REC.
     CLOSE NETDEVF NETIFSV NETSYSV NETXDTF SYSOUT-FILE.
     DISPLAY "*** ABNORMAL END OF JOB-NETXFRM ***" UPON CONSOLE.
     DIVIDE NETABND-ZERO-VAL INTO NETABND-ONE-VAL.
